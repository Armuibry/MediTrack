000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  IDGEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 06/11/02.
000700 DATE-COMPILED. 06/11/02.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    ISSUES THE NEXT SEQUENTIAL ID FOR ONE OF THE FOUR MASTER
001200*    ENTITIES.  EACH COUNTER IS SEEDED BELOW AND IS INCREMENTED
001300*    BEFORE IT IS RETURNED, SO THE FIRST ID ISSUED FOR EACH
001400*    ENTITY IS SEED+1.  ONE CALL = ONE ID - THE CALLING PROGRAM
001500*    KEEPS ITS OWN RUN-TO-RUN PERSISTENCE OF THE LAST ISSUED ID
001600*    (LOAD/SAVE IS A JCL CONCERN, NOT CODED HERE).
001700*
001800*    THIS WAS ORIGINALLY A DB2 STORED-PROCEDURE SHELL
001900*    THAT LOOKED UP A REIMBURSEMENT PERCENT BY PLAN ID.  THE
002000*    EXEC SQL IS GONE - THE SWITCH-DRIVEN LINKAGE SHAPE STAYS.
002100******************************************************************
002200*  CHANGE LOG                                                   *
002300*  DATE     BY   REQ#      DESCRIPTION                          *
002400*  -------- ---  --------  ------------------------------------ *
002500*  06/11/02  PK  CR-0255   ORIGINAL - REIMBURSE PERCENT LOOKUP   *
002600*  10/14/05  MT  CR-0309   RENAMED IDGEN, REPLACED SQL WITH THE  *
002700*                          FOUR ENTITY ID COUNTERS              *
002800*  10/14/05  MT  CR-0312   ADDED CEILING WARNING AND ISSUED-ID   *
002900*                          AUDIT DISPLAY FOR EACH CALL           *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  ID-COUNTERS.
004300     05  LAST-PATIENT-ID            PIC 9(09) COMP VALUE 1000.
004400     05  LAST-DOCTOR-ID             PIC 9(09) COMP VALUE 2000.
004500     05  LAST-APPOINTMENT-ID        PIC 9(09) COMP VALUE 3000.
004600     05  LAST-BILL-ID               PIC 9(09) COMP VALUE 4000.
004700
004800 LINKAGE SECTION.
004900 01  ENTITY-CD                      PIC X(01).
005000     88  ENTITY-PATIENT        VALUE "P".
005100     88  ENTITY-DOCTOR         VALUE "D".
005200     88  ENTITY-APPOINTMENT    VALUE "A".
005300     88  ENTITY-BILL            VALUE "B".
005400 01  NEXT-ID-OUT                     PIC 9(09).
005500**ALPHA VIEW OF THE ISSUED ID FOR THE AUDIT-TRAIL DISPLAY BELOW   101405MT
005600 01  NEXT-ID-OUT-ALPHA REDEFINES NEXT-ID-OUT
005700                                     PIC X(09).
005800**HI/LO SPLIT - WARNS WHEN A COUNTER NEARS THE 9(09) CEILING      101405MT
005900 01  NEXT-ID-PARTS REDEFINES NEXT-ID-OUT.
006000     05  NEXT-ID-HI                  PIC 9(03).
006100     05  NEXT-ID-LO                  PIC 9(06).
006200**BASE/CHECK-DIGIT SPLIT - MANUAL TIE-OUT ON THE OPERATOR LISTING 101405MT
006300 01  NEXT-ID-CHECK REDEFINES NEXT-ID-OUT.
006400     05  NEXT-ID-BASE                PIC 9(08).
006500     05  NEXT-ID-CHECK-DIGIT         PIC 9(01).
006600 01  RETURN-CD                       PIC S9(4) COMP.
006700
006800 PROCEDURE DIVISION USING ENTITY-CD, NEXT-ID-OUT, RETURN-CD.
006900     MOVE ZERO TO RETURN-CD.
007000     IF ENTITY-PATIENT
007100         PERFORM 100-NEXT-PATIENT-ID THRU 100-EXIT
007200     ELSE IF ENTITY-DOCTOR
007300         PERFORM 200-NEXT-DOCTOR-ID THRU 200-EXIT
007400     ELSE IF ENTITY-APPOINTMENT
007500         PERFORM 300-NEXT-APPOINTMENT-ID THRU 300-EXIT
007600     ELSE IF ENTITY-BILL
007700         PERFORM 400-NEXT-BILL-ID THRU 400-EXIT
007800     ELSE
007900         MOVE ZERO TO NEXT-ID-OUT
008000         MOVE -1 TO RETURN-CD.
008100     IF NEXT-ID-HI > 900
008200         DISPLAY "*** IDGEN WARNING - ID NEARING 9(09) CEILING - "
008300                 NEXT-ID-OUT-ALPHA.
008400     DISPLAY "IDGEN ISSUED " NEXT-ID-BASE "-" NEXT-ID-CHECK-DIGIT
008500             " FOR ENTITY " ENTITY-CD.
008600     GOBACK.
008700
008800 100-NEXT-PATIENT-ID.
008900     ADD 1 TO LAST-PATIENT-ID.
009000     MOVE LAST-PATIENT-ID TO NEXT-ID-OUT.
009100 100-EXIT.
009200     EXIT.
009300
009400 200-NEXT-DOCTOR-ID.
009500     ADD 1 TO LAST-DOCTOR-ID.
009600     MOVE LAST-DOCTOR-ID TO NEXT-ID-OUT.
009700 200-EXIT.
009800     EXIT.
009900
010000 300-NEXT-APPOINTMENT-ID.
010100     ADD 1 TO LAST-APPOINTMENT-ID.
010200     MOVE LAST-APPOINTMENT-ID TO NEXT-ID-OUT.
010300 300-EXIT.
010400     EXIT.
010500
010600 400-NEXT-BILL-ID.
010700     ADD 1 TO LAST-BILL-ID.
010800     MOVE LAST-BILL-ID TO NEXT-ID-OUT.
010900 400-EXIT.
011000     EXIT.
