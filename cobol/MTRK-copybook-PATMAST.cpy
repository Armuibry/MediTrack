000100******************************************************************
000200*  COPYBOOK:  PATMAST                                           *
000300*  DESCRIBES THE PATIENT MASTER RECORD AND THE PATIENT          *
000400*  REGISTRATION TRANSACTION RECORD USED BY PROGRAM PATREG.      *
000500*  ONE RECORD PER PATIENT - KEYED BY PAT-ID WHEN LOADED INTO     *
000600*  THE WORKING-STORAGE SEARCH TABLE (SEE PATREG 750-FIND-BY-ID). *
000700******************************************************************
000800*  CHANGE LOG                                                   *
000900*  DATE     BY   REQ#      DESCRIPTION                          *
001000*  -------- ---  --------  ------------------------------------ *
001100*  03/14/94  JS  CR-0091   ORIGINAL COPYBOOK - PATIENT MASTER    *
001200*  09/02/95  RT  CR-0140   ADDED INSURANCE PROVIDER/POLICY       *
001300*  11/20/98  JS  CR-0203   Y2K - DOB REDEFINED BY YEAR/MO/DA     *
001400*  06/11/02  PK  CR-0255   ADDED TRANSACTION RECORD LAYOUT       *
001500******************************************************************
001600
001700******************************************************************
001800*  PATIENT-IN-REC  -  ONE PER PATIENT REGISTRATION REQUEST       *
001900*  READ BY PATREG FROM FILE PATIENT-IN (LINE SEQUENTIAL)         *
002000******************************************************************
002100 01  PATIENT-IN-REC.
002200     05  PATIN-ID                   PIC 9(09).
002300     05  PATIN-NAME                 PIC X(30).
002400     05  PATIN-DOB                   PIC X(10).
002500     05  PATIN-EMAIL                 PIC X(30).
002600     05  PATIN-PHONE                 PIC X(10).
002700     05  PATIN-MED-HISTORY           PIC X(30).
002800     05  PATIN-ALLERGIES             PIC X(20).
002900     05  PATIN-INS-PROVIDER          PIC X(20).
003000     05  PATIN-INS-POLICY            PIC X(15).
003100     05  FILLER                      PIC X(10).
003200
003300******************************************************************
003400*  PATIENT-MAST-REC  -  ACCEPTED PATIENT MASTER RECORD           *
003500*  WRITTEN BY PATREG TO FILE PATIENT-MAST (SEQUENTIAL, FIXED)    *
003600******************************************************************
003700 01  PATIENT-MAST-REC.
003800     05  PAT-ID                      PIC 9(09).
003900     05  PAT-NAME                    PIC X(30).
004000     05  PAT-DOB                     PIC X(10).
004100******** Y2K REMEDIATION - BROKEN OUT VIEW OF PAT-DOB             112098JS
004200     05  PAT-DOB-YMD  REDEFINES PAT-DOB.
004300         10  PAT-DOB-CCYY            PIC 9(04).
004400         10  FILLER                  PIC X(01).
004500         10  PAT-DOB-MO              PIC 9(02).
004600         10  FILLER                  PIC X(01).
004700         10  PAT-DOB-DA              PIC 9(02).
004800     05  PAT-EMAIL                   PIC X(30).
004900     05  PAT-PHONE                   PIC X(10).
005000     05  PAT-MED-HISTORY             PIC X(30).
005100     05  PAT-ALLERGIES               PIC X(20).
005200     05  PAT-INS-PROVIDER            PIC X(20).
005300     05  PAT-INS-POLICY              PIC X(15).
005400     05  FILLER                      PIC X(26).
005500******************************************************************
005600*  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 9          *
005700******************************************************************
