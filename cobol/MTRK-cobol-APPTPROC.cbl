000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  APPTPROC.
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 04/02/96.
000700 DATE-COMPILED. 04/02/96.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM MAINTAINS THE APPOINTMENT MASTER AGAINST
001400*          A DAILY FILE OF ACTION REQUESTS.  THE EXISTING MASTER
001500*          IS LOADED INTO A WORKING-STORAGE TABLE, THE REQUESTS
001600*          ARE APPLIED AGAINST THE TABLE, AND THE TABLE IS
001700*          REWRITTEN AS THE NEW MASTER AT END OF RUN.
001800*
001900*          ACTION N - NEW APPOINTMENT REQUEST.  IF NO DOCTOR ID
002000*          WAS SUPPLIED THE REASON TEXT IS ROUTED TO A DOCTOR OF
002100*          THE MATCHING SPECIALIZATION (CALL SYMPROUT).
002200*          ACTION C - CONFIRM AN EXISTING APPOINTMENT BY ID.
002300*          ACTION X - CANCEL AN EXISTING APPOINTMENT BY ID.
002400*          ACTION S - SUGGEST UP TO 5 OPEN SLOTS FOR A DOCTOR
002500*          (CALL SLOTSUGG).  ACTIONS B AND Y BELONG TO BILLPROC
002600*          AND ARE COUNTED HERE AS SKIPPED.
002700*
002800******************************************************************
002900
003000         INPUT FILE               -   APPT-IN
003100
003200         MASTER FILE (IN AND OUT) -   APPT-MAST
003300
003400         DUMP FILE                -   SYSOUT
003500
003600******************************************************************
003700*  CHANGE LOG                                                   *
003800*  DATE     BY   REQ#      DESCRIPTION                          *
003900*  -------- ---  --------  ------------------------------------ *
004000*  04/02/96  JS  CR-0118   ORIGINAL - MULTI-KEY PATIENT SEARCH    *
004100*  07/19/97  RT  CR-0155   RENAMED APPTPROC, CONFIRM/CANCEL ADDED *
004200*  11/20/98  JS  CR-0203   Y2K - DATETIME COMPARES NOW CCYYMMDD   *
004300*  05/03/03  PK  CR-0271   SKIP BILL/SUMMARY ACTIONS FOR BILLPROC *
004400*  10/14/05  MT  CR-0309   ADDED SUGGEST-SLOTS ACTION AND ROUTING *
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-390.
004900 OBJECT-COMPUTER. IBM-390.
005000 SPECIAL-NAMES.
005100     C01 IS NEXT-PAGE.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT SYSOUT
005600     ASSIGN TO UT-S-SYSOUT
005700       ORGANIZATION IS SEQUENTIAL.
005800
005900     SELECT APPT-IN
006000     ASSIGN TO UT-S-APPT-IN
006100       ORGANIZATION IS LINE SEQUENTIAL
006200       FILE STATUS IS IFCODE.
006300
006400     SELECT APPT-MAST
006500     ASSIGN TO UT-S-APPT-MAST
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS MFCODE.
006800
006900     SELECT DOCTOR-MAST
007000     ASSIGN TO UT-S-DOCTOR-MAST
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS IS DFCODE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  SYSOUT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 80 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS SYSOUT-REC.
008200 01  SYSOUT-REC  PIC X(80).
008300
008400****** ONE RECORD PER APPOINTMENT ACTION REQUEST - SEE APTMAST
008500 FD  APPT-IN
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS APPT-IN-REC.
009000     COPY APTMAST.
009100
009200****** APPOINTMENT MASTER - READ AT START TO LOAD THE TABLE,
009300****** REWRITTEN WHOLE AT END OF RUN FROM THE SAME TABLE
009400 FD  APPT-MAST
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS APPT-MAST-REC.
009900*    APPT-MAST-REC IS SUPPLIED BY THE COPY OF APTMAST ABOVE
010000
010100****** DOCTOR MASTER - READ-ONLY, LOADED FOR SYMPTOM ROUTING
010200 FD  DOCTOR-MAST
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS DOCTOR-MAST-REC.
010700     COPY DOCMAST.
010800
010900 WORKING-STORAGE SECTION.
011000
011100 01  FILE-STATUS-CODES.
011200     05  IFCODE                     PIC X(2).
011300         88  CODE-READ        VALUE SPACES.
011400         88  NO-MORE-DATA     VALUE "10".
011500     05  MFCODE                     PIC X(2).
011600     05  DFCODE                     PIC X(2).
011700         88  DOC-NO-MORE-DATA VALUE "10".
011800
011900 01  RUN-DATE-FIELDS.
012000     05  WS-RUN-CCYYMMDD            PIC 9(08).
012100******** BROKEN-OUT VIEW OF THE RUN DATE FOR DATE ARITHMETIC      112098JS
012200     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
012300         10  WS-RUN-CCYY             PIC 9(04).
012400         10  WS-RUN-MO               PIC 9(02).
012500         10  WS-RUN-DA               PIC 9(02).
012600     05  WS-RUN-HHMMSSTT            PIC 9(08).
012700     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-HHMMSSTT.
012800         10  WS-RUN-HH               PIC 9(02).
012900         10  WS-RUN-MI               PIC 9(02).
013000         10  FILLER                  PIC 9(04).
013100     05  WS-RUN-DATE-FMT            PIC X(10).
013200     05  WS-RUN-DATETIME-FMT        PIC X(16).
013300     05  WS-NEXT-DAY-FMT            PIC X(10).
013400
013500** TABLE OF MONTH LENGTHS FOR THE NEXT-CALENDAR-DAY COMPUTATION
013600 01  MONTH-LENGTH-TABLE.
013700     05  ML-ENTRY PIC 9(02) COMP
013800             VALUE 31, 28, 31, 30, 31, 30,
013900                   31, 31, 30, 31, 30, 31
014000             OCCURS 12 TIMES.
014100
014200** WORK FIELDS FOR 820-COMPUTE-NEXT-DAY - KEPT SEPARATE FROM THE
014300** RUN-DATE FIELDS ABOVE SO THE RUN DATE ITSELF IS NEVER DISTURBED
014400 01  NEXT-DAY-FIELDS.
014500     05  ND-CCYY                    PIC 9(04).
014600     05  ND-MO                      PIC 9(02).
014700     05  ND-DA                      PIC 9(02).
014800     05  ND-MONTH-LEN               PIC 9(02) COMP.
014900
015000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
015100     05  RECORDS-READ               PIC 9(7) COMP.
015200     05  RECORDS-ACCEPTED           PIC 9(7) COMP.
015300     05  RECORDS-REJECTED           PIC 9(7) COMP.
015400     05  RECORDS-SKIPPED            PIC 9(7) COMP.
015500     05  SUGGESTIONS-ISSUED         PIC 9(7) COMP.
015600     05  WS-SUB                     PIC 9(4) COMP.
015700     05  WS-REM-4                   PIC 9(4) COMP.
015800     05  WS-REM-100                 PIC 9(4) COMP.
015900     05  WS-REM-400                 PIC 9(4) COMP.
016000     05  WS-DIVIDE-QUOT             PIC 9(4) COMP.
016100
016200 01  FLAGS-AND-SWITCHES.
016300     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
016400         88  RECORD-ERROR-FOUND  VALUE "Y".
016500         88  VALID-RECORD        VALUE "N".
016600     05  FOUND-SW                   PIC X(01).
016700         88  RECORD-FOUND        VALUE "Y".
016800         88  RECORD-NOT-FOUND    VALUE "N".
016900     05  LEAP-YEAR-SW               PIC X(01).
017000         88  IS-LEAP-YEAR        VALUE "Y".
017100
017200 01  MSG-LINE                       PIC X(80).
017300
017400** CALL INTERFACE TO FLDEDIT
017500 01  EDIT-REQUEST.
017600     05  EDIT-TYPE-SW               PIC X(01).
017700     05  EDIT-FIELD-TXT             PIC X(100).
017800     05  EDIT-FIELD-NUM             PIC S9(9)V99.
017900     05  EDIT-RUN-DATE              PIC X(10).
018000     05  EDIT-OK-SW                 PIC X(01).
018100         88  EDIT-OK           VALUE "Y".
018200         88  EDIT-FAILED       VALUE "N".
018300     05  EDIT-ERR-MSG               PIC X(40).
018400
018500 01  ID-ENTITY-CD                   PIC X(01) VALUE "A".
018600 01  NEXT-ID-OUT                    PIC 9(09).
018700 01  IDGEN-RETURN-CD                PIC S9(4) COMP.
018800
018900** ALPHA VIEW OF AN ID FOR A DISPLAY LINE
019000 01  ID-DISPLAY-FIELDS.
019100     05  WS-ID-NUM                  PIC 9(09).
019200     05  WS-ID-ALPHA REDEFINES WS-ID-NUM
019300                                    PIC X(09).
019400
019500** THE APPOINTMENT MASTER, HELD ENTIRELY IN WORKING STORAGE FOR
019600** THE LIFE OF THE RUN (MASTER IS SMALL - SEE FILES NOTE)
019700 01  APPT-TABLE-CONTROL.
019800     05  APPT-TABLE-COUNT           PIC 9(5) COMP.
019900 01  APPT-TABLE OCCURS 5000 TIMES
020000             INDEXED BY APT-IDX.
020100     05  AT-ID                      PIC 9(09).
020200     05  AT-PATIENT-ID              PIC 9(09).
020300     05  AT-DOCTOR-ID               PIC 9(09).
020400     05  AT-DATETIME                PIC X(16).
020500     05  AT-STATUS                  PIC X(09).
020600         88  AT-CANCELLED     VALUE "CANCELLED".
020700     05  AT-REASON                  PIC X(30).
020800     05  AT-NOTES                   PIC X(30).
020900
021000** CALL INTERFACE TO SYMPROUT
021100 01  WS-ROUTE-REQUEST.
021200     05  WR-REASON-TXT              PIC X(30).
021300     05  WR-SPECIALIZATION          PIC X(12).
021400     05  WR-DOCTOR-COUNT            PIC 9(03).
021500     05  WR-DOCTOR-TABLE OCCURS 200 TIMES
021600                 INDEXED BY RDOC-IDX.
021700         10  WR-DOCTOR-ID           PIC 9(09).
021800         10  WR-DOCTOR-SPEC         PIC X(12).
021900     05  WR-CHOSEN-DOCTOR-ID        PIC 9(09).
022000     05  WR-FOUND-SW                PIC X(01).
022100         88  WR-FOUND          VALUE "Y".
022200         88  WR-NOT-FOUND      VALUE "N".
022300
022400** CALL INTERFACE TO SLOTSUGG
022500 01  WS-SLOT-REQUEST.
022600     05  WS-SLOT-RUN-DATETIME       PIC X(16).
022700     05  WS-SLOT-PREFERRED-DATE     PIC X(10).
022800     05  WS-SLOT-BOOKED-COUNT       PIC 9(03).
022900     05  WS-SLOT-BOOKED-TABLE OCCURS 100 TIMES
023000                 INDEXED BY SBK-IDX.
023100         10  WS-SB-DATETIME         PIC X(16).
023200     05  WS-SLOT-SUGGESTED-COUNT    PIC 9(01).
023300     05  WS-SLOT-SUGGESTED-TABLE OCCURS 5 TIMES
023400                 INDEXED BY SSG-IDX.
023500         10  WS-SS-DATETIME         PIC X(16).
023600
023700 PROCEDURE DIVISION.
023800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
023900     PERFORM 100-MAINLINE THRU 100-EXIT
024000             UNTIL NO-MORE-DATA.
024100     PERFORM 999-CLEANUP THRU 999-EXIT.
024200     MOVE +0 TO RETURN-CODE.
024300     GOBACK.
024400
024500 000-HOUSEKEEPING.
024600     DISPLAY "******** BEGIN JOB APPTPROC ********".
024700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
024800     MOVE 0 TO APPT-TABLE-COUNT.
024900     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
025000     ACCEPT WS-RUN-HHMMSSTT FROM TIME.
025100     STRING WS-RUN-CCYY DELIMITED BY SIZE
025200            "-"         DELIMITED BY SIZE
025300            WS-RUN-MO   DELIMITED BY SIZE
025400            "-"         DELIMITED BY SIZE
025500            WS-RUN-DA   DELIMITED BY SIZE
025600            INTO WS-RUN-DATE-FMT.
025700     STRING WS-RUN-DATE-FMT DELIMITED BY SIZE
025800            " "         DELIMITED BY SIZE
025900            WS-RUN-HH   DELIMITED BY SIZE
026000            ":"         DELIMITED BY SIZE
026100            WS-RUN-MI   DELIMITED BY SIZE
026200            INTO WS-RUN-DATETIME-FMT.
026300     PERFORM 800-LOAD-APPT-MASTER THRU 800-EXIT.
026400     PERFORM 810-LOAD-DOCTOR-TABLE THRU 810-EXIT.
026500     OPEN INPUT APPT-IN, OUTPUT SYSOUT.
026600     PERFORM 900-READ-APPT-IN THRU 900-EXIT.
026700 000-EXIT.
026800     EXIT.
026900
027000 100-MAINLINE.
027100     EVALUATE TRUE
027200         WHEN ACTION-NEW
027300             PERFORM 200-NEW-APPOINTMENT THRU 200-EXIT
027400         WHEN ACTION-CONFIRM
027500             PERFORM 300-CONFIRM-APPOINTMENT THRU 300-EXIT
027600         WHEN ACTION-CANCEL
027700             PERFORM 400-CANCEL-APPOINTMENT THRU 400-EXIT
027800         WHEN ACTION-SUGGEST
027900             PERFORM 500-SUGGEST-SLOTS THRU 500-EXIT
028000         WHEN OTHER
028100**** ACTIONS B (BILL) AND Y (SUMMARY) BELONG TO BILLPROC          050303PK
028200             ADD 1 TO RECORDS-SKIPPED
028300     END-EVALUATE.
028400     PERFORM 900-READ-APPT-IN THRU 900-EXIT.
028500 100-EXIT.
028600     EXIT.
028700
028800 200-NEW-APPOINTMENT.
028900     MOVE "N" TO ERROR-FOUND-SW.
029000     PERFORM 210-VALIDATE-PATIENT-ID THRU 210-EXIT.
029100     IF VALID-RECORD
029200         PERFORM 220-ROUTE-OR-VALIDATE-DOC THRU 220-EXIT.
029300     IF VALID-RECORD
029400         PERFORM 230-VALIDATE-DATETIME THRU 230-EXIT.
029500     IF VALID-RECORD
029600         PERFORM 240-ADD-NEW-APPOINTMENT THRU 240-EXIT
029700         ADD 1 TO RECORDS-ACCEPTED
029800     ELSE
029900         ADD 1 TO RECORDS-REJECTED
030000         DISPLAY "*** APPOINTMENT REQUEST REJECTED - " MSG-LINE.
030100 200-EXIT.
030200     EXIT.
030300
030400 210-VALIDATE-PATIENT-ID.
030500     MOVE "I" TO EDIT-TYPE-SW.
030600     MOVE APTIN-PATIENT-ID TO EDIT-FIELD-NUM.
030700     CALL "FLDEDIT" USING EDIT-REQUEST.
030800     IF EDIT-FAILED
030900         MOVE "Y" TO ERROR-FOUND-SW
031000         MOVE "*** PATIENT ID MUST BE GREATER THAN ZERO" TO MSG-LINE.
031100 210-EXIT.
031200     EXIT.
031300
031400 220-ROUTE-OR-VALIDATE-DOC.
031500     IF APTIN-DOCTOR-ID > 0
031600         GO TO 220-EXIT.
031700
031800**** NO DOCTOR SUPPLIED - ROUTE BY REASON TEXT TO A SPECIALIST    101405MT
031900     MOVE APTIN-REASON TO WR-REASON-TXT.
032000     CALL "SYMPROUT" USING WS-ROUTE-REQUEST.
032100     IF WR-FOUND
032200         MOVE WR-CHOSEN-DOCTOR-ID TO APTIN-DOCTOR-ID
032300     ELSE
032400         MOVE "Y" TO ERROR-FOUND-SW
032500         MOVE "*** NO DOCTOR AVAILABLE FOR THIS REASON" TO MSG-LINE.
032600 220-EXIT.
032700     EXIT.
032800
032900 230-VALIDATE-DATETIME.
033000     IF APTIN-DATETIME = SPACES
033100         MOVE "Y" TO ERROR-FOUND-SW
033200         MOVE "*** MISSING APPOINTMENT DATE-TIME" TO MSG-LINE
033300         GO TO 230-EXIT.
033400     IF APTIN-DATETIME < WS-RUN-DATETIME-FMT
033500         MOVE "Y" TO ERROR-FOUND-SW
033600         MOVE "*** APPOINTMENT DATE-TIME IS IN THE PAST" TO MSG-LINE.
033700 230-EXIT.
033800     EXIT.
033900
034000 240-ADD-NEW-APPOINTMENT.
034100     MOVE "A" TO ID-ENTITY-CD.
034200     CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
034300     ADD 1 TO APPT-TABLE-COUNT.
034400     SET APT-IDX TO APPT-TABLE-COUNT.
034500     MOVE NEXT-ID-OUT       TO AT-ID(APT-IDX).
034600     MOVE APTIN-PATIENT-ID  TO AT-PATIENT-ID(APT-IDX).
034700     MOVE APTIN-DOCTOR-ID   TO AT-DOCTOR-ID(APT-IDX).
034800     MOVE APTIN-DATETIME    TO AT-DATETIME(APT-IDX).
034900     MOVE "PENDING"         TO AT-STATUS(APT-IDX).
035000     MOVE APTIN-REASON      TO AT-REASON(APT-IDX).
035100     MOVE APTIN-NOTES       TO AT-NOTES(APT-IDX).
035200 240-EXIT.
035300     EXIT.
035400
035500 300-CONFIRM-APPOINTMENT.
035600     MOVE APTIN-ID TO NEXT-ID-OUT.
035700     PERFORM 750-FIND-BY-ID THRU 750-EXIT.
035800     IF RECORD-FOUND
035900         MOVE "CONFIRMED" TO AT-STATUS(APT-IDX)
036000         ADD 1 TO RECORDS-ACCEPTED
036100     ELSE
036200         ADD 1 TO RECORDS-REJECTED
036300         MOVE APTIN-ID TO WS-ID-NUM
036400         MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
036500         DISPLAY "*** APPOINTMENT NOT FOUND TO CONFIRM - " MSG-LINE.
036600 300-EXIT.
036700     EXIT.
036800
036900 400-CANCEL-APPOINTMENT.
037000     MOVE APTIN-ID TO NEXT-ID-OUT.
037100     PERFORM 750-FIND-BY-ID THRU 750-EXIT.
037200     IF RECORD-FOUND
037300         MOVE "CANCELLED" TO AT-STATUS(APT-IDX)
037400         ADD 1 TO RECORDS-ACCEPTED
037500     ELSE
037600         ADD 1 TO RECORDS-REJECTED
037700         MOVE APTIN-ID TO WS-ID-NUM
037800         MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
037900         DISPLAY "*** APPOINTMENT NOT FOUND TO CANCEL - " MSG-LINE.
038000 400-EXIT.
038100     EXIT.
038200
038300 500-SUGGEST-SLOTS.
038400     PERFORM 850-LOAD-DOCTOR-BOOKINGS THRU 850-EXIT.
038500     MOVE WS-RUN-DATETIME-FMT TO WS-SLOT-RUN-DATETIME.
038600     IF APTIN-PREFERRED-DATE = SPACES
038700         PERFORM 820-COMPUTE-NEXT-DAY THRU 820-EXIT
038800         MOVE WS-NEXT-DAY-FMT TO WS-SLOT-PREFERRED-DATE
038900     ELSE
039000         MOVE APTIN-PREFERRED-DATE TO WS-SLOT-PREFERRED-DATE.
039100
039200     CALL "SLOTSUGG" USING WS-SLOT-REQUEST.
039300     ADD 1 TO SUGGESTIONS-ISSUED.
039400     PERFORM 900-DISPLAY-SUGGESTIONS THRU 900-DEXIT
039500             VARYING SSG-IDX FROM 1 BY 1
039600             UNTIL SSG-IDX > WS-SLOT-SUGGESTED-COUNT.
039700 500-EXIT.
039800     EXIT.
039900
040000 750-FIND-BY-ID.
040100**** SEQUENTIAL SEARCH OF THE APPOINTMENT TABLE BY ID             071997RT
040200     MOVE "N" TO FOUND-SW.
040300     PERFORM 751-SCAN-BY-ID THRU 751-EXIT
040400             VARYING APT-IDX FROM 1 BY 1
040500             UNTIL APT-IDX > APPT-TABLE-COUNT OR RECORD-FOUND.
040600 750-EXIT.
040700     EXIT.
040800
040900 751-SCAN-BY-ID.
041000     IF AT-ID(APT-IDX) = NEXT-ID-OUT
041100         MOVE "Y" TO FOUND-SW.
041200 751-EXIT.
041300     EXIT.
041400
041500 800-LOAD-APPT-MASTER.
041600**** PRIOR RUNS' MASTER, IF ANY, IS THE STARTING POINT FOR THE    071997RT
041700**** TABLE THIS RUN MAINTAINS AND REWRITES AT 999-CLEANUP
041800     OPEN INPUT APPT-MAST.
041900     IF MFCODE = "35" OR MFCODE = "05"
042000         GO TO 800-EXIT.
042100     PERFORM 801-READ-MASTER THRU 801-EXIT
042200             UNTIL MFCODE = "10".
042300     CLOSE APPT-MAST.
042400 800-EXIT.
042500     EXIT.
042600
042700 801-READ-MASTER.
042800     READ APPT-MAST
042900         AT END MOVE "10" TO MFCODE
043000         GO TO 801-EXIT
043100     END-READ.
043200     ADD 1 TO APPT-TABLE-COUNT.
043300     SET APT-IDX TO APPT-TABLE-COUNT.
043400     MOVE APT-ID        TO AT-ID(APT-IDX).
043500     MOVE APT-PATIENT-ID TO AT-PATIENT-ID(APT-IDX).
043600     MOVE APT-DOCTOR-ID TO AT-DOCTOR-ID(APT-IDX).
043700     MOVE APT-DATETIME  TO AT-DATETIME(APT-IDX).
043800     MOVE APT-STATUS    TO AT-STATUS(APT-IDX).
043900     MOVE APT-REASON    TO AT-REASON(APT-IDX).
044000     MOVE APT-NOTES     TO AT-NOTES(APT-IDX).
044100 801-EXIT.
044200     EXIT.
044300
044400 810-LOAD-DOCTOR-TABLE.
044500     MOVE 0 TO WR-DOCTOR-COUNT.
044600     OPEN INPUT DOCTOR-MAST.
044700     PERFORM 811-READ-DOCTOR THRU 811-EXIT
044800             UNTIL DOC-NO-MORE-DATA.
044900     CLOSE DOCTOR-MAST.
045000 810-EXIT.
045100     EXIT.
045200
045300 811-READ-DOCTOR.
045400     READ DOCTOR-MAST
045500         AT END MOVE "10" TO DFCODE
045600         GO TO 811-EXIT
045700     END-READ.
045800     ADD 1 TO WR-DOCTOR-COUNT.
045900     SET RDOC-IDX TO WR-DOCTOR-COUNT.
046000     MOVE DOC-ID           TO WR-DOCTOR-ID(RDOC-IDX).
046100     MOVE DOC-SPECIALIZATION TO WR-DOCTOR-SPEC(RDOC-IDX).
046200 811-EXIT.
046300     EXIT.
046400
046500 820-COMPUTE-NEXT-DAY.
046600**** NO INTRINSIC DATE FUNCTION IN THIS SHOP'S COMPILER - ADD     101405MT
046700**** ONE DAY BY TABLE LOOKUP OF MONTH LENGTH, WITH A LEAP TEST
046800**** FOR FEBRUARY.  WORKS AGAINST ND-CCYY/MO/DA, NOT THE RUN-DATE
046900**** FIELDS, SO THE RUN DATE ITSELF IS LEFT UNCHANGED
047000     MOVE WS-RUN-CCYY TO ND-CCYY.
047100     MOVE WS-RUN-MO   TO ND-MO.
047200     MOVE WS-RUN-DA   TO ND-DA.
047300     PERFORM 821-LEAP-TEST THRU 821-EXIT.
047400     PERFORM 822-ADD-ONE-DAY THRU 822-EXIT.
047500     STRING ND-CCYY DELIMITED BY SIZE
047600            "-"     DELIMITED BY SIZE
047700            ND-MO   DELIMITED BY SIZE
047800            "-"     DELIMITED BY SIZE
047900            ND-DA   DELIMITED BY SIZE
048000            INTO WS-NEXT-DAY-FMT.
048100 820-EXIT.
048200     EXIT.
048300
048400 821-LEAP-TEST.
048500     MOVE "N" TO LEAP-YEAR-SW.
048600     DIVIDE ND-CCYY BY 4   GIVING WS-DIVIDE-QUOT
048700             REMAINDER WS-REM-4.
048800     DIVIDE ND-CCYY BY 100 GIVING WS-DIVIDE-QUOT
048900             REMAINDER WS-REM-100.
049000     DIVIDE ND-CCYY BY 400 GIVING WS-DIVIDE-QUOT
049100             REMAINDER WS-REM-400.
049200     IF WS-REM-4 = 0
049300         IF WS-REM-100 NOT = 0 OR WS-REM-400 = 0
049400             MOVE "Y" TO LEAP-YEAR-SW.
049500 821-EXIT.
049600     EXIT.
049700
049800 822-ADD-ONE-DAY.
049900     MOVE ML-ENTRY(ND-MO) TO ND-MONTH-LEN.
050000     IF ND-MO = 2 AND IS-LEAP-YEAR
050100         MOVE 29 TO ND-MONTH-LEN.
050200
050300     IF ND-DA >= ND-MONTH-LEN
050400         MOVE 1 TO ND-DA
050500         IF ND-MO = 12
050600             MOVE 1 TO ND-MO
050700             ADD 1 TO ND-CCYY
050800         ELSE
050900             ADD 1 TO ND-MO
051000         END-IF
051100     ELSE
051200         ADD 1 TO ND-DA.
051300 822-EXIT.
051400     EXIT.
051500
051600 850-LOAD-DOCTOR-BOOKINGS.
051700**** NON-CANCELLED APPOINTMENTS OF THE TARGET DOCTOR, FROM THE
051800**** TABLE LOADED/MAINTAINED ABOVE (NOT A RE-READ OF THE FILE)    101405MT
051900     MOVE 0 TO WS-SLOT-BOOKED-COUNT.
052000     PERFORM 851-SCAN-BOOKINGS THRU 851-EXIT
052100             VARYING APT-IDX FROM 1 BY 1
052200             UNTIL APT-IDX > APPT-TABLE-COUNT
052300                OR WS-SLOT-BOOKED-COUNT > 99.
052400 850-EXIT.
052500     EXIT.
052600
052700 851-SCAN-BOOKINGS.
052800     IF AT-DOCTOR-ID(APT-IDX) = APTIN-DOCTOR-ID
052900             AND NOT AT-CANCELLED(APT-IDX)
053000         ADD 1 TO WS-SLOT-BOOKED-COUNT
053100         SET SBK-IDX TO WS-SLOT-BOOKED-COUNT
053200         MOVE AT-DATETIME(APT-IDX) TO WS-SB-DATETIME(SBK-IDX).
053300 851-EXIT.
053400     EXIT.
053500
053600 890-REWRITE-APPT-MASTER.
053700     OPEN OUTPUT APPT-MAST.
053800     PERFORM 891-WRITE-ONE THRU 891-EXIT
053900             VARYING APT-IDX FROM 1 BY 1
054000             UNTIL APT-IDX > APPT-TABLE-COUNT.
054100     CLOSE APPT-MAST.
054200 890-EXIT.
054300     EXIT.
054400
054500 891-WRITE-ONE.
054600     MOVE AT-ID(APT-IDX)         TO APT-ID.
054700     MOVE AT-PATIENT-ID(APT-IDX) TO APT-PATIENT-ID.
054800     MOVE AT-DOCTOR-ID(APT-IDX)  TO APT-DOCTOR-ID.
054900     MOVE AT-DATETIME(APT-IDX)   TO APT-DATETIME.
055000     MOVE AT-STATUS(APT-IDX)     TO APT-STATUS.
055100     MOVE AT-REASON(APT-IDX)     TO APT-REASON.
055200     MOVE AT-NOTES(APT-IDX)      TO APT-NOTES.
055300     WRITE APPT-MAST-REC.
055400 891-EXIT.
055500     EXIT.
055600
055700 900-READ-APPT-IN.
055800     READ APPT-IN
055900         AT END MOVE "10" TO IFCODE
056000         GO TO 900-EXIT
056100     END-READ.
056200     ADD 1 TO RECORDS-READ.
056300 900-EXIT.
056400     EXIT.
056500
056600 900-DISPLAY-SUGGESTIONS.
056700     DISPLAY "    SUGGESTED SLOT - " WS-SS-DATETIME(SSG-IDX).
056800 900-DEXIT.
056900     EXIT.
057000
057100 999-CLEANUP.
057200     PERFORM 890-REWRITE-APPT-MASTER THRU 890-EXIT.
057300     CLOSE APPT-IN, SYSOUT.
057400
057500     DISPLAY "** RECORDS READ       **" RECORDS-READ.
057600     DISPLAY "** RECORDS ACCEPTED   **" RECORDS-ACCEPTED.
057700     DISPLAY "** RECORDS REJECTED   **" RECORDS-REJECTED.
057800     DISPLAY "** RECORDS SKIPPED    **" RECORDS-SKIPPED.
057900     DISPLAY "** SLOT SUGGESTIONS   **" SUGGESTIONS-ISSUED.
058000     DISPLAY "******** NORMAL END OF JOB APPTPROC ********".
058100 999-EXIT.
058200     EXIT.
