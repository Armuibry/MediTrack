000100******************************************************************
000200*  COPYBOOK:  DOCMAST                                           *
000300*  DESCRIBES THE DOCTOR MASTER RECORD AND THE DOCTOR             *
000400*  REGISTRATION TRANSACTION RECORD USED BY PROGRAM DOCREG.       *
000500*  ONE RECORD PER DOCTOR - KEYED BY DOC-ID WHEN LOADED INTO THE  *
000600*  WORKING-STORAGE SEARCH TABLE (SEE DOCREG 750-FIND-BY-ID,      *
000700*  ALSO SHARED BY APPTPROC AND BILLPROC AND ANALRPT).            *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  DATE     BY   REQ#      DESCRIPTION                          *
001100*  -------- ---  --------  ------------------------------------ *
001200*  03/14/94  JS  CR-0092   ORIGINAL COPYBOOK - DOCTOR MASTER     *
001300*  09/02/95  RT  CR-0141   ADDED LICENSE NUMBER                  *
001400*  11/20/98  JS  CR-0203   Y2K - DOB REDEFINED BY YEAR/MO/DA     *
001500*  02/08/04  PK  CR-0287   ADDED SPECIALIZATION 88-LEVELS        *
001600******************************************************************
001700
001800******************************************************************
001900*  DOCTOR-IN-REC  -  ONE PER DOCTOR REGISTRATION REQUEST         *
002000*  READ BY DOCREG FROM FILE DOCTOR-IN (LINE SEQUENTIAL)          *
002100******************************************************************
002200 01  DOCTOR-IN-REC.
002300     05  DOCIN-ID                    PIC 9(09).
002400     05  DOCIN-NAME                  PIC X(30).
002500     05  DOCIN-DOB                   PIC X(10).
002600     05  DOCIN-EMAIL                 PIC X(30).
002700     05  DOCIN-PHONE                 PIC X(10).
002800     05  DOCIN-SPECIALIZATION        PIC X(12).
002900     05  DOCIN-CONSULT-FEE           PIC 9(07)V99.
003000     05  DOCIN-EXP-YEARS             PIC 9(02).
003100     05  DOCIN-LICENSE-NO            PIC X(10).
003200     05  FILLER                      PIC X(07).
003300
003400******************************************************************
003500*  DOCTOR-MAST-REC  -  ACCEPTED DOCTOR MASTER RECORD             *
003600*  WRITTEN BY DOCREG TO FILE DOCTOR-MAST (SEQUENTIAL, FIXED)     *
003700******************************************************************
003800 01  DOCTOR-MAST-REC.
003900     05  DOC-ID                      PIC 9(09).
004000     05  DOC-NAME                    PIC X(30).
004100     05  DOC-DOB                     PIC X(10).
004200******** Y2K REMEDIATION - BROKEN OUT VIEW OF DOC-DOB             112098JS
004300     05  DOC-DOB-YMD  REDEFINES DOC-DOB.
004400         10  DOC-DOB-CCYY             PIC 9(04).
004500         10  FILLER                   PIC X(01).
004600         10  DOC-DOB-MO               PIC 9(02).
004700         10  FILLER                   PIC X(01).
004800         10  DOC-DOB-DA               PIC 9(02).
004900     05  DOC-EMAIL                   PIC X(30).
005000     05  DOC-PHONE                   PIC X(10).
005100     05  DOC-SPECIALIZATION          PIC X(12).
005200         88  SPEC-CARDIOLOGY    VALUE "CARDIOLOGY".
005300         88  SPEC-DERMATOLOGY   VALUE "DERMATOLOGY".
005400         88  SPEC-PEDIATRICS    VALUE "PEDIATRICS".
005500         88  SPEC-ORTHOPEDICS   VALUE "ORTHOPEDICS".
005600         88  SPEC-NEUROLOGY     VALUE "NEUROLOGY".
005700         88  SPEC-GENERAL       VALUE "GENERAL".
005800         88  SPEC-PSYCHIATRY    VALUE "PSYCHIATRY".
005900         88  SPEC-ONCOLOGY      VALUE "ONCOLOGY".
006000         88  SPEC-GYNECOLOGY    VALUE "GYNECOLOGY".
006100         88  SPEC-UROLOGY       VALUE "UROLOGY".
006200     05  DOC-CONSULT-FEE             PIC 9(07)V99.
006300     05  DOC-EXP-YEARS               PIC 9(02).
006400     05  DOC-LICENSE-NO              PIC X(10).
006500     05  FILLER                      PIC X(18).
006600******************************************************************
006700*  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 9          *
006800******************************************************************
