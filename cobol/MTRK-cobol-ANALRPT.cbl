000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ANALRPT.
000400 AUTHOR. R. TANAKA.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 05/03/03.
000700 DATE-COMPILED. 05/03/03.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM READS THE DOCTOR, APPOINTMENT AND BILL
001400*          MASTERS END TO END AND PRINTS THE CLINIC'S ANALYTICS
001500*          REPORT.  NOTHING ON THE MASTERS IS CHANGED - THIS IS
001600*          A READ-ONLY REPORT RUN.
001700*
001800*          THE MINIMUM REPORT (AVERAGE FEE, TOTAL PAID REVENUE,
001900*          CONFIRMED COUNT, TOP 3 BOOKED DOCTORS) IS FOLLOWED BY
002000*          TWO HOUSE-ADDED SECTIONS THE ANALYTICS DESK ASKED FOR
002100*          WHEN THIS WAS MOVED OFF THE OLD CENSUS REPORT - DOCTORS
002200*          ABOVE THE AVERAGE FEE, AND THE PENDING-APPOINTMENT
002300*          WORKLIST IN DATE ORDER.
002400*
002500*          ADAPTED FROM THE OLD PATIENT CENSUS REPORT - SAME
002600*          PAGE-HEADER / NAMED-PRINT-LINE STYLE, DIFFERENT
002700*          MASTERS AND DIFFERENT ACCUMULATORS.
002800******************************************************************
002900*  CHANGE LOG                                                   *
003000*  DATE     BY   REQ#      DESCRIPTION                          *
003100*  -------- ---  --------  ------------------------------------ *
003200*  03/11/89  JS  CR-0005   ORIGINAL - PATIENT CENSUS REPORT       *
003300*  11/20/98  JS  CR-0203   Y2K HOUSEKEEPING REVIEW - NO CHANGE   *
003400*  05/03/03  RT  CR-0271   RENAMED ANALRPT, REBUILT FOR MEDITRACK *
003500*  10/14/05  MT  CR-0309   ADDED ABOVE-AVERAGE AND PENDING LISTS  *
003600*  10/14/05  MT  CR-0317   ADDED REVENUE WHOLE/CENTS TIE-OUT      *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT DOCTOR-MAST
005200     ASSIGN TO UT-S-DOCTOR-MAST
005300       ORGANIZATION IS SEQUENTIAL
005400       FILE STATUS IS DFCODE.
005500
005600     SELECT APPT-MAST
005700     ASSIGN TO UT-S-APPT-MAST
005800       ORGANIZATION IS SEQUENTIAL
005900       FILE STATUS IS AFCODE.
006000
006100     SELECT BILL-MAST
006200     ASSIGN TO UT-S-BILL-MAST
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS MFCODE.
006500
006600     SELECT RPT-OUT
006700     ASSIGN TO UT-S-RPT-OUT
006800       ORGANIZATION IS LINE SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 80 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(80).
008000
008100 FD  DOCTOR-MAST
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS DOCTOR-MAST-REC.
008600     COPY DOCMAST.
008700
008800 FD  APPT-MAST
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS APPT-MAST-REC.
009300     COPY APTMAST.
009400
009500 FD  BILL-MAST
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS BILL-MAST-REC.
010000     COPY BILMAST.
010100
010200 FD  RPT-OUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 80 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RPT-REC.
010800 01  RPT-REC  PIC X(80).
010900
011000 WORKING-STORAGE SECTION.
011100
011200 01  FILE-STATUS-CODES.
011300     05  DFCODE                     PIC X(2).
011400         88  DOC-NO-MORE-DATA VALUE "10".
011500     05  AFCODE                     PIC X(2).
011600         88  APT-NO-MORE-DATA VALUE "10".
011700     05  MFCODE                     PIC X(2).
011800         88  BIL-NO-MORE-DATA VALUE "10".
011900     05  OFCODE                     PIC X(2).
012000
012100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
012200     05  DOCTORS-READ               PIC 9(5) COMP.
012300     05  APPTS-READ                 PIC 9(5) COMP.
012400     05  BILLS-READ                 PIC 9(5) COMP.
012500     05  CONFIRMED-COUNT            PIC 9(5) COMP.
012600     05  WS-RANK                    PIC 9(1) COMP.
012700     05  WS-BEST-COUNT              PIC 9(5) COMP.
012800     05  WS-BEST-IDX                PIC 9(5) COMP.
012900     05  WS-ABOVE-COUNT             PIC 9(5) COMP.
013000     05  WS-PENDING-REMAINING       PIC 9(5) COMP.
013100
013200 01  FEE-ACCUMULATORS.
013300     05  FEE-SUM                    PIC 9(9)V99.
013400     05  FEE-AVERAGE                PIC 9(7)V99.
013500******** ALTERNATE WHOLE/CENTS VIEW - SEE 830-COMPUTE-AVERAGE     050303RT
013600     05  FEE-AVERAGE-PARTS REDEFINES FEE-AVERAGE.
013700         10  FEE-AVG-WHOLE           PIC 9(7).
013800         10  FEE-AVG-CENTS           PIC 9(2).
013900     05  REVENUE-TOTAL              PIC 9(9)V99.
014000******** ALTERNATE WHOLE/CENTS VIEW FOR THE TIE-OUT DISPLAY AT    101405MT
014100******** 999-CLEANUP BELOW
014200     05  REVENUE-TOTAL-PARTS REDEFINES REVENUE-TOTAL.
014300         10  REVENUE-WHOLE           PIC 9(9).
014400         10  REVENUE-CENTS           PIC 9(2).
014500
014600 01  RUN-DATE-FIELDS.
014700     05  WS-RUN-CCYYMMDD            PIC 9(08).
014800     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
014900         10  WS-RUN-CCYY             PIC 9(04).
015000         10  WS-RUN-MO               PIC 9(02).
015100         10  WS-RUN-DA               PIC 9(02).
015200
015300 01  FLAGS-AND-SWITCHES.
015400     05  FOUND-SW                   PIC X(01).
015500         88  RECORD-FOUND        VALUE "Y".
015600         88  RECORD-NOT-FOUND    VALUE "N".
015700
015800 01  SELECTED-FLAGS.
015900     05  SEL-FLAG OCCURS 2000 TIMES PIC X(01).
016000         88  ALREADY-SELECTED   VALUE "Y".
016100
016200** SEPARATE FLAG TABLE FOR THE LARGER PENDING TABLE - SEL-FLAG    101405MT
016300** ABOVE IS SIZED FOR THE 2000-ENTRY DOCTOR TABLE ONLY
016400 01  PENDING-SEL-FLAGS.
016500     05  PND-SEL-FLAG OCCURS 5000 TIMES PIC X(01).
016600
016700** ONE ENTRY PER DOCTOR - LOADED FROM DOCTOR-MAST AT START
016800 01  DOCTOR-TABLE-CONTROL.
016900     05  DOCTOR-TABLE-COUNT         PIC 9(5) COMP.
017000 01  DOCTOR-TABLE OCCURS 2000 TIMES
017100             INDEXED BY DOC-IDX.
017200     05  DT-ID                      PIC 9(09).
017300     05  DT-NAME                    PIC X(30).
017400     05  DT-SPECIALIZATION          PIC X(12).
017500     05  DT-FEE                     PIC 9(07)V99.
017600     05  DT-APT-COUNT               PIC 9(05) COMP.
017700
017800** ONE ENTRY PER PENDING APPOINTMENT, PRINTED IN DATE ORDER
017900 01  PENDING-TABLE-CONTROL.
018000     05  PENDING-TABLE-COUNT        PIC 9(5) COMP.
018100 01  PENDING-TABLE OCCURS 5000 TIMES
018200             INDEXED BY PND-IDX.
018300     05  PT-APT-ID                  PIC 9(09).
018400     05  PT-PATIENT-ID              PIC 9(09).
018500     05  PT-DOCTOR-ID               PIC 9(09).
018600     05  PT-DATETIME                PIC X(16).
018700
018800** REPORT PRINT LINES - MOVED TO RPT-REC, ONE AT A TIME
018900 01  WS-RPT-TITLE-LINE.
019000     05  FILLER  PIC X(35) VALUE "=== MEDITRACK ANALYTICS REPORT ===".
019100     05  FILLER  PIC X(45) VALUE SPACES.
019200
019300 01  WS-RPT-AVG-FEE-LINE.
019400     05  FILLER  PIC X(27) VALUE "Average Consultation Fee: ".
019500     05  RL-AVG-FEE-ED         PIC $ZZZ,ZZ9.99.
019600     05  FILLER  PIC X(42) VALUE SPACES.
019700
019800 01  WS-RPT-REVENUE-LINE.
019900     05  FILLER  PIC X(27) VALUE "Total Revenue:             ".
020000     05  RL-REVENUE-ED         PIC $ZZZ,ZZ9.99.
020100     05  FILLER  PIC X(42) VALUE SPACES.
020200
020300 01  WS-RPT-CONFIRMED-LINE.
020400     05  FILLER  PIC X(27) VALUE "Confirmed Appointments:    ".
020500     05  RL-CONFIRMED-ED       PIC ZZZ9.
020600     05  FILLER  PIC X(49) VALUE SPACES.
020700
020800 01  WS-RPT-TOP-HDR-LINE.
020900     05  FILLER  PIC X(27) VALUE "Top 3 Most Booked Doctors:".
021000     05  FILLER  PIC X(53) VALUE SPACES.
021100
021200 01  WS-RPT-DOCTOR-LINE.
021300     05  FILLER  PIC X(01) VALUE SPACES.
021400     05  RL-RANK-NO            PIC 9(1).
021500     05  FILLER  PIC X(02) VALUE ". ".
021600     05  RL-DOCTOR-NAME        PIC X(27).
021700     05  FILLER  PIC X(03) VALUE "- ".
021800     05  RL-SPECIALIZATION     PIC X(12).
021900     05  FILLER  PIC X(34) VALUE SPACES.
022000
022100 01  WS-RPT-ABOVE-HDR-LINE.
022200     05  FILLER  PIC X(31)
022300           VALUE "Doctors Above Average Fee:     ".
022400     05  FILLER  PIC X(49) VALUE SPACES.
022500
022600 01  WS-RPT-ABOVE-LINE.
022700     05  FILLER  PIC X(01) VALUE SPACES.
022800     05  RL-ABOVE-NAME         PIC X(27).
022900     05  FILLER  PIC X(03) VALUE "- ".
023000     05  RL-ABOVE-FEE-ED       PIC $ZZZ,ZZ9.99.
023100     05  FILLER  PIC X(38) VALUE SPACES.
023200
023300 01  WS-RPT-PENDING-HDR-LINE.
023400     05  FILLER  PIC X(31)
023500           VALUE "Pending Appointment Worklist:  ".
023600     05  FILLER  PIC X(49) VALUE SPACES.
023700
023800 01  WS-RPT-PENDING-LINE.
023900     05  FILLER  PIC X(01) VALUE SPACES.
024000     05  RL-PND-APT-ID         PIC 9(09).
024100     05  FILLER  PIC X(02) VALUE "- ".
024200     05  RL-PND-DATETIME       PIC X(16).
024300     05  FILLER  PIC X(52) VALUE SPACES.
024400
024500 01  WS-BLANK-LINE              PIC X(80) VALUE SPACES.
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 800-LOAD-DOCTORS THRU 800-EXIT.
025000     PERFORM 810-LOAD-APPOINTMENTS THRU 810-EXIT.
025100     PERFORM 820-LOAD-BILLS THRU 820-EXIT.
025200     PERFORM 830-COMPUTE-AVERAGE THRU 830-EXIT.
025300     PERFORM 200-WRITE-HEADER-LINES THRU 200-EXIT.
025400     PERFORM 300-RANK-TOP-DOCTORS THRU 300-EXIT.
025500     PERFORM 400-LIST-ABOVE-AVERAGE THRU 400-EXIT.
025600     PERFORM 500-LIST-PENDING THRU 500-EXIT.
025700     PERFORM 999-CLEANUP THRU 999-EXIT.
025800     MOVE +0 TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     DISPLAY "******** BEGIN JOB ANALRPT ********".
026300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026400     INITIALIZE FEE-ACCUMULATORS.
026500     MOVE 0 TO DOCTOR-TABLE-COUNT.
026600     MOVE 0 TO PENDING-TABLE-COUNT.
026700     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
026800     OPEN OUTPUT RPT-OUT, SYSOUT.
026900 000-EXIT.
027000     EXIT.
027100
027200 200-WRITE-HEADER-LINES.
027300     WRITE RPT-REC FROM WS-RPT-TITLE-LINE.
027400     WRITE RPT-REC FROM WS-BLANK-LINE.
027500     MOVE FEE-AVERAGE    TO RL-AVG-FEE-ED.
027600     WRITE RPT-REC FROM WS-RPT-AVG-FEE-LINE.
027700     MOVE REVENUE-TOTAL  TO RL-REVENUE-ED.
027800     WRITE RPT-REC FROM WS-RPT-REVENUE-LINE.
027900     MOVE CONFIRMED-COUNT TO RL-CONFIRMED-ED.
028000     WRITE RPT-REC FROM WS-RPT-CONFIRMED-LINE.
028100     WRITE RPT-REC FROM WS-BLANK-LINE.
028200     WRITE RPT-REC FROM WS-RPT-TOP-HDR-LINE.
028300 200-EXIT.
028400     EXIT.
028500
028600 300-RANK-TOP-DOCTORS.
028700**** FIND THE THREE DOCTORS WITH THE HIGHEST NON-CANCELLED        050303RT
028800**** APPOINTMENT COUNT, ONE PASS PER RANK - NO SORT VERB NEEDED
028900**** FOR JUST THREE WINNERS
029000     PERFORM 301-CLEAR-DOCTOR-FLAGS THRU 301-EXIT
029100             VARYING DOC-IDX FROM 1 BY 1
029200             UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
029300     PERFORM 310-FIND-NEXT-TOP THRU 310-EXIT
029400             VARYING WS-RANK FROM 1 BY 1
029500             UNTIL WS-RANK > 3 OR WS-RANK > DOCTOR-TABLE-COUNT.
029600 300-EXIT.
029700     EXIT.
029800
029900 301-CLEAR-DOCTOR-FLAGS.
030000     MOVE "N" TO SEL-FLAG(DOC-IDX).
030100 301-EXIT.
030200     EXIT.
030300
030400 310-FIND-NEXT-TOP.
030500     MOVE 0 TO WS-BEST-COUNT.
030600     MOVE 0 TO WS-BEST-IDX.
030700     PERFORM 311-SCAN-FOR-BEST THRU 311-EXIT
030800             VARYING DOC-IDX FROM 1 BY 1
030900             UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
031000     IF WS-BEST-IDX = 0
031100         GO TO 310-EXIT.
031200     SET DOC-IDX TO WS-BEST-IDX.
031300     MOVE "Y" TO SEL-FLAG(WS-BEST-IDX).
031400     MOVE WS-RANK            TO RL-RANK-NO.
031500     MOVE DT-NAME(DOC-IDX)   TO RL-DOCTOR-NAME.
031600     MOVE DT-SPECIALIZATION(DOC-IDX) TO RL-SPECIALIZATION.
031700     WRITE RPT-REC FROM WS-RPT-DOCTOR-LINE.
031800 310-EXIT.
031900     EXIT.
032000
032100 311-SCAN-FOR-BEST.
032200     IF SEL-FLAG(DOC-IDX) = "N"
032300        AND DT-APT-COUNT(DOC-IDX) > WS-BEST-COUNT
032400         MOVE DT-APT-COUNT(DOC-IDX) TO WS-BEST-COUNT
032500         SET WS-BEST-IDX TO DOC-IDX.
032600 311-EXIT.
032700     EXIT.
032800
032900 400-LIST-ABOVE-AVERAGE.
033000**** DOCTORS WHOSE FEE BEATS THE AVERAGE, HIGHEST FEE FIRST -     101405MT
033100**** SAME SELECT-THE-BEST-REMAINING TECHNIQUE AS 300 ABOVE
033200     WRITE RPT-REC FROM WS-BLANK-LINE.
033300     WRITE RPT-REC FROM WS-RPT-ABOVE-HDR-LINE.
033400     PERFORM 401-FLAG-BELOW-AVERAGE THRU 401-EXIT
033500             VARYING DOC-IDX FROM 1 BY 1
033600             UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
033700     MOVE 1 TO WS-ABOVE-COUNT.
033800     PERFORM 410-FIND-NEXT-ABOVE THRU 410-EXIT
033900             UNTIL WS-ABOVE-COUNT = 0.
034000 400-EXIT.
034100     EXIT.
034200
034300 401-FLAG-BELOW-AVERAGE.
034400**** ONLY DOCTORS STRICTLY ABOVE THE AVERAGE FEE START UNFLAGGED  101405MT
034500     IF DT-FEE(DOC-IDX) > FEE-AVERAGE
034600         MOVE "N" TO SEL-FLAG(DOC-IDX)
034700     ELSE
034800         MOVE "Y" TO SEL-FLAG(DOC-IDX)
034900     END-IF.
035000 401-EXIT.
035100     EXIT.
035200
035300 410-FIND-NEXT-ABOVE.
035400     MOVE 0 TO WS-BEST-COUNT.
035500     MOVE 0 TO WS-BEST-IDX.
035600     PERFORM 411-SCAN-FOR-HIGH-FEE THRU 411-EXIT
035700             VARYING DOC-IDX FROM 1 BY 1
035800             UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
035900     IF WS-BEST-IDX = 0
036000         MOVE 0 TO WS-ABOVE-COUNT
036100         GO TO 410-EXIT.
036200     SET DOC-IDX TO WS-BEST-IDX.
036300     MOVE "Y" TO SEL-FLAG(WS-BEST-IDX).
036400     MOVE DT-NAME(DOC-IDX) TO RL-ABOVE-NAME.
036500     MOVE DT-FEE(DOC-IDX)  TO RL-ABOVE-FEE-ED.
036600     WRITE RPT-REC FROM WS-RPT-ABOVE-LINE.
036700 410-EXIT.
036800     EXIT.
036900
037000 411-SCAN-FOR-HIGH-FEE.
037100     IF SEL-FLAG(DOC-IDX) = "N"
037200        AND DT-FEE(DOC-IDX) > WS-BEST-COUNT
037300         MOVE DT-FEE(DOC-IDX) TO WS-BEST-COUNT
037400         SET WS-BEST-IDX TO DOC-IDX.
037500 411-EXIT.
037600     EXIT.
037700
037800 500-LIST-PENDING.
037900**** PENDING WORKLIST, EARLIEST APPOINTMENT FIRST - SAME SELECT-  101405MT
038000**** THE-BEST-REMAINING TECHNIQUE, LOWEST DATETIME WINS EACH PASS
038100     WRITE RPT-REC FROM WS-BLANK-LINE.
038200     WRITE RPT-REC FROM WS-RPT-PENDING-HDR-LINE.
038300     PERFORM 501-CLEAR-PENDING-FLAGS THRU 501-EXIT
038400             VARYING PND-IDX FROM 1 BY 1
038500             UNTIL PND-IDX > PENDING-TABLE-COUNT.
038600     MOVE PENDING-TABLE-COUNT TO WS-PENDING-REMAINING.
038700     PERFORM 510-FIND-NEXT-PENDING THRU 510-EXIT
038800             UNTIL WS-PENDING-REMAINING = 0.
038900 500-EXIT.
039000     EXIT.
039100
039200 501-CLEAR-PENDING-FLAGS.
039300     MOVE "N" TO PND-SEL-FLAG(PND-IDX).
039400 501-EXIT.
039500     EXIT.
039600
039700 510-FIND-NEXT-PENDING.
039800     MOVE 0 TO WS-BEST-IDX.
039900     MOVE "9999999999999999" TO RL-PND-DATETIME.
040000     PERFORM 511-SCAN-FOR-EARLIEST THRU 511-EXIT
040100             VARYING PND-IDX FROM 1 BY 1
040200             UNTIL PND-IDX > PENDING-TABLE-COUNT.
040300     IF WS-BEST-IDX = 0
040400         MOVE 0 TO WS-PENDING-REMAINING
040500         GO TO 510-EXIT.
040600     SET PND-IDX TO WS-BEST-IDX.
040700     MOVE "Y" TO PND-SEL-FLAG(WS-BEST-IDX).
040800     MOVE PT-APT-ID(PND-IDX)   TO RL-PND-APT-ID.
040900     MOVE PT-DATETIME(PND-IDX) TO RL-PND-DATETIME.
041000     WRITE RPT-REC FROM WS-RPT-PENDING-LINE.
041100     SUBTRACT 1 FROM WS-PENDING-REMAINING.
041200 510-EXIT.
041300     EXIT.
041400
041500 511-SCAN-FOR-EARLIEST.
041600     IF PND-SEL-FLAG(PND-IDX) = "N"
041700        AND PT-DATETIME(PND-IDX) < RL-PND-DATETIME
041800         MOVE PT-DATETIME(PND-IDX) TO RL-PND-DATETIME
041900         SET WS-BEST-IDX TO PND-IDX.
042000 511-EXIT.
042100     EXIT.
042200
042300 800-LOAD-DOCTORS.
042400     OPEN INPUT DOCTOR-MAST.
042500     PERFORM 801-READ-DOCTOR THRU 801-EXIT
042600             UNTIL DOC-NO-MORE-DATA.
042700     CLOSE DOCTOR-MAST.
042800 800-EXIT.
042900     EXIT.
043000
043100 801-READ-DOCTOR.
043200     READ DOCTOR-MAST
043300         AT END MOVE "10" TO DFCODE
043400         GO TO 801-EXIT
043500     END-READ.
043600     ADD 1 TO DOCTORS-READ.
043700     ADD 1 TO DOCTOR-TABLE-COUNT.
043800     SET DOC-IDX TO DOCTOR-TABLE-COUNT.
043900     MOVE DOC-ID             TO DT-ID(DOC-IDX).
044000     MOVE DOC-NAME           TO DT-NAME(DOC-IDX).
044100     MOVE DOC-SPECIALIZATION TO DT-SPECIALIZATION(DOC-IDX).
044200     MOVE DOC-CONSULT-FEE    TO DT-FEE(DOC-IDX).
044300     MOVE 0                  TO DT-APT-COUNT(DOC-IDX).
044400     ADD DOC-CONSULT-FEE     TO FEE-SUM.
044500 801-EXIT.
044600     EXIT.
044700
044800 810-LOAD-APPOINTMENTS.
044900     OPEN INPUT APPT-MAST.
045000     PERFORM 811-READ-APPOINTMENT THRU 811-EXIT
045100             UNTIL APT-NO-MORE-DATA.
045200     CLOSE APPT-MAST.
045300 810-EXIT.
045400     EXIT.
045500
045600 811-READ-APPOINTMENT.
045700     READ APPT-MAST
045800         AT END MOVE "10" TO AFCODE
045900         GO TO 811-EXIT
046000     END-READ.
046100     ADD 1 TO APPTS-READ.
046200     IF STATUS-CONFIRMED
046300         ADD 1 TO CONFIRMED-COUNT.
046400     IF NOT STATUS-CANCELLED
046500         PERFORM 812-BUMP-DOCTOR-COUNT THRU 812-EXIT.
046600     IF STATUS-PENDING
046700         ADD 1 TO PENDING-TABLE-COUNT
046800         SET PND-IDX TO PENDING-TABLE-COUNT
046900         MOVE APT-ID          TO PT-APT-ID(PND-IDX)
047000         MOVE APT-PATIENT-ID  TO PT-PATIENT-ID(PND-IDX)
047100         MOVE APT-DOCTOR-ID   TO PT-DOCTOR-ID(PND-IDX)
047200         MOVE APT-DATETIME    TO PT-DATETIME(PND-IDX).
047300 811-EXIT.
047400     EXIT.
047500
047600 812-BUMP-DOCTOR-COUNT.
047700     MOVE "N" TO FOUND-SW.
047800     PERFORM 813-SCAN-DOCTOR-TABLE THRU 813-EXIT
047900             VARYING DOC-IDX FROM 1 BY 1
048000             UNTIL DOC-IDX > DOCTOR-TABLE-COUNT OR RECORD-FOUND.
048100 812-EXIT.
048200     EXIT.
048300
048400 813-SCAN-DOCTOR-TABLE.
048500     IF DT-ID(DOC-IDX) = APT-DOCTOR-ID
048600         ADD 1 TO DT-APT-COUNT(DOC-IDX)
048700         MOVE "Y" TO FOUND-SW.
048800 813-EXIT.
048900     EXIT.
049000
049100 820-LOAD-BILLS.
049200     OPEN INPUT BILL-MAST.
049300     IF MFCODE = "35" OR MFCODE = "05"
049400         GO TO 820-EXIT.
049500     PERFORM 821-READ-BILL THRU 821-EXIT
049600             UNTIL BIL-NO-MORE-DATA.
049700     CLOSE BILL-MAST.
049800 820-EXIT.
049900     EXIT.
050000
050100 821-READ-BILL.
050200     READ BILL-MAST
050300         AT END MOVE "10" TO MFCODE
050400         GO TO 821-EXIT
050500     END-READ.
050600     ADD 1 TO BILLS-READ.
050700     IF PAY-PAID
050800         ADD BILL-TOTAL-AMOUNT TO REVENUE-TOTAL.
050900 821-EXIT.
051000     EXIT.
051100
051200 830-COMPUTE-AVERAGE.
051300**** ZERO DOCTORS MEANS ZERO AVERAGE, NOT A DIVIDE-BY-ZERO ABEND  050303RT
051400     IF DOCTOR-TABLE-COUNT = 0
051500         MOVE 0 TO FEE-AVERAGE
051600     ELSE
051700         COMPUTE FEE-AVERAGE ROUNDED =
051800             FEE-SUM / DOCTOR-TABLE-COUNT.
051900 830-EXIT.
052000     EXIT.
052100
052200 999-CLEANUP.
052300     CLOSE RPT-OUT, SYSOUT.
052400     DISPLAY "** DOCTORS READ       **" DOCTORS-READ.
052500     DISPLAY "** APPOINTMENTS READ   **" APPTS-READ.
052600     DISPLAY "** BILLS READ          **" BILLS-READ.
052700     DISPLAY "** CONFIRMED COUNT     **" CONFIRMED-COUNT.
052800     DISPLAY "** PENDING COUNT       **" PENDING-TABLE-COUNT.
052900     DISPLAY "** AVG FEE WHOLE/CENTS **" FEE-AVG-WHOLE "."
053000             FEE-AVG-CENTS.
053100     DISPLAY "** REVENUE WHOLE/CENTS **" REVENUE-WHOLE "."
053200             REVENUE-CENTS.
053300     DISPLAY "******** NORMAL END OF JOB ANALRPT ********".
053400 999-EXIT.
053500     EXIT.
