000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SLOTSUGG.
000400 AUTHOR. M. TRAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/14/05.
000700 DATE-COMPILED. 10/14/05.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED BY APPTPROC FOR A SLOT-SUGGEST ACTION RECORD.
001200*    PROPOSES UP TO 5 FREE HOURLY SLOTS FOR ONE DOCTOR, STARTING
001300*    AT THE PREFERRED DATE 09:00 (OR, WITH NO PREFERENCE, THE
001400*    DAY AFTER THE RUN DATE AT 09:00), STOPPING AT THE LAST
001500*    START BEFORE 17:00.  A SLOT IS SKIPPED IF IT IS NOT AFTER
001600*    THE RUN DATE-TIME OR IS ALREADY BOOKED BY A NON-CANCELLED
001700*    APPOINTMENT OF THAT DOCTOR (BOOKED-SLOT TABLE LOADED BY THE
001800*    CALLER - SEE APPTPROC 850-LOAD-DOCTOR-BOOKINGS).
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  DATE     BY   REQ#      DESCRIPTION                          *
002200*  -------- ---  --------  ------------------------------------ *
002300*  10/14/05  MT  CR-0309   ORIGINAL                             *
002400*  10/14/05  MT  CR-0314   GUARD AGAINST BAD PREFERRED DATE,     *
002500*                          ADDED RUN TRACE DISPLAY               *
002600******************************************************************
002700
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-390.
003100 OBJECT-COMPUTER. IBM-390.
003200 INPUT-OUTPUT SECTION.
003300
003400 DATA DIVISION.
003500 FILE SECTION.
003600
003700 WORKING-STORAGE SECTION.
003800 01  MISC-FIELDS.
003900     05  WS-SUB                     PIC S9(4) COMP.
004000     05  WS-HOUR                    PIC 9(02).
004100     05  SLOTS-FOUND                PIC S9(4) COMP.
004200     05  WS-CANDIDATE-DT            PIC X(16).
004300**DATE/TIME SPLIT OF THE CANDIDATE SLOT FOR THE TRACE DISPLAY     101405MT
004400     05  WS-CANDIDATE-PARTS REDEFINES WS-CANDIDATE-DT.
004500         10  WS-CAND-DATE           PIC X(10).
004600         10  WS-CAND-TIME           PIC X(06).
004700     05  BOOKED-SW                  PIC X(01).
004800         88  SLOT-BOOKED      VALUE "Y".
004900         88  SLOT-FREE        VALUE "N".
005000
005100 LINKAGE SECTION.
005200 01  SLOT-REQUEST.
005300     05  SLOT-RUN-DATETIME          PIC X(16).
005400**DATE/TIME SPLIT FOR THE AUDIT TRACE AT GOBACK BELOW             101405MT
005500     05  SLOT-RUN-DT-PARTS REDEFINES SLOT-RUN-DATETIME.
005600         10  SLOT-RUN-DT-DATE       PIC X(10).
005700         10  SLOT-RUN-DT-TIME       PIC X(06).
005800     05  SLOT-PREFERRED-DATE        PIC X(10).
005900**CCYY/MM/DD SPLIT - GUARDS AGAINST A BAD PREFERRED DATE          101405MT
006000     05  SLOT-PREF-PARTS REDEFINES SLOT-PREFERRED-DATE.
006100         10  SLOT-PREF-CCYY         PIC X(04).
006200         10  SLOT-PREF-MM           PIC X(02).
006300         10  SLOT-PREF-DD           PIC X(02).
006400     05  SLOT-BOOKED-COUNT          PIC 9(03).
006500     05  SLOT-BOOKED-TABLE OCCURS 100 TIMES.
006600         10  SB-DATETIME            PIC X(16).
006700     05  SLOT-SUGGESTED-COUNT       PIC 9(01).
006800     05  SLOT-SUGGESTED-TABLE OCCURS 5 TIMES.
006900         10  SS-DATETIME            PIC X(16).
007000
007100 PROCEDURE DIVISION USING SLOT-REQUEST.
007200     MOVE 0 TO SLOTS-FOUND, SLOT-SUGGESTED-COUNT.
007300     PERFORM 100-SET-START-DATE THRU 100-EXIT.
007400     IF WS-CANDIDATE-DT NOT = SPACES
007500         MOVE 9 TO WS-HOUR
007600         PERFORM 200-TRY-SLOT THRU 200-EXIT
007700                 UNTIL WS-HOUR > 16 OR SLOTS-FOUND = 5.
007800     DISPLAY "SLOTSUGG RUN " SLOT-RUN-DT-DATE " " SLOT-RUN-DT-TIME
007900             " FOUND " SLOTS-FOUND " SLOT(S)".
008000     GOBACK.
008100
008200 100-SET-START-DATE.
008300**** NO PREFERENCE SUPPLIED - CALLER SETS SLOT-PREFERRED-DATE     101405MT
008400**** TO THE DAY AFTER THE RUN DATE BEFORE THE CALL WHEN THE
008500**** SOURCE RECORD CARRIED NO PREFERRED DATE OF ITS OWN.  A
008600**** PREFERRED DATE WITH AN OUT-OF-RANGE MONTH OR DAY IS TREATED
008700**** AS UNUSABLE AND NO SLOTS ARE SUGGESTED FOR THE REQUEST.
008800     IF SLOT-PREF-MM < "01" OR SLOT-PREF-MM > "12"
008900         MOVE SPACES TO WS-CANDIDATE-DT
009000         GO TO 100-EXIT.
009100     IF SLOT-PREF-DD < "01" OR SLOT-PREF-DD > "31"
009200         MOVE SPACES TO WS-CANDIDATE-DT
009300         GO TO 100-EXIT.
009400     MOVE SLOT-PREFERRED-DATE TO WS-CANDIDATE-DT(1:10).
009500 100-EXIT.
009600     EXIT.
009700
009800 200-TRY-SLOT.
009900     STRING WS-CANDIDATE-DT(1:10) DELIMITED BY SIZE
010000            " "          DELIMITED BY SIZE
010100            WS-HOUR      DELIMITED BY SIZE
010200            ":00"        DELIMITED BY SIZE
010300            INTO WS-CANDIDATE-DT.
010400
010500     IF WS-CANDIDATE-DT NOT > SLOT-RUN-DATETIME
010600         GO TO 200-SKIP.
010700
010800     PERFORM 300-CHECK-BOOKED THRU 300-EXIT.
010900     IF SLOT-FREE
011000         ADD 1 TO SLOTS-FOUND
011100         MOVE WS-CANDIDATE-DT TO SS-DATETIME(SLOTS-FOUND)
011200         MOVE SLOTS-FOUND TO SLOT-SUGGESTED-COUNT.
011300
011400 200-SKIP.
011500     ADD 1 TO WS-HOUR.
011600 200-EXIT.
011700     EXIT.
011800
011900 300-CHECK-BOOKED.
012000     MOVE "N" TO BOOKED-SW.
012100     PERFORM 310-SCAN-BOOKINGS THRU 310-EXIT
012200             VARYING WS-SUB FROM 1 BY 1
012300             UNTIL WS-SUB > SLOT-BOOKED-COUNT OR SLOT-BOOKED.
012400 300-EXIT.
012500     EXIT.
012600
012700 310-SCAN-BOOKINGS.
012800     IF SB-DATETIME(WS-SUB) = WS-CANDIDATE-DT
012900         MOVE "Y" TO BOOKED-SW.
013000 310-EXIT.
013100     EXIT.
