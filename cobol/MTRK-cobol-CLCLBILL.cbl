000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  CLCLBILL.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED BY BILLPROC TO DERIVE TAX AND TOTAL FROM A BASE
001200*    CONSULTATION AMOUNT.  PRICE-TYPE-SW SELECTS ONE OF THREE
001300*    PRICING VARIANTS (STANDARD/DISCOUNTED/PREMIUM) BEFORE TAX
001400*    IS APPLIED.  UNKNOWN TYPE CODES FALL BACK TO STANDARD.
001500*
001600*    THIS IS THE OLD LAB/EQUIPMENT COST ROUTINE WITH
001700*    THE REIMBURSEMENT MATH REPLACED BY THE CHARGE CALCULATION
001800*    ABOVE - SAME TWO-WAY TYPE SWITCH SHAPE.
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  DATE     BY   REQ#      DESCRIPTION                          *
002200*  -------- ---  --------  ------------------------------------ *
002300*  01/01/88  JS  CR-0002   ORIGINAL - LAB/EQUIPMENT COST ROUTINE  *
002400*  05/02/90  JS  CR-0038   RENAMED CLCLBILL, ADDED TAX/TOTAL     *
002500*  03/14/94  JS  CR-0091   ADDED DISCOUNTED AND PREMIUM TYPES    *
002600*  11/20/98  JS  CR-0203   Y2K HOUSEKEEPING REVIEW - NO CHANGE   *
002700*  10/14/05  MT  CR-0311   ADDED ZERO-TOTAL GUARD, WARN RETURN   *
002800*                          CODE FOR A ZERO-AMOUNT CONSULTATION   *
002900*  04/18/07  MT  CR-0333   ZERO-FEE SHORTCUT WAS FORCING         *
003000*                          STANDARD PRICING ON PREMIUM TOO,      *
003100*                          DROPPING ITS ADDITIONAL CHARGES -     *
003200*                          SHORTCUT NOW SKIPS PREMIUM            *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-390.
003800 OBJECT-COMPUTER. IBM-390.
003900 INPUT-OUTPUT SECTION.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500 01  MISC-FIELDS.
004600     05  TEMP-BASE                  PIC S9(9)V99 COMP-3.
004700     05  TEMP-TAX                   PIC S9(9)V99 COMP-3.
004800     05  TAX-RATE                   PIC S9(1)V999 COMP-3
004900                                     VALUE 0.100.
005000
005100 LINKAGE SECTION.
005200 01  CALC-BILL-REC.
005300     05  PRICE-TYPE-SW              PIC X(01).
005400         88  PRICE-STANDARD    VALUE "S".
005500         88  PRICE-DISCOUNTED  VALUE "D".
005600         88  PRICE-PREMIUM     VALUE "P".
005700     05  CALC-BASE-AMOUNT           PIC 9(07)V99.
005800     05  CALC-BASE-AMOUNT-PARTS REDEFINES CALC-BASE-AMOUNT.
005900         10  CALC-BASE-WHOLE        PIC 9(07).
006000         10  CALC-BASE-CENTS        PIC 9(02).
006100     05  CALC-DISCOUNT-PCT          PIC 9(03).
006200     05  CALC-ADDL-CHARGES          PIC 9(05)V99.
006300     05  CALC-ADDL-CHARGES-PARTS REDEFINES CALC-ADDL-CHARGES.
006400         10  CALC-ADDL-WHOLE        PIC 9(05).
006500         10  CALC-ADDL-CENTS        PIC 9(02).
006600     05  CALC-BILL-BASE             PIC 9(07)V99.
006700     05  CALC-BILL-TAX              PIC 9(07)V99.
006800     05  CALC-BILL-TOTAL            PIC 9(07)V99.
006900     05  CALC-BILL-TOTAL-PARTS REDEFINES CALC-BILL-TOTAL.
007000         10  CALC-TOTAL-WHOLE       PIC 9(07).
007100         10  CALC-TOTAL-CENTS       PIC 9(02).
007200
007300 01  RETURN-CD                      PIC S9(4) COMP.
007400
007500 PROCEDURE DIVISION USING CALC-BILL-REC, RETURN-CD.
007600**** A ZERO CONSULT FEE STILL PRICES (BILL BASE COMES OUT ZERO),  101405MT
007700**** BUT ROUTE STANDARD/DISCOUNTED TYPES THROUGH STANDARD PRICING
007800**** REGARDLESS OF TYPE CODE SINCE THERE IS NOTHING TO DISCOUNT.
007900**** PREMIUM IS LEFT OUT OF THIS SHORTCUT - A ZERO BASE FEE DOES  041807MT
008000**** NOT MEAN ZERO ADDITIONAL CHARGES, AND 200-PREMIUM-PRICE
008100**** ALREADY HANDLES A GENUINELY ALL-ZERO PREMIUM CONSULT ON
008200**** ITS OWN.
008300     IF CALC-BASE-WHOLE = 0 AND CALC-BASE-CENTS = 0
008400             AND NOT PRICE-PREMIUM
008500         PERFORM 100-STANDARD-PRICE THRU 100-EXIT
008600         GO TO 300-CALC-ENTRY.
008700     IF PRICE-DISCOUNTED
008800         PERFORM 150-DISCOUNTED-PRICE THRU 150-EXIT
008900     ELSE IF PRICE-PREMIUM
009000         PERFORM 200-PREMIUM-PRICE THRU 200-EXIT
009100     ELSE
009200**** UNKNOWN OR "S" TYPE CODES FALL BACK TO STANDARD PRICING      030194JS
009300         PERFORM 100-STANDARD-PRICE THRU 100-EXIT.
009400
009500 300-CALC-ENTRY.
009600     PERFORM 300-CALC-TAX-TOTAL THRU 300-EXIT.
009700
009800**** WARN (BUT STILL RETURN) WHEN THE DERIVED TOTAL IS ZERO       101405MT
009900     IF CALC-TOTAL-WHOLE = 0 AND CALC-TOTAL-CENTS = 0
010000         MOVE 4 TO RETURN-CD
010100     ELSE
010200         MOVE ZERO TO RETURN-CD.
010300     GOBACK.
010400
010500 100-STANDARD-PRICE.
010600     MOVE CALC-BASE-AMOUNT TO CALC-BILL-BASE.
010700 100-EXIT.
010800     EXIT.
010900
011000 150-DISCOUNTED-PRICE.
011100**** BILL BASE = BASE * (1 - DISCOUNT-PCT / 100)
011200     COMPUTE CALC-BILL-BASE ROUNDED =
011300         CALC-BASE-AMOUNT *
011400         (1 - (CALC-DISCOUNT-PCT / 100)).
011500 150-EXIT.
011600     EXIT.
011700
011800 200-PREMIUM-PRICE.
011900**** BILL BASE = BASE + ADDITIONAL CHARGES.  A PREMIUM CONSULT
012000**** WITH NO ADDITIONAL CHARGES AT ALL ON FILE IS SUSPECT - FALL
012100**** BACK TO THE PLAIN BASE FEE RATHER THAN BILL ZERO EXTRA       101405MT
012200     IF CALC-ADDL-WHOLE = 0 AND CALC-ADDL-CENTS = 0
012300         MOVE CALC-BASE-AMOUNT TO CALC-BILL-BASE
012400     ELSE
012500         COMPUTE CALC-BILL-BASE ROUNDED =
012600             CALC-BASE-AMOUNT + CALC-ADDL-CHARGES.
012700 200-EXIT.
012800     EXIT.
012900
013000 300-CALC-TAX-TOTAL.
013100**** TAX IS 10% OF THE DERIVED BILL BASE, ROUNDED HALF-UP         050290JS
013200     MOVE CALC-BILL-BASE TO TEMP-BASE.
013300     COMPUTE TEMP-TAX ROUNDED = TEMP-BASE * TAX-RATE.
013400     MOVE TEMP-TAX TO CALC-BILL-TAX.
013500     COMPUTE CALC-BILL-TOTAL ROUNDED =
013600         CALC-BILL-BASE + CALC-BILL-TAX.
013700 300-EXIT.
013800     EXIT.
