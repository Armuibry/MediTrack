000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SYMPROUT.
000400 AUTHOR. M. TRAN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 10/14/05.
000700 DATE-COMPILED. 10/14/05.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*    CALLED BY APPTPROC WHEN A NEW-APPOINTMENT REQUEST CARRIES
001200*    NO DOCTOR ID.  SCANS THE LOWERCASED REASON TEXT FOR THE
001300*    FIRST KEYWORD IN THE KEYWORD TABLE BELOW THAT APPEARS
001400*    ANYWHERE IN THE TEXT (A SUBSTRING MATCH, NOT JUST A MATCH
001500*    AT THE FRONT OF THE TEXT) TO PICK A SPECIALIZATION, THEN
001600*    SCANS THE DOCTOR TABLE (LOADED BY THE CALLER - SEE APPTPROC
001700*    800-LOAD-DOCTOR-TABLE) FOR THE FIRST DOCTOR OF THAT
001800*    SPECIALIZATION, FALLING BACK TO GENERAL.
001900******************************************************************
002000*  CHANGE LOG                                                   *
002100*  DATE     BY   REQ#      DESCRIPTION                          *
002200*  -------- ---  --------  ------------------------------------ *
002300*  10/14/05  MT  CR-0309   ORIGINAL                             *
002400*  10/14/05  MT  CR-0313   ADDED SCAN/ROUTE TRACE DISPLAYS       *
002500*  03/02/07  MT  CR-0331   ADDED GYNECOLOGY/UROLOGY KEYWORDS     *
002600*  03/09/07  MT  CR-0332   NEW KEYWORDS EXPOSED A COLUMN-1-ONLY  *
002700*                          MATCH - REBUILT AS A TABLE-DRIVEN     *
002800*                          SUBSTRING SCAN OF THE WHOLE REASON    *
002900*                          TEXT                                 *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 INPUT-OUTPUT SECTION.
003700
003800 DATA DIVISION.
003900 FILE SECTION.
004000
004100 WORKING-STORAGE SECTION.
004200 01  MISC-FIELDS.
004300     05  LC-REASON                  PIC X(30).
004400**FIRST-WORD VIEW USED FOR THE KEYWORD-SCAN TRACE DISPLAY BELOW   101405MT
004500     05  LC-REASON-PARTS REDEFINES LC-REASON.
004600         10  LC-REASON-LEAD         PIC X(13).
004700         10  LC-REASON-REST         PIC X(17).
004800     05  TBL-SUB                    PIC S9(4) COMP.
004900     05  KW-SUB                     PIC S9(4) COMP.
005000     05  KW-POS                     PIC S9(4) COMP.
005100     05  KW-MAXPOS                  PIC S9(4) COMP.
005200     05  FOUND-SPEC                 PIC X(12).
005300**ABBREVIATED CODE FOR THE TRACE LINE - FIRST FOUR LETTERS ONLY   101405MT
005400     05  FOUND-SPEC-SHORT REDEFINES FOUND-SPEC
005500                                 PIC X(04).
005600
005700**SCRATCH SWITCH FOR 110-SCAN-KEYWORDS - NOT PART OF ANY RECORD,  030907MT
005800**SO IT STANDS ALONE RATHER THAN RIDING IN MISC-FIELDS.
005900 77  KEYWORD-FOUND-SW               PIC X(01).
006000     88  KEYWORD-FOUND    VALUE "Y".
006100     88  KEYWORD-NOT-FOUND VALUE "N".
006200
006300**KEYWORD-TO-SPECIALIZATION TABLE, IN THE ORDER THE DESK WANTS    030907MT
006400**THEM TRIED - 3 ENTRIES EACH FOR CARDIOLOGY/DERMATOLOGY/
006500**PEDIATRICS/ORTHOPEDICS/NEUROLOGY/PSYCHIATRY, 2 EACH FOR
006600**ONCOLOGY/GYNECOLOGY/UROLOGY.  KT-KEYWORD-LEN CARRIES THE
006700**SIGNIFICANT LENGTH OF EACH KEYWORD SO 115-TRY-ONE-POSITION
006800**CAN REFERENCE-MODIFY BOTH SIDES OF THE COMPARE TO THE SAME
006900**LENGTH WITHOUT TRAILING-SPACE PADDING THROWING OFF THE MATCH.
007000 01  KEYWORD-TABLE.
007100     05  KT-KEYWORD                 PIC X(15) OCCURS 24 TIMES
007200             VALUE "CHEST PAIN", "HEART", "CARDIAC",
007300                   "RASH", "SKIN", "ACNE",
007400                   "CHILD", "PEDIATRIC", "BABY",
007500                   "FRACTURE", "BONE", "JOINT",
007600                   "HEADACHE", "NEUROLOGICAL", "SEIZURE",
007700                   "MENTAL", "DEPRESSION", "ANXIETY",
007800                   "CANCER", "TUMOR",
007900                   "WOMEN", "GYNECOLOGICAL",
008000                   "URINARY", "KIDNEY".
008100     05  KT-KEYWORD-LEN              PIC S9(4) COMP OCCURS 24 TIMES
008200             VALUE 10, 5, 7,
008300                   4, 4, 4,
008400                   5, 9, 4,
008500                   8, 4, 5,
008600                   8, 12, 7,
008700                   6, 10, 7,
008800                   6, 5,
008900                   5, 13,
009000                   7, 6.
009100     05  KT-SPEC                     PIC X(12) OCCURS 24 TIMES
009200             VALUE "CARDIOLOGY", "CARDIOLOGY", "CARDIOLOGY",
009300                   "DERMATOLOGY", "DERMATOLOGY", "DERMATOLOGY",
009400                   "PEDIATRICS", "PEDIATRICS", "PEDIATRICS",
009500                   "ORTHOPEDICS", "ORTHOPEDICS", "ORTHOPEDICS",
009600                   "NEUROLOGY", "NEUROLOGY", "NEUROLOGY",
009700                   "PSYCHIATRY", "PSYCHIATRY", "PSYCHIATRY",
009800                   "ONCOLOGY", "ONCOLOGY",
009900                   "GYNECOLOGY", "GYNECOLOGY",
010000                   "UROLOGY", "UROLOGY".
010100     05  FILLER                      PIC X(01).
010200
010300 LINKAGE SECTION.
010400 01  ROUTE-REQUEST.
010500     05  ROUTE-REASON-TXT           PIC X(30).
010600     05  ROUTE-SPECIALIZATION       PIC X(12).
010700     05  ROUTE-DOCTOR-COUNT         PIC 9(03).
010800     05  ROUTE-DOCTOR-TABLE OCCURS 200 TIMES.
010900         10  RT-DOCTOR-ID           PIC 9(09).
011000         10  RT-DOCTOR-SPEC         PIC X(12).
011100     05  ROUTE-CHOSEN-DOCTOR-ID     PIC 9(09).
011200**ALPHA VIEW OF THE CHOSEN DOCTOR ID FOR THE TRACE DISPLAY BELOW  101405MT
011300     05  ROUTE-CHOSEN-ID-ALPHA REDEFINES ROUTE-CHOSEN-DOCTOR-ID
011400                                 PIC X(09).
011500     05  ROUTE-FOUND-SW             PIC X(01).
011600         88  ROUTE-FOUND      VALUE "Y".
011700         88  ROUTE-NOT-FOUND  VALUE "N".
011800
011900 PROCEDURE DIVISION USING ROUTE-REQUEST.
012000     MOVE "N" TO ROUTE-FOUND-SW.
012100     MOVE SPACES TO ROUTE-SPECIALIZATION, ROUTE-CHOSEN-DOCTOR-ID.
012200     MOVE 0 TO ROUTE-CHOSEN-DOCTOR-ID.
012300     IF ROUTE-REASON-TXT = SPACES
012400         GOBACK.
012500
012600     MOVE FUNCTION LOWER-CASE(ROUTE-REASON-TXT) TO LC-REASON.
012700     DISPLAY "SYMPROUT SCANNING - " LC-REASON-LEAD.
012800     PERFORM 100-MATCH-KEYWORD THRU 100-EXIT.
012900     MOVE FOUND-SPEC TO ROUTE-SPECIALIZATION.
013000
013100     PERFORM 200-PICK-DOCTOR THRU 200-EXIT.
013200     IF NOT ROUTE-FOUND
013300         MOVE "GENERAL" TO ROUTE-SPECIALIZATION
013400         PERFORM 200-PICK-DOCTOR THRU 200-EXIT.
013500     DISPLAY "SYMPROUT ROUTED " FOUND-SPEC-SHORT " TO DOCTOR "
013600             ROUTE-CHOSEN-ID-ALPHA.
013700     GOBACK.
013800
013900 100-MATCH-KEYWORD.
014000**** WALK THE KEYWORD TABLE IN ITS OWN ORDER - THE FIRST ENTRY    030907MT
014100**** WHOSE KEYWORD TURNS UP ANYWHERE IN THE REASON TEXT WINS.
014200**** NO MATCH LEAVES FOUND-SPEC AT GENERAL.
014300     MOVE "GENERAL" TO FOUND-SPEC.
014400     PERFORM 110-SCAN-KEYWORDS THRU 110-EXIT
014500             VARYING KW-SUB FROM 1 BY 1
014600             UNTIL KW-SUB > 24 OR FOUND-SPEC NOT = "GENERAL".
014700 100-EXIT.
014800     EXIT.
014900
015000 110-SCAN-KEYWORDS.
015100**** TRY KT-KEYWORD(KW-SUB) AT EVERY STARTING POSITION IN THE     030907MT
015200**** REASON TEXT WHERE IT COULD STILL FIT - A TRUE SUBSTRING
015300**** SEARCH, NOT JUST A TEST AGAINST COLUMN 1.
015400     MOVE "N" TO KEYWORD-FOUND-SW.
015500     COMPUTE KW-MAXPOS = 30 - KT-KEYWORD-LEN(KW-SUB) + 1.
015600     PERFORM 115-TRY-ONE-POSITION THRU 115-EXIT
015700             VARYING KW-POS FROM 1 BY 1
015800             UNTIL KW-POS > KW-MAXPOS OR KEYWORD-FOUND.
015900     IF KEYWORD-FOUND
016000         MOVE KT-SPEC(KW-SUB) TO FOUND-SPEC.
016100 110-EXIT.
016200     EXIT.
016300
016400 115-TRY-ONE-POSITION.
016500     IF LC-REASON(KW-POS:KT-KEYWORD-LEN(KW-SUB)) =
016600              KT-KEYWORD(KW-SUB)(1:KT-KEYWORD-LEN(KW-SUB))
016700         MOVE "Y" TO KEYWORD-FOUND-SW.
016800 115-EXIT.
016900     EXIT.
017000
017100 200-PICK-DOCTOR.
017200**** FIRST CANDIDATE OF THE SPECIALIZATION WINS (SOURCE'S
017300**** "LEAST-BUSY" STUB IS A STUB - IT ALSO JUST PICKS FIRST)      101405MT
017400     MOVE "N" TO ROUTE-FOUND-SW.
017500     PERFORM 210-SCAN-TABLE THRU 210-EXIT
017600             VARYING TBL-SUB FROM 1 BY 1
017700             UNTIL TBL-SUB > ROUTE-DOCTOR-COUNT
017800                OR ROUTE-FOUND.
017900 200-EXIT.
018000     EXIT.
018100
018200 210-SCAN-TABLE.
018300     IF RT-DOCTOR-SPEC(TBL-SUB) = ROUTE-SPECIALIZATION
018400         MOVE RT-DOCTOR-ID(TBL-SUB) TO ROUTE-CHOSEN-DOCTOR-ID
018500         MOVE "Y" TO ROUTE-FOUND-SW.
018600 210-EXIT.
018700     EXIT.
