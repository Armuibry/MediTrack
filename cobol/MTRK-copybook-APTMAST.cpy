000100******************************************************************
000200*  COPYBOOK:  APTMAST                                           *
000300*  DESCRIBES THE APPOINTMENT MASTER RECORD AND THE APPOINTMENT   *
000400*  ACTION-REQUEST RECORD SHARED BY PROGRAMS APPTPROC AND         *
000500*  BILLPROC.  THE ACTION-REQUEST FILE (APPT-IN) CARRIES SIX      *
000600*  RECORD TYPES - APPTPROC HANDLES N/C/X/S AND SKIPS B/Y;        *
000700*  BILLPROC HANDLES B/Y AND SKIPS N/C/X/S.                       *
000800******************************************************************
000900*  CHANGE LOG                                                   *
001000*  DATE     BY   REQ#      DESCRIPTION                          *
001100*  -------- ---  --------  ------------------------------------ *
001200*  04/02/96  JS  CR-0118   ORIGINAL COPYBOOK - APPOINTMENT MSTR  *
001300*  07/19/97  RT  CR-0155   ADDED CONFIRM/CANCEL ACTION CODES     *
001400*  11/20/98  JS  CR-0203   Y2K - DATETIME REDEFINED BY PARTS     *
001500*  05/03/03  PK  CR-0271   ADDED BILL/SUMMARY ACTION CODES       *
001600*  10/14/05  MT  CR-0309   ADDED SLOT-SUGGEST ACTION CODE        *
001700******************************************************************
001800
001900******************************************************************
002000*  APPT-IN-REC  -  ONE PER APPOINTMENT ACTION REQUEST            *
002100*  READ FROM FILE APPT-IN (LINE SEQUENTIAL)                      *
002200*  ACTION-CD   N = NEW APPOINTMENT REQUEST                       *
002300*              C = CONFIRM EXISTING APPOINTMENT (APTIN-ID)       *
002400*              X = CANCEL EXISTING APPOINTMENT  (APTIN-ID)       *
002500*              S = SUGGEST SLOTS FOR APTIN-DOCTOR-ID             *
002600*              B = BILL THE APPOINTMENT (APTIN-ID)               *
002700*              Y = PRINT BILL SUMMARY FOR APPOINTMENT (APTIN-ID) *
002800******************************************************************
002900 01  APPT-IN-REC.
003000     05  APTIN-ACTION-CD             PIC X(01).
003100         88  ACTION-NEW         VALUE "N".
003200         88  ACTION-CONFIRM     VALUE "C".
003300         88  ACTION-CANCEL      VALUE "X".
003400         88  ACTION-SUGGEST     VALUE "S".
003500         88  ACTION-BILL        VALUE "B".
003600         88  ACTION-SUMMARY     VALUE "Y".
003700     05  APTIN-ID                    PIC 9(09).
003800     05  APTIN-PATIENT-ID             PIC 9(09).
003900     05  APTIN-DOCTOR-ID              PIC 9(09).
004000     05  APTIN-DATETIME               PIC X(16).
004100     05  APTIN-REASON                 PIC X(30).
004200     05  APTIN-NOTES                  PIC X(30).
004300     05  APTIN-PREFERRED-DATE         PIC X(10).
004400     05  APTIN-PRICE-TYPE-CD          PIC X(01).
004500         88  PRICE-STANDARD     VALUE "S".
004600         88  PRICE-DISCOUNTED   VALUE "D".
004700         88  PRICE-PREMIUM      VALUE "P".
004800     05  APTIN-DISCOUNT-PCT           PIC 9(03).
004900     05  APTIN-ADDL-CHARGES           PIC 9(05)V99.
005000     05  FILLER                       PIC X(10).
005100
005200******************************************************************
005300*  APPT-MAST-REC  -  APPOINTMENT MASTER RECORD                   *
005400*  MAINTAINED BY APPTPROC ON FILE APPT-MAST (SEQUENTIAL, FIXED)  *
005500******************************************************************
005600 01  APPT-MAST-REC.
005700     05  APT-ID                      PIC 9(09).
005800     05  APT-PATIENT-ID               PIC 9(09).
005900     05  APT-DOCTOR-ID                PIC 9(09).
006000     05  APT-DATETIME                 PIC X(16).
006100******** Y2K REMEDIATION - BROKEN OUT VIEW OF APT-DATETIME        112098JS
006200     05  APT-DATETIME-PARTS REDEFINES APT-DATETIME.
006300         10  APT-DT-CCYY              PIC 9(04).
006400         10  FILLER                   PIC X(01).
006500         10  APT-DT-MO                PIC 9(02).
006600         10  FILLER                   PIC X(01).
006700         10  APT-DT-DA                PIC 9(02).
006800         10  FILLER                   PIC X(01).
006900         10  APT-DT-HH                PIC 9(02).
007000         10  FILLER                   PIC X(01).
007100         10  APT-DT-MI                PIC 9(02).
007200     05  APT-STATUS                  PIC X(09).
007300         88  STATUS-PENDING     VALUE "PENDING".
007400         88  STATUS-CONFIRMED   VALUE "CONFIRMED".
007500         88  STATUS-CANCELLED   VALUE "CANCELLED".
007600         88  STATUS-COMPLETED   VALUE "COMPLETED".
007700     05  APT-REASON                   PIC X(30).
007800     05  APT-NOTES                    PIC X(30).
007900     05  FILLER                       PIC X(12).
008000******************************************************************
008100*  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 7          *
008200******************************************************************
