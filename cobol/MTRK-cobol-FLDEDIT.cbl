000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  FLDEDIT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    COMMON FIELD-LEVEL VALIDATION ROUTINE.  CALLED BY PATREG,
001300*    DOCREG AND APPTPROC TO EDIT ONE FIELD AT A TIME AGAINST THE
001400*    RULE SELECTED BY EDIT-TYPE-SW.  RETURNS EDIT-OK-SW = "Y" OR
001500*    "N" AND, WHEN "N", AN ERR-MSG EXPLAINING WHICH RULE FAILED.
001600*
001700*    ORIGINALLY WRITTEN AS A FIELD-LENGTH UTILITY ONLY.
001800*    THE REVERSE/STRIP/TALLY LOGIC BELOW IS THAT SAME ROUTINE,
001900*    NOW USED TO FIND THE SIGNIFICANT LENGTH OF A NAME FIELD.
002000******************************************************************
002100*  CHANGE LOG                                                   *
002200*  DATE     BY   REQ#      DESCRIPTION                          *
002300*  -------- ---  --------  ------------------------------------ *
002400*  01/23/88  JS  CR-0001   ORIGINAL - FIELD LENGTH UTILITY ONLY  *
002500*  05/02/90  JS  CR-0037   RENAMED FLDEDIT, ADDED NAME EDIT      *
002600*  03/14/94  JS  CR-0091   ADDED EMAIL AND PHONE EDITS           *
002700*  09/02/95  RT  CR-0140   ADDED AGE AND DOB EDITS               *
002800*  11/20/98  JS  CR-0203   Y2K - RUN-DATE NOW CCYYMMDD           *
002900*  06/11/02  PK  CR-0255   ADDED AMOUNT AND ID EDITS             *
003000*  10/14/05  MT  CR-0311   DOB EDIT NOW CHECKS MM/DD RANGE, ADDED*
003100*                          REJECT-VALUE DISPLAY FOR AUDIT TRAIL  *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 DATA DIVISION.
004200 FILE SECTION.
004300
004400 WORKING-STORAGE SECTION.
004500**SCRATCH TALLY FOR 900-CALC-SIG-LTH - NOT PART OF ANY FIELD      101405MT
004600**LAYOUT, SO IT STANDS ALONE RATHER THAN RIDING IN MISC-FIELDS.
004700 77  L                              PIC S9(4) COMP.
004800
004900 01  MISC-FIELDS.
005000     05  TEMP-TXT                   PIC X(100).
005100     05  SIG-LTH                    PIC S9(4) COMP.
005200     05  AT-SIGN-POS                PIC S9(4) COMP.
005300     05  WS-SUB                     PIC S9(4) COMP.
005400     05  WS-DIGIT-COUNT             PIC S9(4) COMP.
005500 01  WS-SCAN-FIELDS.
005600     05  WS-ONE-CHAR                PIC X(01).
005700     05  WS-ONE-CHAR-N REDEFINES WS-ONE-CHAR
005800                                     PIC 9(01).
005900
006000 LINKAGE SECTION.
006100 01  EDIT-REQUEST.
006200     05  EDIT-TYPE-SW               PIC X(01).
006300         88  EDIT-NAME        VALUE "N".
006400         88  EDIT-EMAIL       VALUE "E".
006500         88  EDIT-PHONE       VALUE "P".
006600         88  EDIT-AGE         VALUE "A".
006700         88  EDIT-DOB         VALUE "B".
006800         88  EDIT-AMOUNT      VALUE "M".
006900         88  EDIT-ID          VALUE "I".
007000     05  EDIT-FIELD-TXT             PIC X(100).
007100     05  EDIT-FIELD-DOB-PARTS REDEFINES EDIT-FIELD-TXT.
007200         10  EDIT-DOB-CCYY          PIC X(04).
007300         10  EDIT-DOB-MM            PIC X(02).
007400         10  EDIT-DOB-DD            PIC X(02).
007500         10  FILLER                 PIC X(92).
007600     05  EDIT-FIELD-NUM             PIC S9(9)V99.
007700     05  EDIT-FIELD-ALPHA REDEFINES EDIT-FIELD-NUM
007800                                     PIC X(11).
007900     05  EDIT-RUN-DATE              PIC X(10).
008000     05  EDIT-OK-SW                 PIC X(01).
008100         88  EDIT-OK          VALUE "Y".
008200         88  EDIT-FAILED      VALUE "N".
008300     05  EDIT-ERR-MSG               PIC X(40).
008400
008500 PROCEDURE DIVISION USING EDIT-REQUEST.
008600     MOVE "Y" TO EDIT-OK-SW.
008700     MOVE SPACES TO EDIT-ERR-MSG.
008800     IF EDIT-NAME
008900         PERFORM 100-NAME-EDIT THRU 100-EXIT
009000     ELSE IF EDIT-EMAIL
009100         PERFORM 200-EMAIL-EDIT THRU 200-EXIT
009200     ELSE IF EDIT-PHONE
009300         PERFORM 300-PHONE-EDIT THRU 300-EXIT
009400     ELSE IF EDIT-AGE
009500         PERFORM 400-AGE-EDIT THRU 400-EXIT
009600     ELSE IF EDIT-DOB
009700         PERFORM 450-DOB-EDIT THRU 450-EXIT
009800     ELSE IF EDIT-AMOUNT
009900         PERFORM 500-AMOUNT-EDIT THRU 500-EXIT
010000     ELSE IF EDIT-ID
010100         PERFORM 550-ID-EDIT THRU 550-EXIT.
010200     IF EDIT-FAILED
010300         DISPLAY "*** FLDEDIT REJECTED *** " EDIT-FIELD-TXT(1:20)
010400                 " " EDIT-FIELD-ALPHA " " EDIT-ERR-MSG.
010500     GOBACK.
010600
010700 100-NAME-EDIT.
010800**** NAME MUST BE PRESENT, SIGNIFICANT LENGTH 2 THRU 100          050290JS
010900     MOVE EDIT-FIELD-TXT TO TEMP-TXT.
011000     PERFORM 900-CALC-SIG-LTH THRU 900-EXIT.
011100     IF SIG-LTH < 2 OR SIG-LTH > 100
011200         MOVE "N" TO EDIT-OK-SW
011300         MOVE "*** INVALID NAME LENGTH" TO EDIT-ERR-MSG.
011400 100-EXIT.
011500     EXIT.
011600
011700 200-EMAIL-EDIT.
011800**** PATTERN IS  SOMETHING  @  SOMETHING  (SOURCE: ^...+@(.+)$)
011900     MOVE EDIT-FIELD-TXT TO TEMP-TXT.
012000     PERFORM 900-CALC-SIG-LTH THRU 900-EXIT.
012100     IF SIG-LTH = 0
012200         MOVE "N" TO EDIT-OK-SW
012300         MOVE "*** BLANK EMAIL ADDRESS" TO EDIT-ERR-MSG
012400         GO TO 200-EXIT.
012500
012600     MOVE 0 TO AT-SIGN-POS.
012700     INSPECT TEMP-TXT TALLYING AT-SIGN-POS
012800             FOR CHARACTERS BEFORE INITIAL "@".
012900     ADD 1 TO AT-SIGN-POS.
013000     IF AT-SIGN-POS < 2 OR AT-SIGN-POS >= SIG-LTH
013100         MOVE "N" TO EDIT-OK-SW
013200         MOVE "*** INVALID EMAIL FORMAT" TO EDIT-ERR-MSG
013300         GO TO 200-EXIT.
013400 200-EXIT.
013500     EXIT.
013600
013700 300-PHONE-EDIT.
013800**** STRIP NON-DIGITS, MUST HAVE EXACTLY 10 DIGITS LEFT
013900     MOVE 0 TO WS-DIGIT-COUNT.
014000     PERFORM 310-COUNT-DIGITS THRU 310-EXIT
014100             VARYING WS-SUB FROM 1 BY 1
014200             UNTIL WS-SUB > 100.
014300     IF WS-DIGIT-COUNT NOT = 10
014400         MOVE "N" TO EDIT-OK-SW
014500         MOVE "*** PHONE MUST HAVE 10 DIGITS" TO EDIT-ERR-MSG.
014600 300-EXIT.
014700     EXIT.
014800
014900 310-COUNT-DIGITS.
015000     MOVE EDIT-FIELD-TXT(WS-SUB:1) TO WS-ONE-CHAR.
015100     IF WS-ONE-CHAR IS NUMERIC
015200         ADD 1 TO WS-DIGIT-COUNT.
015300 310-EXIT.
015400     EXIT.
015500
015600 400-AGE-EDIT.
015700**** AGE MUST FALL BETWEEN 0 AND 150 INCLUSIVE
015800     IF EDIT-FIELD-NUM < 0 OR EDIT-FIELD-NUM > 150
015900         MOVE "N" TO EDIT-OK-SW
016000         MOVE "*** AGE OUT OF RANGE 0-150" TO EDIT-ERR-MSG.
016100 400-EXIT.
016200     EXIT.
016300
016400 450-DOB-EDIT.
016500**** DATE OF BIRTH MUST BE PRESENT AND NOT AFTER THE RUN DATE
016600     IF EDIT-FIELD-TXT = SPACES
016700         MOVE "N" TO EDIT-OK-SW
016800         MOVE "*** MISSING DATE OF BIRTH" TO EDIT-ERR-MSG
016900         GO TO 450-EXIT.
017000     IF EDIT-FIELD-TXT(1:10) > EDIT-RUN-DATE
017100         MOVE "N" TO EDIT-OK-SW
017200         MOVE "*** DATE OF BIRTH AFTER RUN DATE" TO EDIT-ERR-MSG
017300         GO TO 450-EXIT.
017400     IF EDIT-DOB-MM < "01" OR EDIT-DOB-MM > "12"
017500         MOVE "N" TO EDIT-OK-SW
017600         MOVE "*** DATE OF BIRTH MONTH INVALID" TO EDIT-ERR-MSG
017700         GO TO 450-EXIT.
017800     IF EDIT-DOB-DD < "01" OR EDIT-DOB-DD > "31"
017900         MOVE "N" TO EDIT-OK-SW
018000         MOVE "*** DATE OF BIRTH DAY INVALID" TO EDIT-ERR-MSG.
018100 450-EXIT.
018200     EXIT.
018300
018400 500-AMOUNT-EDIT.
018500**** AMOUNT MUST BE ZERO OR POSITIVE
018600     IF EDIT-FIELD-NUM < 0
018700         MOVE "N" TO EDIT-OK-SW
018800         MOVE "*** AMOUNT MUST NOT BE NEGATIVE" TO EDIT-ERR-MSG.
018900 500-EXIT.
019000     EXIT.
019100
019200 550-ID-EDIT.
019300**** ID MUST BE GREATER THAN ZERO
019400     IF EDIT-FIELD-NUM NOT > 0
019500         MOVE "N" TO EDIT-OK-SW
019600         MOVE "*** ID MUST BE GREATER THAN ZERO" TO EDIT-ERR-MSG.
019700 550-EXIT.
019800     EXIT.
019900
020000 900-CALC-SIG-LTH.
020100**** REVERSE, STRIP LOW-VALUES, TALLY
020200**** THE LEADING SPACES OF THE REVERSED FIELD TO GET THE
020300**** SIGNIFICANT (TRAILING-BLANK-STRIPPED) LENGTH
020400     MOVE 0 TO L.
020500     MOVE FUNCTION REVERSE(TEMP-TXT) TO TEMP-TXT.
020600     INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
020700     INSPECT TEMP-TXT TALLYING L FOR LEADING SPACES.
020800     COMPUTE SIG-LTH = 100 - L.
020900     MOVE FUNCTION REVERSE(TEMP-TXT) TO TEMP-TXT.
021000 900-EXIT.
021100     EXIT.
