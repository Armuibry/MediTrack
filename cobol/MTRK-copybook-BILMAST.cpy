000100******************************************************************
000200*  COPYBOOK:  BILMAST                                           *
000300*  DESCRIBES THE BILL MASTER RECORD AND THE IMMUTABLE BILL       *
000400*  SUMMARY RECORD PRODUCED BY PROGRAM BILLPROC.                  *
000500******************************************************************
000600*  CHANGE LOG                                                   *
000700*  DATE     BY   REQ#      DESCRIPTION                          *
000800*  -------- ---  --------  ------------------------------------ *
000900*  08/11/99  JS  CR-0211   ORIGINAL COPYBOOK - BILL MASTER       *
001000*  02/08/04  PK  CR-0286   ADDED BILL-SUMMARY-REC LAYOUT         *
001100*  10/14/05  MT  CR-0310   ADDED PAY-STATUS 88-LEVELS            *
001200******************************************************************
001300
001400******************************************************************
001500*  BILL-MAST-REC  -  ONE PER BILL                                *
001600*  MAINTAINED BY BILLPROC ON FILE BILL-MAST (SEQUENTIAL, FIXED)  *
001700******************************************************************
001800 01  BILL-MAST-REC.
001900     05  BILL-ID                     PIC 9(09).
002000     05  BILL-APT-ID                 PIC 9(09).
002100     05  BILL-BASE-AMOUNT            PIC 9(07)V99.
002200     05  BILL-TAX-AMOUNT             PIC 9(07)V99.
002300     05  BILL-TOTAL-AMOUNT           PIC 9(07)V99.
002400******** ALTERNATE NUMERIC VIEW FOR REPORT EDITING                020804PK
002500     05  BILL-TOTAL-REDEF REDEFINES BILL-TOTAL-AMOUNT.
002600         10  BILL-TOTAL-WHOLE         PIC 9(07).
002700         10  BILL-TOTAL-CENTS         PIC 9(02).
002800     05  BILL-DATE                   PIC X(16).
002900     05  BILL-PAY-STATUS             PIC X(08).
003000         88  PAY-PENDING        VALUE "PENDING".
003100         88  PAY-PAID           VALUE "PAID".
003200     05  FILLER                      PIC X(21).
003300
003400******************************************************************
003500*  BILL-SUMMARY-REC  -  IMMUTABLE SNAPSHOT OF A BILL              *
003600*  BUILT BY BILLPROC 600-BUILD-SUMMARY FOR ONE APPOINTMENT       *
003700******************************************************************
003800 01  BILL-SUMMARY-REC.
003900     05  SUM-BILL-ID                 PIC 9(09).
004000     05  SUM-APT-ID                  PIC 9(09).
004100     05  SUM-BASE-AMOUNT             PIC 9(07)V99.
004200     05  SUM-TAX-AMOUNT              PIC 9(07)V99.
004300     05  SUM-TOTAL-AMOUNT            PIC 9(07)V99.
004400     05  SUM-DATE                    PIC X(16).
004500     05  SUM-PAY-STATUS              PIC X(08).
004600     05  FILLER                      PIC X(21).
004700******************************************************************
004800*  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 7          *
004900******************************************************************
