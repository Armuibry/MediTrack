000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DOCREG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/01/88.
000700 DATE-COMPILED. 01/01/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM VALIDATES A BATCH OF DOCTOR REGISTRATION
001400*          REQUESTS PRODUCED BY CREDENTIALING.
001500*
001600*          EACH REQUEST IS EDITED FOR NAME, DATE OF BIRTH, EMAIL,
001700*          PHONE, CONSULTATION FEE AND SPECIALIZATION.  REQUESTS
001800*          THAT PASS ARE GIVEN THE NEXT DOCTOR ID AND WRITTEN TO
001900*          THE DOCTOR MASTER; REQUESTS THAT FAIL ARE COUNTED AND
002000*          REPORTED WITH THE RULE THAT FAILED.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DOCTOR-IN
002500
002600         OUTPUT FILE PRODUCED    -   DOCTOR-MAST
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*  CHANGE LOG                                                   *
003200*  DATE     BY   REQ#      DESCRIPTION                          *
003300*  -------- ---  --------  ------------------------------------ *
003400*  01/01/88  JS  CR-0002   ORIGINAL - DAILY RATE UPDATE UTILITY   *
003500*  05/02/90  JS  CR-0038   RENAMED DOCREG, FOR DOCTOR CREDENTIAL  *
003600*  03/14/94  JS  CR-0092   MOVED FIELD EDITS INTO CALL FLDEDIT    *
003700*  11/20/98  JS  CR-0203   Y2K - RUN-DATE NOW 4-DIGIT CCYYMMDD    *
003800*  06/11/02  PK  CR-0256   CALL IDGEN FOR NEXT DOCTOR ID          *
003900*  02/08/04  PK  CR-0287   ADDED FEE AND SPECIALIZATION EDITS     *
004000*  10/14/05  MT  CR-0310   ADDED SPECIALIZATION CENSUS STATS      *
004100*  10/14/05  MT  CR-0316   ADDED ASSIGNED-ID DISPLAY FOR AUDIT    *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER. IBM-390.
004600 OBJECT-COMPUTER. IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS NEXT-PAGE.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT SYSOUT
005300     ASSIGN TO UT-S-SYSOUT
005400       ORGANIZATION IS SEQUENTIAL.
005500
005600     SELECT DOCTOR-IN
005700     ASSIGN TO UT-S-DOCTOR-IN
005800       ORGANIZATION IS LINE SEQUENTIAL
005900       FILE STATUS IS IFCODE.
006000
006100     SELECT DOCTOR-MAST
006200     ASSIGN TO UT-S-DOCTOR-MAST
006300       ORGANIZATION IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  SYSOUT
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 80 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS SYSOUT-REC.
007400 01  SYSOUT-REC  PIC X(80).
007500
007600****** ONE RECORD PER DOCTOR REGISTRATION REQUEST FROM CREDENTIALING
007700 FD  DOCTOR-IN
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS DOCTOR-IN-REC.
008200     COPY DOCMAST.
008300
008400****** ACCEPTED DOCTOR RECORDS ONLY - REJECTS ARE NOT WRITTEN
008500 FD  DOCTOR-MAST
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS DOCTOR-MAST-REC.
009000*    DOCTOR-MAST-REC IS SUPPLIED BY THE COPY OF DOCMAST ABOVE
009100
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  IFCODE                     PIC X(2).
009600         88  CODE-READ        VALUE SPACES.
009700         88  NO-MORE-DATA     VALUE "10".
009800     05  OFCODE                     PIC X(2).
009900         88  CODE-WRITE       VALUE SPACES.
010000
010100 01  RUN-DATE-FIELDS.
010200     05  WS-RUN-CCYYMMDD            PIC 9(08).
010300******** BROKEN-OUT VIEW OF THE RUN DATE FOR THE "YYYY-MM-DD"     112098JS
010400******** COMPARE STRING PASSED TO FLDEDIT
010500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
010600         10  WS-RUN-CCYY             PIC 9(04).
010700         10  WS-RUN-MO               PIC 9(02).
010800         10  WS-RUN-DA               PIC 9(02).
010900     05  WS-RUN-DATE-FMT            PIC X(10).
011000
011100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011200     05  RECORDS-READ               PIC 9(7) COMP.
011300     05  RECORDS-ACCEPTED           PIC 9(7) COMP.
011400     05  RECORDS-REJECTED           PIC 9(7) COMP.
011500     05  REPEAT-NAME-COUNT          PIC 9(7) COMP.
011600     05  SPEC-CENSUS-CT             PIC 9(7) COMP.
011700     05  WS-SUB                     PIC 9(4) COMP.
011800
011900 01  FLAGS-AND-SWITCHES.
012000     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
012100         88  RECORD-ERROR-FOUND  VALUE "Y".
012200         88  VALID-RECORD        VALUE "N".
012300     05  FOUND-SW                  PIC X(01).
012400         88  RECORD-FOUND       VALUE "Y".
012500         88  RECORD-NOT-FOUND   VALUE "N".
012600
012700** CALL INTERFACES
012800 01  EDIT-REQUEST.
012900     05  EDIT-TYPE-SW               PIC X(01).
013000     05  EDIT-FIELD-TXT             PIC X(100).
013100     05  EDIT-FIELD-NUM             PIC S9(9)V99.
013200     05  EDIT-RUN-DATE              PIC X(10).
013300     05  EDIT-OK-SW                 PIC X(01).
013400         88  EDIT-OK           VALUE "Y".
013500         88  EDIT-FAILED       VALUE "N".
013600     05  EDIT-ERR-MSG               PIC X(40).
013700
013800 01  ID-ENTITY-CD                   PIC X(01) VALUE "D".
013900 01  NEXT-ID-OUT                    PIC 9(09).
014000******** ALPHA VIEW OF A NEWLY ISSUED ID FOR THE ASSIGNED-ID      062502PK
014100******** DISPLAY BELOW
014200 01  NEXT-ID-ALPHA REDEFINES NEXT-ID-OUT
014300                                    PIC X(09).
014400 01  IDGEN-RETURN-CD                PIC S9(4) COMP.
014500
014600** ALPHA VIEW OF A REJECTED ID FOR THE DISPLAY LINE BELOW
014700 01  ID-DISPLAY-FIELDS.
014800     05  WS-ID-NUM                  PIC 9(09).
014900     05  WS-ID-ALPHA REDEFINES WS-ID-NUM
015000                                    PIC X(09).
015100
015200** THIS RUN'S ACCEPTED-DOCTOR TABLE - SEE 750/760/770 BELOW
015300 01  ACCEPTED-DOCTOR-TABLE.
015400     05  ACCEPTED-COUNT             PIC 9(5) COMP.
015500     05  ACCEPTED-ENTRY OCCURS 2000 TIMES
015600                 INDEXED BY DOC-IDX.
015700         10  AD-ID                  PIC 9(09).
015800         10  AD-NAME                PIC X(30).
015900         10  AD-SPECIALIZATION      PIC X(12).
016000
016100 01  MSG-LINE                       PIC X(80).
016200
016300 PROCEDURE DIVISION.
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016500     PERFORM 100-MAINLINE THRU 100-EXIT
016600             UNTIL NO-MORE-DATA.
016700     PERFORM 999-CLEANUP THRU 999-EXIT.
016800     MOVE +0 TO RETURN-CODE.
016900     GOBACK.
017000
017100 000-HOUSEKEEPING.
017200     DISPLAY "******** BEGIN JOB DOCREG ********".
017300     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017400     MOVE 0 TO ACCEPTED-COUNT.
017500     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
017600     STRING WS-RUN-CCYY DELIMITED BY SIZE
017700            "-"         DELIMITED BY SIZE
017800            WS-RUN-MO   DELIMITED BY SIZE
017900            "-"         DELIMITED BY SIZE
018000            WS-RUN-DA   DELIMITED BY SIZE
018100            INTO WS-RUN-DATE-FMT.
018200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018300     PERFORM 900-READ-DOCTOR-IN THRU 900-EXIT.
018400 000-EXIT.
018500     EXIT.
018600
018700 100-MAINLINE.
018800     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
018900     IF RECORD-ERROR-FOUND
019000         ADD 1 TO RECORDS-REJECTED
019100         PERFORM 710-REPORT-REJECT THRU 710-EXIT
019200     ELSE
019300         ADD 1 TO RECORDS-ACCEPTED
019400         PERFORM 700-WRITE-DOCTOR-MAST THRU 700-EXIT.
019500     PERFORM 900-READ-DOCTOR-IN THRU 900-EXIT.
019600 100-EXIT.
019700     EXIT.
019800
019900 300-FIELD-EDITS.
020000     MOVE "N" TO ERROR-FOUND-SW.
020100
020200     MOVE "N" TO EDIT-TYPE-SW.
020300     MOVE DOCIN-NAME TO EDIT-FIELD-TXT.
020400     CALL "FLDEDIT" USING EDIT-REQUEST.
020500     IF EDIT-FAILED
020600         MOVE "Y" TO ERROR-FOUND-SW
020700         MOVE EDIT-ERR-MSG TO MSG-LINE
020800         GO TO 300-EXIT.
020900
021000     MOVE "B" TO EDIT-TYPE-SW.
021100     MOVE DOCIN-DOB TO EDIT-FIELD-TXT.
021200     MOVE WS-RUN-DATE-FMT TO EDIT-RUN-DATE.
021300     CALL "FLDEDIT" USING EDIT-REQUEST.
021400     IF EDIT-FAILED
021500         MOVE "Y" TO ERROR-FOUND-SW
021600         MOVE EDIT-ERR-MSG TO MSG-LINE
021700         GO TO 300-EXIT.
021800
021900     MOVE "E" TO EDIT-TYPE-SW.
022000     MOVE DOCIN-EMAIL TO EDIT-FIELD-TXT.
022100     CALL "FLDEDIT" USING EDIT-REQUEST.
022200     IF EDIT-FAILED
022300         MOVE "Y" TO ERROR-FOUND-SW
022400         MOVE EDIT-ERR-MSG TO MSG-LINE
022500         GO TO 300-EXIT.
022600
022700     MOVE "P" TO EDIT-TYPE-SW.
022800     MOVE DOCIN-PHONE TO EDIT-FIELD-TXT.
022900     CALL "FLDEDIT" USING EDIT-REQUEST.
023000     IF EDIT-FAILED
023100         MOVE "Y" TO ERROR-FOUND-SW
023200         MOVE EDIT-ERR-MSG TO MSG-LINE
023300         GO TO 300-EXIT.
023400
023500     MOVE "M" TO EDIT-TYPE-SW.
023600     MOVE DOCIN-CONSULT-FEE TO EDIT-FIELD-NUM.
023700     CALL "FLDEDIT" USING EDIT-REQUEST.
023800     IF EDIT-FAILED
023900         MOVE "Y" TO ERROR-FOUND-SW
024000         MOVE EDIT-ERR-MSG TO MSG-LINE
024100         GO TO 300-EXIT.
024200
024300**** SPECIALIZATION MUST BE PRESENT - NO CATALOG CHECK AGAINST    020804PK
024400**** THE 88-LEVELS IN DOCMAST, SINCE NEW SPECIALTIES APPEAR
024500     IF DOCIN-SPECIALIZATION = SPACES
024600         MOVE "Y" TO ERROR-FOUND-SW
024700         MOVE "*** MISSING SPECIALIZATION" TO MSG-LINE.
024800 300-EXIT.
024900     EXIT.
025000
025100 700-WRITE-DOCTOR-MAST.
025200     MOVE "D" TO ID-ENTITY-CD.
025300     CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
025400     DISPLAY "DOCREG ASSIGNED DOCTOR ID " NEXT-ID-ALPHA.
025500
025600     MOVE NEXT-ID-OUT           TO DOC-ID.
025700     MOVE DOCIN-NAME            TO DOC-NAME.
025800     MOVE DOCIN-DOB             TO DOC-DOB.
025900     MOVE DOCIN-EMAIL           TO DOC-EMAIL.
026000     MOVE DOCIN-PHONE           TO DOC-PHONE.
026100     MOVE DOCIN-SPECIALIZATION  TO DOC-SPECIALIZATION.
026200     MOVE DOCIN-CONSULT-FEE     TO DOC-CONSULT-FEE.
026300     MOVE DOCIN-EXP-YEARS       TO DOC-EXP-YEARS.
026400     MOVE DOCIN-LICENSE-NO      TO DOC-LICENSE-NO.
026500     WRITE DOCTOR-MAST-REC.
026600
026700     ADD 1 TO ACCEPTED-COUNT.
026800     MOVE DOC-ID             TO AD-ID(ACCEPTED-COUNT).
026900     MOVE DOC-NAME           TO AD-NAME(ACCEPTED-COUNT).
027000     MOVE DOC-SPECIALIZATION TO AD-SPECIALIZATION(ACCEPTED-COUNT).
027100
027200**** TIE-OUT - THE ID JUST ASSIGNED MUST SEARCH BACK OUT OF THE   030907MT
027300**** TABLE WE JUST LOADED IT INTO, OR THE AUDIT TRAIL IS LYING
027400     PERFORM 750-FIND-BY-ID THRU 750-EXIT.
027500     IF NOT RECORD-FOUND
027600         DISPLAY "*** DOCREG AUDIT WARNING - ASSIGNED ID NOT "
027700                 "FOUND ON TIE-OUT SEARCH - " NEXT-ID-ALPHA.
027800 700-EXIT.
027900     EXIT.
028000
028100 710-REPORT-REJECT.
028200     MOVE DOCIN-ID TO WS-ID-NUM.
028300     MOVE WS-ID-ALPHA TO MSG-LINE(1:9).
028400     DISPLAY "*** DOCTOR REJECTED - " MSG-LINE.
028500 710-EXIT.
028600     EXIT.
028700
028800 750-FIND-BY-ID.
028900**** SEQUENTIAL SEARCH OF THE IN-MEMORY DOCTOR TABLE BY ID        101405MT
029000     MOVE "N" TO FOUND-SW.
029100     PERFORM 751-SCAN-BY-ID THRU 751-EXIT
029200             VARYING DOC-IDX FROM 1 BY 1
029300             UNTIL DOC-IDX > ACCEPTED-COUNT OR RECORD-FOUND.
029400 750-EXIT.
029500     EXIT.
029600
029700 751-SCAN-BY-ID.
029800     IF AD-ID(DOC-IDX) = NEXT-ID-OUT
029900         MOVE "Y" TO FOUND-SW.
030000 751-EXIT.
030100     EXIT.
030200
030300 760-FIND-BY-NAME.
030400**** COUNTS HOW MANY TIMES A NAME REPEATS IN THIS RUN'S BATCH
030500     MOVE 0 TO REPEAT-NAME-COUNT.
030600     PERFORM 761-SCAN-BY-NAME THRU 761-EXIT
030700             VARYING DOC-IDX FROM 1 BY 1
030800             UNTIL DOC-IDX > ACCEPTED-COUNT.
030900 760-EXIT.
031000     EXIT.
031100
031200 761-SCAN-BY-NAME.
031300     IF AD-NAME(DOC-IDX) = AD-NAME(1)
031400         ADD 1 TO REPEAT-NAME-COUNT.
031500 761-EXIT.
031600     EXIT.
031700
031800 770-FIND-BY-SPEC.
031900**** COUNTS HOW MANY DOCTORS IN THIS RUN SHARE THE 1ST ONE'S SPEC
032000     MOVE 0 TO SPEC-CENSUS-CT.
032100     IF ACCEPTED-COUNT > 0
032200         PERFORM 771-SCAN-BY-SPEC THRU 771-EXIT
032300                 VARYING DOC-IDX FROM 1 BY 1
032400                 UNTIL DOC-IDX > ACCEPTED-COUNT.
032500 770-EXIT.
032600     EXIT.
032700
032800 771-SCAN-BY-SPEC.
032900     IF AD-SPECIALIZATION(DOC-IDX) = AD-SPECIALIZATION(1)
033000         ADD 1 TO SPEC-CENSUS-CT.
033100 771-EXIT.
033200     EXIT.
033300
033400 800-OPEN-FILES.
033500     OPEN INPUT DOCTOR-IN.
033600     OPEN OUTPUT DOCTOR-MAST, SYSOUT.
033700 800-EXIT.
033800     EXIT.
033900
034000 850-CLOSE-FILES.
034100     CLOSE DOCTOR-IN, DOCTOR-MAST, SYSOUT.
034200 850-EXIT.
034300     EXIT.
034400
034500 900-READ-DOCTOR-IN.
034600     READ DOCTOR-IN
034700         AT END MOVE "10" TO IFCODE
034800         GO TO 900-EXIT
034900     END-READ.
035000     ADD 1 TO RECORDS-READ.
035100 900-EXIT.
035200     EXIT.
035300
035400 999-CLEANUP.
035500     IF ACCEPTED-COUNT > 0
035600         PERFORM 760-FIND-BY-NAME THRU 760-EXIT
035700         PERFORM 770-FIND-BY-SPEC THRU 770-EXIT.
035800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
035900
036000     DISPLAY "** RECORDS READ     **" RECORDS-READ.
036100     DISPLAY "** RECORDS ACCEPTED **" RECORDS-ACCEPTED.
036200     DISPLAY "** RECORDS REJECTED **" RECORDS-REJECTED.
036300     DISPLAY "** REPEATS OF 1ST NAME IN BATCH **" REPEAT-NAME-COUNT.
036400     DISPLAY "** DOCTORS SHARING 1ST SPECIALIZATION **" SPEC-CENSUS-CT.
036500     DISPLAY "******** NORMAL END OF JOB DOCREG ********".
036600 999-EXIT.
036700     EXIT.
