000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PATREG.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 01/23/88.
000700 DATE-COMPILED. 01/23/88.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM VALIDATES A BATCH OF PATIENT REGISTRATION
001400*          REQUESTS PRODUCED BY THE INTAKE DESK.
001500*
001600*          EACH REQUEST IS EDITED FOR NAME, DATE OF BIRTH, EMAIL
001700*          AND PHONE.  REQUESTS THAT PASS ARE GIVEN THE NEXT
001800*          PATIENT ID AND WRITTEN TO THE PATIENT MASTER; REQUESTS
001900*          THAT FAIL ARE COUNTED AND REPORTED WITH THE RULE THAT
002000*          FAILED.  NO PATIENT IS DROPPED SILENTLY.
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   PATIENT-IN
002500
002600         OUTPUT FILE PRODUCED    -   PATIENT-MAST
002700
002800         DUMP FILE               -   SYSOUT
002900
003000******************************************************************
003100*  CHANGE LOG                                                   *
003200*  DATE     BY   REQ#      DESCRIPTION                          *
003300*  -------- ---  --------  ------------------------------------ *
003400*  01/23/88  JS  CR-0001   ORIGINAL - DAILY CHARGE EDIT UTILITY  *
003500*  05/02/90  JS  CR-0037   RENAMED PATREG, FOR PATIENT INTAKE    *
003600*  03/14/94  JS  CR-0091   MOVED FIELD EDITS INTO CALL FLDEDIT   *
003700*  11/20/98  JS  CR-0203   Y2K - RUN-DATE NOW 4-DIGIT CCYYMMDD   *
003800*  06/11/02  PK  CR-0255   CALL IDGEN FOR NEXT PATIENT ID        *
003900*  10/14/05  MT  CR-0309   ADDED AGE-BAND AND REPEAT-NAME STATS  *
004000*  10/14/05  MT  CR-0315   ADDED ASSIGNED-ID DISPLAY FOR AUDIT   *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT PATIENT-IN
005600     ASSIGN TO UT-S-PATIENT-IN
005700       ORGANIZATION IS LINE SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT PATIENT-MAST
006100     ASSIGN TO UT-S-PATIENT-MAST
006200       ORGANIZATION IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  SYSOUT
006800     RECORDING MODE IS F
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS
007100     BLOCK CONTAINS 0 RECORDS
007200     DATA RECORD IS SYSOUT-REC.
007300 01  SYSOUT-REC  PIC X(80).
007400
007500****** ONE RECORD PER PATIENT REGISTRATION REQUEST FROM INTAKE
007600 FD  PATIENT-IN
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS PATIENT-IN-REC.
008100     COPY PATMAST.
008200
008300****** ACCEPTED PATIENT RECORDS ONLY - REJECTS ARE NOT WRITTEN
008400 FD  PATIENT-MAST
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS PATIENT-MAST-REC.
008900*    PATIENT-MAST-REC IS SUPPLIED BY THE COPY OF PATMAST ABOVE
009000
009100** QSAM FILE
009200 WORKING-STORAGE SECTION.
009300
009400 01  FILE-STATUS-CODES.
009500     05  IFCODE                     PIC X(2).
009600         88  CODE-READ        VALUE SPACES.
009700         88  NO-MORE-DATA     VALUE "10".
009800     05  OFCODE                     PIC X(2).
009900         88  CODE-WRITE       VALUE SPACES.
010000
010100 01  RUN-DATE-FIELDS.
010200     05  WS-RUN-CCYYMMDD            PIC 9(08).
010300******** BROKEN-OUT VIEW OF THE RUN DATE FOR THE "YYYY-MM-DD"     112098JS
010400******** COMPARE STRING PASSED TO FLDEDIT
010500     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
010600         10  WS-RUN-CCYY             PIC 9(04).
010700         10  WS-RUN-MO               PIC 9(02).
010800         10  WS-RUN-DA               PIC 9(02).
010900     05  WS-RUN-DATE-FMT            PIC X(10).
011000
011100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
011200     05  RECORDS-READ               PIC 9(7) COMP.
011300     05  RECORDS-ACCEPTED           PIC 9(7) COMP.
011400     05  RECORDS-REJECTED           PIC 9(7) COMP.
011500     05  SENIOR-PATIENT-COUNT       PIC 9(7) COMP.
011600     05  REPEAT-NAME-COUNT          PIC 9(7) COMP.
011700     05  WS-SUB                     PIC 9(4) COMP.
011800
011900**SCRATCH AGE WORK FIELD FOR THE DOB-TO-RUN-DATE SUBTRACTION -    101405MT
012000**NOT PART OF ANY RECORD LAYOUT, SO IT STANDS ALONE.
012100 77  WS-AGE                         PIC 9(3) COMP.
012200
012300 01  FLAGS-AND-SWITCHES.
012400     05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
012500         88  RECORD-ERROR-FOUND  VALUE "Y".
012600         88  VALID-RECORD        VALUE "N".
012700     05  FOUND-SW                  PIC X(01).
012800         88  RECORD-FOUND       VALUE "Y".
012900         88  RECORD-NOT-FOUND   VALUE "N".
013000
013100** CALL INTERFACES
013200 01  EDIT-REQUEST.
013300     05  EDIT-TYPE-SW               PIC X(01).
013400     05  EDIT-FIELD-TXT             PIC X(100).
013500     05  EDIT-FIELD-NUM             PIC S9(9)V99.
013600     05  EDIT-RUN-DATE              PIC X(10).
013700     05  EDIT-OK-SW                 PIC X(01).
013800         88  EDIT-OK           VALUE "Y".
013900         88  EDIT-FAILED       VALUE "N".
014000     05  EDIT-ERR-MSG               PIC X(40).
014100
014200 01  ID-ENTITY-CD                   PIC X(01) VALUE "P".
014300 01  NEXT-ID-OUT                    PIC 9(09).
014400******** ALPHA VIEW OF A NEWLY ISSUED ID FOR THE ASSIGNED-ID      062502PK
014500******** DISPLAY BELOW
014600 01  NEXT-ID-ALPHA REDEFINES NEXT-ID-OUT
014700                                    PIC X(09).
014800 01  IDGEN-RETURN-CD                PIC S9(4) COMP.
014900
015000** THIS RUN'S ACCEPTED-PATIENT TABLE - SEE 750/760/770 BELOW
015100 01  ACCEPTED-PATIENT-TABLE.
015200     05  ACCEPTED-COUNT             PIC 9(5) COMP.
015300     05  ACCEPTED-ENTRY OCCURS 2000 TIMES
015400                 INDEXED BY PAT-IDX.
015500         10  AP-ID                  PIC 9(09).
015600         10  AP-NAME                PIC X(30).
015700         10  AP-AGE                 PIC 9(03).
015800
015900 01  MSG-LINE                       PIC X(80).
016000
016100 01  ID-DISPLAY-FIELDS.
016200     05  WS-ID-NUM                  PIC 9(09).
016300******** ALPHA VIEW OF THE REJECTED ID FOR THE DISPLAY LINE BELOW 062502PK
016400     05  WS-ID-ALPHA REDEFINES WS-ID-NUM
016500                                    PIC X(09).
016600
016700 PROCEDURE DIVISION.
016800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016900     PERFORM 100-MAINLINE THRU 100-EXIT
017000             UNTIL NO-MORE-DATA.
017100     PERFORM 999-CLEANUP THRU 999-EXIT.
017200     MOVE +0 TO RETURN-CODE.
017300     GOBACK.
017400
017500 000-HOUSEKEEPING.
017600     DISPLAY "******** BEGIN JOB PATREG ********".
017700     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017800     MOVE 0 TO ACCEPTED-COUNT.
017900     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
018000     STRING WS-RUN-CCYY DELIMITED BY SIZE
018100            "-"         DELIMITED BY SIZE
018200            WS-RUN-MO   DELIMITED BY SIZE
018300            "-"         DELIMITED BY SIZE
018400            WS-RUN-DA   DELIMITED BY SIZE
018500            INTO WS-RUN-DATE-FMT.
018600     PERFORM 800-OPEN-FILES THRU 800-EXIT.
018700     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
018800 000-EXIT.
018900     EXIT.
019000
019100 100-MAINLINE.
019200     PERFORM 300-FIELD-EDITS THRU 300-EXIT.
019300     IF RECORD-ERROR-FOUND
019400         ADD 1 TO RECORDS-REJECTED
019500         PERFORM 710-REPORT-REJECT THRU 710-EXIT
019600     ELSE
019700         ADD 1 TO RECORDS-ACCEPTED
019800         PERFORM 700-WRITE-PATIENT-MAST THRU 700-EXIT.
019900     PERFORM 900-READ-PATIENT-IN THRU 900-EXIT.
020000 100-EXIT.
020100     EXIT.
020200
020300 300-FIELD-EDITS.
020400     MOVE "N" TO ERROR-FOUND-SW.
020500
020600     MOVE "N" TO EDIT-TYPE-SW.
020700     MOVE PATIN-NAME TO EDIT-FIELD-TXT.
020800     CALL "FLDEDIT" USING EDIT-REQUEST.
020900     IF EDIT-FAILED
021000         MOVE "Y" TO ERROR-FOUND-SW
021100         MOVE EDIT-ERR-MSG TO MSG-LINE
021200         GO TO 300-EXIT.
021300
021400     MOVE "B" TO EDIT-TYPE-SW.
021500     MOVE PATIN-DOB TO EDIT-FIELD-TXT.
021600     MOVE WS-RUN-DATE-FMT TO EDIT-RUN-DATE.
021700     CALL "FLDEDIT" USING EDIT-REQUEST.
021800     IF EDIT-FAILED
021900         MOVE "Y" TO ERROR-FOUND-SW
022000         MOVE EDIT-ERR-MSG TO MSG-LINE
022100         GO TO 300-EXIT.
022200
022300     MOVE "E" TO EDIT-TYPE-SW.
022400     MOVE PATIN-EMAIL TO EDIT-FIELD-TXT.
022500     CALL "FLDEDIT" USING EDIT-REQUEST.
022600     IF EDIT-FAILED
022700         MOVE "Y" TO ERROR-FOUND-SW
022800         MOVE EDIT-ERR-MSG TO MSG-LINE
022900         GO TO 300-EXIT.
023000
023100     MOVE "P" TO EDIT-TYPE-SW.
023200     MOVE PATIN-PHONE TO EDIT-FIELD-TXT.
023300     CALL "FLDEDIT" USING EDIT-REQUEST.
023400     IF EDIT-FAILED
023500         MOVE "Y" TO ERROR-FOUND-SW
023600         MOVE EDIT-ERR-MSG TO MSG-LINE.
023700 300-EXIT.
023800     EXIT.
023900
024000 700-WRITE-PATIENT-MAST.
024100     MOVE "P" TO ID-ENTITY-CD.
024200     CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
024300     DISPLAY "PATREG ASSIGNED PATIENT ID " NEXT-ID-ALPHA.
024400
024500     MOVE NEXT-ID-OUT        TO PAT-ID.
024600     MOVE PATIN-NAME         TO PAT-NAME.
024700     MOVE PATIN-DOB          TO PAT-DOB.
024800     MOVE PATIN-EMAIL        TO PAT-EMAIL.
024900     MOVE PATIN-PHONE        TO PAT-PHONE.
025000     MOVE PATIN-MED-HISTORY  TO PAT-MED-HISTORY.
025100     MOVE PATIN-ALLERGIES    TO PAT-ALLERGIES.
025200     MOVE PATIN-INS-PROVIDER TO PAT-INS-PROVIDER.
025300     MOVE PATIN-INS-POLICY   TO PAT-INS-POLICY.
025400     WRITE PATIENT-MAST-REC.
025500
025600     ADD 1 TO ACCEPTED-COUNT.
025700     MOVE PAT-ID   TO AP-ID(ACCEPTED-COUNT).
025800     MOVE PAT-NAME TO AP-NAME(ACCEPTED-COUNT).
025900     COMPUTE WS-AGE = WS-RUN-CCYY - PAT-DOB-CCYY(1:4)
026000             ON SIZE ERROR MOVE 0 TO WS-AGE.
026100     MOVE WS-AGE   TO AP-AGE(ACCEPTED-COUNT).
026200
026300**** TIE-OUT - THE ID JUST ASSIGNED MUST SEARCH BACK OUT OF THE   030907MT
026400**** TABLE WE JUST LOADED IT INTO, OR THE AUDIT TRAIL IS LYING
026500     PERFORM 750-FIND-BY-ID THRU 750-EXIT.
026600     IF NOT RECORD-FOUND
026700         DISPLAY "*** PATREG AUDIT WARNING - ASSIGNED ID NOT "
026800                 "FOUND ON TIE-OUT SEARCH - " NEXT-ID-ALPHA.
026900 700-EXIT.
027000     EXIT.
027100
027200 710-REPORT-REJECT.
027300     MOVE PATIN-ID TO WS-ID-NUM.
027400     MOVE WS-ID-ALPHA TO MSG-LINE(1:9).
027500     DISPLAY "*** PATIENT REJECTED - " MSG-LINE.
027600 710-EXIT.
027700     EXIT.
027800
027900 750-FIND-BY-ID.
028000**** SEQUENTIAL SEARCH OF THE IN-MEMORY PATIENT TABLE BY ID       101405MT
028100     MOVE "N" TO FOUND-SW.
028200     PERFORM 751-SCAN-BY-ID THRU 751-EXIT
028300             VARYING PAT-IDX FROM 1 BY 1
028400             UNTIL PAT-IDX > ACCEPTED-COUNT OR RECORD-FOUND.
028500 750-EXIT.
028600     EXIT.
028700
028800 751-SCAN-BY-ID.
028900     IF AP-ID(PAT-IDX) = NEXT-ID-OUT
029000         MOVE "Y" TO FOUND-SW.
029100 751-EXIT.
029200     EXIT.
029300
029400 760-FIND-BY-NAME.
029500**** COUNTS HOW MANY TIMES A NAME REPEATS IN THIS RUN'S BATCH
029600     MOVE 0 TO REPEAT-NAME-COUNT.
029700     PERFORM 761-SCAN-BY-NAME THRU 761-EXIT
029800             VARYING PAT-IDX FROM 1 BY 1
029900             UNTIL PAT-IDX > ACCEPTED-COUNT.
030000 760-EXIT.
030100     EXIT.
030200
030300 761-SCAN-BY-NAME.
030400     IF AP-NAME(PAT-IDX) = AP-NAME(1)
030500         ADD 1 TO REPEAT-NAME-COUNT.
030600 761-EXIT.
030700     EXIT.
030800
030900 770-FIND-BY-AGE.
031000**** COUNTS PATIENTS AGED 65 AND OVER IN THIS RUN'S BATCH
031100     MOVE 0 TO SENIOR-PATIENT-COUNT.
031200     PERFORM 771-SCAN-BY-AGE THRU 771-EXIT
031300             VARYING PAT-IDX FROM 1 BY 1
031400             UNTIL PAT-IDX > ACCEPTED-COUNT.
031500 770-EXIT.
031600     EXIT.
031700
031800 771-SCAN-BY-AGE.
031900     IF AP-AGE(PAT-IDX) >= 65
032000         ADD 1 TO SENIOR-PATIENT-COUNT.
032100 771-EXIT.
032200     EXIT.
032300
032400 800-OPEN-FILES.
032500     OPEN INPUT PATIENT-IN.
032600     OPEN OUTPUT PATIENT-MAST, SYSOUT.
032700 800-EXIT.
032800     EXIT.
032900
033000 850-CLOSE-FILES.
033100     CLOSE PATIENT-IN, PATIENT-MAST, SYSOUT.
033200 850-EXIT.
033300     EXIT.
033400
033500 900-READ-PATIENT-IN.
033600     READ PATIENT-IN
033700         AT END MOVE "10" TO IFCODE
033800         GO TO 900-EXIT
033900     END-READ.
034000     ADD 1 TO RECORDS-READ.
034100 900-EXIT.
034200     EXIT.
034300
034400 999-CLEANUP.
034500     IF ACCEPTED-COUNT > 0
034600         PERFORM 760-FIND-BY-NAME THRU 760-EXIT
034700         PERFORM 770-FIND-BY-AGE THRU 770-EXIT.
034800     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
034900
035000     DISPLAY "** RECORDS READ     **" RECORDS-READ.
035100     DISPLAY "** RECORDS ACCEPTED **" RECORDS-ACCEPTED.
035200     DISPLAY "** RECORDS REJECTED **" RECORDS-REJECTED.
035300     DISPLAY "** PATIENTS AGE 65+  **" SENIOR-PATIENT-COUNT.
035400     DISPLAY "** REPEATS OF 1ST NAME IN BATCH **" REPEAT-NAME-COUNT.
035500     DISPLAY "******** NORMAL END OF JOB PATREG ********".
035600 999-EXIT.
035700     EXIT.
