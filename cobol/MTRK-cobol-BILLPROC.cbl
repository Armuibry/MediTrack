000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  BILLPROC.
000400 AUTHOR. P. KOWALSKI.
000500 INSTALLATION. COBOL DEV Center.
000600 DATE-WRITTEN. 08/11/99.
000700 DATE-COMPILED. 08/11/99.
000800 SECURITY. NON-CONFIDENTIAL.
000900
001000******************************************************************
001100*REMARKS.
001200*
001300*          THIS PROGRAM BILLS APPOINTMENTS AND PRINTS BILL
001400*          SUMMARIES FROM THE SAME DAILY ACTION FILE APPTPROC
001500*          READS.  ACTIONS N, C, X AND S BELONG TO APPTPROC AND
001600*          ARE COUNTED HERE AS SKIPPED.
001700*
001800*          ACTION B - BILL THE APPOINTMENT NAMED BY APTIN-ID.
001900*          THE ASSIGNED DOCTOR'S FEE IS THE BASE AMOUNT; CALL
002000*          CLCLBILL PRICES IT BY THE REQUEST'S TYPE CODE AND
002100*          ADDS TAX.  THE BILL MASTER IS HELD IN WORKING STORAGE
002200*          AND REWRITTEN WHOLE AT END OF RUN, THE SAME WAY
002300*          APPTPROC MAINTAINS THE APPOINTMENT MASTER.
002400*
002500*          ACTION Y - PRINT THE BILL SUMMARY FOR APTIN-ID.  A
002600*          MISSING BILL IS AN ERROR.
002700*
002800******************************************************************
002900*          INPUT FILE                -   APPT-IN
003000*          READ-ONLY LOOKUP FILES    -   APPT-MAST, DOCTOR-MAST
003100*          MASTER FILE (IN AND OUT)  -   BILL-MAST
003200*          REPORT FILE               -   RPT-OUT
003300******************************************************************
003400*  CHANGE LOG                                                   *
003500*  DATE     BY   REQ#      DESCRIPTION                          *
003600*  -------- ---  --------  ------------------------------------ *
003700*  08/11/99  JS  CR-0211   ORIGINAL - BILL LOOKUP BY APPT ID      *
003800*  02/08/04  PK  CR-0286   RENAMED BILLPROC, ADDED BILL SUMMARY   *
003900*  10/14/05  MT  CR-0310   CALL CLCLBILL FOR TAX AND TOTAL        *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-390.
004400 OBJECT-COMPUTER. IBM-390.
004500 SPECIAL-NAMES.
004600     C01 IS NEXT-PAGE.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT SYSOUT
005100     ASSIGN TO UT-S-SYSOUT
005200       ORGANIZATION IS SEQUENTIAL.
005300
005400     SELECT APPT-IN
005500     ASSIGN TO UT-S-APPT-IN
005600       ORGANIZATION IS LINE SEQUENTIAL
005700       FILE STATUS IS IFCODE.
005800
005900     SELECT APPT-MAST
006000     ASSIGN TO UT-S-APPT-MAST
006100       ORGANIZATION IS SEQUENTIAL
006200       FILE STATUS IS AFCODE.
006300
006400     SELECT DOCTOR-MAST
006500     ASSIGN TO UT-S-DOCTOR-MAST
006600       ORGANIZATION IS SEQUENTIAL
006700       FILE STATUS IS DFCODE.
006800
006900     SELECT BILL-MAST
007000     ASSIGN TO UT-S-BILL-MAST
007100       ORGANIZATION IS SEQUENTIAL
007200       FILE STATUS IS MFCODE.
007300
007400     SELECT RPT-OUT
007500     ASSIGN TO UT-S-RPT-OUT
007600       ORGANIZATION IS LINE SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100 FD  SYSOUT
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 80 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS SYSOUT-REC.
008700 01  SYSOUT-REC  PIC X(80).
008800
008900****** ONE RECORD PER APPOINTMENT ACTION REQUEST - SEE APTMAST
009000 FD  APPT-IN
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS APPT-IN-REC.
009500     COPY APTMAST.
009600
009700****** READ-ONLY - TELLS US WHICH DOCTOR WAS ASSIGNED TO THE
009800****** APPOINTMENT BEING BILLED
009900 FD  APPT-MAST
010000     RECORDING MODE IS F
010100     LABEL RECORDS ARE STANDARD
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS APPT-MAST-REC.
010400*    APPT-MAST-REC IS SUPPLIED BY THE COPY OF APTMAST ABOVE
010500
010600****** READ-ONLY - TELLS US THE DOCTOR'S CONSULTATION FEE
010700 FD  DOCTOR-MAST
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS DOCTOR-MAST-REC.
011200     COPY DOCMAST.
011300
011400****** READ AT START TO LOAD THE BILL TABLE, REWRITTEN WHOLE AT
011500****** END OF RUN - SEE APPTPROC FOR THE SAME PATTERN
011600 FD  BILL-MAST
011700     RECORDING MODE IS F
011800     LABEL RECORDS ARE STANDARD
011900     BLOCK CONTAINS 0 RECORDS
012000     DATA RECORD IS BILL-MAST-REC.
012100     COPY BILMAST.
012200
012300****** BILL SUMMARY LINES - SEE 900-WRITE-SUMMARY BELOW
012400 FD  RPT-OUT
012500     RECORDING MODE IS F
012600     LABEL RECORDS ARE STANDARD
012700     RECORD CONTAINS 80 CHARACTERS
012800     BLOCK CONTAINS 0 RECORDS
012900     DATA RECORD IS RPT-REC.
013000 01  RPT-REC  PIC X(80).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  IFCODE                     PIC X(2).
013600         88  CODE-READ        VALUE SPACES.
013700         88  NO-MORE-DATA     VALUE "10".
013800     05  AFCODE                     PIC X(2).
013900         88  APT-NO-MORE-DATA VALUE "10".
014000     05  DFCODE                     PIC X(2).
014100         88  DOC-NO-MORE-DATA VALUE "10".
014200     05  MFCODE                     PIC X(2).
014300     05  OFCODE                     PIC X(2).
014400         88  CODE-WRITE       VALUE SPACES.
014500
014600 01  RUN-DATE-FIELDS.
014700     05  WS-RUN-CCYYMMDD            PIC 9(08).
014800******** BROKEN-OUT VIEW OF THE RUN DATE FOR THE BILL DATE STAMP  112098JS
014900     05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
015000         10  WS-RUN-CCYY             PIC 9(04).
015100         10  WS-RUN-MO               PIC 9(02).
015200         10  WS-RUN-DA               PIC 9(02).
015300     05  WS-RUN-HHMMSSTT            PIC 9(08).
015400     05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-HHMMSSTT.
015500         10  WS-RUN-HH               PIC 9(02).
015600         10  WS-RUN-MI               PIC 9(02).
015700         10  FILLER                  PIC 9(04).
015800     05  WS-RUN-DATE-FMT            PIC X(10).
015900     05  WS-RUN-DATETIME-FMT        PIC X(16).
016000
016100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016200     05  RECORDS-READ               PIC 9(7) COMP.
016300     05  RECORDS-ACCEPTED           PIC 9(7) COMP.
016400     05  RECORDS-REJECTED           PIC 9(7) COMP.
016500     05  RECORDS-SKIPPED            PIC 9(7) COMP.
016600     05  SUMMARIES-PRINTED          PIC 9(7) COMP.
016700
016800 01  FLAGS-AND-SWITCHES.
016900     05  FOUND-SW                   PIC X(01).
017000         88  RECORD-FOUND        VALUE "Y".
017100         88  RECORD-NOT-FOUND    VALUE "N".
017200
017300 01  MSG-LINE                       PIC X(80).
017400
017500** ALPHA VIEW OF AN ID FOR A DISPLAY LINE
017600 01  ID-DISPLAY-FIELDS.
017700     05  WS-ID-NUM                  PIC 9(09).
017800     05  WS-ID-ALPHA REDEFINES WS-ID-NUM
017900                                    PIC X(09).
018000
018100 01  ID-ENTITY-CD                   PIC X(01) VALUE "B".
018200 01  NEXT-ID-OUT                    PIC 9(09).
018300 01  IDGEN-RETURN-CD                PIC S9(4) COMP.
018400
018500** CALL INTERFACE TO CLCLBILL
018600 01  CALC-BILL-REC.
018700     05  PRICE-TYPE-SW              PIC X(01).
018800     05  CALC-BASE-AMOUNT           PIC 9(07)V99.
018900     05  CALC-DISCOUNT-PCT          PIC 9(03).
019000     05  CALC-ADDL-CHARGES          PIC 9(05)V99.
019100     05  CALC-BILL-BASE             PIC 9(07)V99.
019200     05  CALC-BILL-TAX              PIC 9(07)V99.
019300     05  CALC-BILL-TOTAL            PIC 9(07)V99.
019400 01  CLCLBILL-RETURN-CD             PIC S9(4) COMP.
019500
019600** APPOINTMENT-TO-DOCTOR LOOKUP TABLE (LOADED READ-ONLY AT START)
019700 01  APPT-LOOKUP-CONTROL.
019800     05  APPT-LOOKUP-COUNT          PIC 9(5) COMP.
019900 01  APPT-LOOKUP-ENTRY OCCURS 5000 TIMES
020000             INDEXED BY ALK-IDX.
020100     05  ALK-APT-ID                 PIC 9(09).
020200     05  ALK-DOCTOR-ID              PIC 9(09).
020300
020400** DOCTOR-FEE LOOKUP TABLE (LOADED READ-ONLY AT START)
020500 01  DOCTOR-LOOKUP-CONTROL.
020600     05  DOCTOR-LOOKUP-COUNT        PIC 9(5) COMP.
020700 01  DOCTOR-LOOKUP-ENTRY OCCURS 2000 TIMES
020800             INDEXED BY DLK-IDX.
020900     05  DLK-DOCTOR-ID              PIC 9(09).
021000     05  DLK-FEE                    PIC 9(07)V99.
021100
021200** THE BILL MASTER, HELD IN WORKING STORAGE FOR THE LIFE OF THE
021300** RUN (MASTER IS SMALL - SEE FILES NOTE), REWRITTEN AT END
021400 01  BILL-TABLE-CONTROL.
021500     05  BILL-TABLE-COUNT           PIC 9(5) COMP.
021600 01  BILL-TABLE OCCURS 5000 TIMES
021700             INDEXED BY BIL-IDX.
021800     05  BT-BILL-ID                 PIC 9(09).
021900     05  BT-APT-ID                  PIC 9(09).
022000     05  BT-BASE-AMOUNT             PIC 9(07)V99.
022100     05  BT-TAX-AMOUNT              PIC 9(07)V99.
022200     05  BT-TOTAL-AMOUNT            PIC 9(07)V99.
022300     05  BT-DATE                    PIC X(16).
022400     05  BT-PAY-STATUS              PIC X(08).
022500
022600** BILL SUMMARY PRINT LINES - MOVED TO RPT-REC, ONE AT A TIME     020804PK
022700 01  WS-SUM-LINE-1.
022800     05  FILLER                     PIC X(16) VALUE "BILL ID:        ".
022900     05  SL1-BILL-ID                PIC 9(09).
023000     05  FILLER                     PIC X(55) VALUE SPACES.
023100 01  WS-SUM-LINE-2.
023200     05  FILLER                     PIC X(16) VALUE "APPOINTMENT ID: ".
023300     05  SL2-APT-ID                 PIC 9(09).
023400     05  FILLER                     PIC X(55) VALUE SPACES.
023500 01  WS-SUM-LINE-3.
023600     05  FILLER                     PIC X(16) VALUE "BASE AMOUNT:    ".
023700     05  SL3-BASE-ED                PIC $ZZZ,ZZ9.99.
023800     05  FILLER                     PIC X(53) VALUE SPACES.
023900 01  WS-SUM-LINE-4.
024000     05  FILLER                     PIC X(16) VALUE "TAX (10%):      ".
024100     05  SL4-TAX-ED                 PIC $ZZZ,ZZ9.99.
024200     05  FILLER                     PIC X(53) VALUE SPACES.
024300 01  WS-SUM-LINE-5.
024400     05  FILLER                     PIC X(16) VALUE "TOTAL:          ".
024500     05  SL5-TOTAL-ED               PIC $ZZZ,ZZ9.99.
024600     05  FILLER                     PIC X(53) VALUE SPACES.
024700 01  WS-SUM-LINE-6.
024800     05  FILLER                     PIC X(16) VALUE "DATE:           ".
024900     05  SL6-DATE                   PIC X(16).
025000     05  FILLER                     PIC X(48) VALUE SPACES.
025100 01  WS-SUM-LINE-7.
025200     05  FILLER                     PIC X(16) VALUE "STATUS:         ".
025300     05  SL7-STATUS                 PIC X(08).
025400     05  FILLER                     PIC X(56) VALUE SPACES.
025500
025600 PROCEDURE DIVISION.
025700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025800     PERFORM 100-MAINLINE THRU 100-EXIT
025900             UNTIL NO-MORE-DATA.
026000     PERFORM 999-CLEANUP THRU 999-EXIT.
026100     MOVE +0 TO RETURN-CODE.
026200     GOBACK.
026300
026400 000-HOUSEKEEPING.
026500     DISPLAY "******** BEGIN JOB BILLPROC ********".
026600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
026700     MOVE 0 TO BILL-TABLE-COUNT.
026800     ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
026900     ACCEPT WS-RUN-HHMMSSTT FROM TIME.
027000     STRING WS-RUN-CCYY DELIMITED BY SIZE
027100            "-"         DELIMITED BY SIZE
027200            WS-RUN-MO   DELIMITED BY SIZE
027300            "-"         DELIMITED BY SIZE
027400            WS-RUN-DA   DELIMITED BY SIZE
027500            INTO WS-RUN-DATE-FMT.
027600     STRING WS-RUN-DATE-FMT DELIMITED BY SIZE
027700            " "         DELIMITED BY SIZE
027800            WS-RUN-HH   DELIMITED BY SIZE
027900            ":"         DELIMITED BY SIZE
028000            WS-RUN-MI   DELIMITED BY SIZE
028100            INTO WS-RUN-DATETIME-FMT.
028200     PERFORM 800-LOAD-APPT-LOOKUP THRU 800-EXIT.
028300     PERFORM 810-LOAD-DOCTOR-LOOKUP THRU 810-EXIT.
028400     PERFORM 820-LOAD-BILL-MASTER THRU 820-EXIT.
028500     OPEN INPUT APPT-IN.
028600     OPEN OUTPUT RPT-OUT, SYSOUT.
028700     PERFORM 900-READ-APPT-IN THRU 900-EXIT.
028800 000-EXIT.
028900     EXIT.
029000
029100 100-MAINLINE.
029200     EVALUATE TRUE
029300         WHEN ACTION-BILL
029400             PERFORM 200-BILL-APPOINTMENT THRU 200-EXIT
029500         WHEN ACTION-SUMMARY
029600             PERFORM 600-BUILD-SUMMARY THRU 600-EXIT
029700         WHEN OTHER
029800**** ACTIONS N/C/X/S BELONG TO APPTPROC                           050303PK
029900             ADD 1 TO RECORDS-SKIPPED
030000     END-EVALUATE.
030100     PERFORM 900-READ-APPT-IN THRU 900-EXIT.
030200 100-EXIT.
030300     EXIT.
030400
030500 200-BILL-APPOINTMENT.
030600     MOVE APTIN-ID TO NEXT-ID-OUT.
030700     PERFORM 750-FIND-APPT-DOCTOR THRU 750-EXIT.
030800     IF RECORD-NOT-FOUND
030900         ADD 1 TO RECORDS-REJECTED
031000         MOVE APTIN-ID TO WS-ID-NUM
031100         MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
031200         DISPLAY "*** APPOINTMENT NOT FOUND TO BILL - " MSG-LINE
031300         GO TO 200-EXIT.
031400
031500     PERFORM 760-FIND-DOCTOR-FEE THRU 760-EXIT.
031600     IF RECORD-NOT-FOUND
031700         ADD 1 TO RECORDS-REJECTED
031800         DISPLAY "*** DOCTOR NOT FOUND FOR APPOINTMENT BILLING"
031900         GO TO 200-EXIT.
032000
032100     MOVE APTIN-PRICE-TYPE-CD  TO PRICE-TYPE-SW.
032200     MOVE APTIN-DISCOUNT-PCT   TO CALC-DISCOUNT-PCT.
032300     MOVE APTIN-ADDL-CHARGES   TO CALC-ADDL-CHARGES.
032400     CALL "CLCLBILL" USING CALC-BILL-REC, CLCLBILL-RETURN-CD.
032500
032600     MOVE "B" TO ID-ENTITY-CD.
032700     CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
032800
032900     ADD 1 TO BILL-TABLE-COUNT.
033000     SET BIL-IDX TO BILL-TABLE-COUNT.
033100     MOVE NEXT-ID-OUT       TO BT-BILL-ID(BIL-IDX).
033200     MOVE APTIN-ID          TO BT-APT-ID(BIL-IDX).
033300     MOVE CALC-BILL-BASE    TO BT-BASE-AMOUNT(BIL-IDX).
033400     MOVE CALC-BILL-TAX     TO BT-TAX-AMOUNT(BIL-IDX).
033500     MOVE CALC-BILL-TOTAL   TO BT-TOTAL-AMOUNT(BIL-IDX).
033600     MOVE WS-RUN-DATETIME-FMT TO BT-DATE(BIL-IDX).
033700     MOVE "PENDING"         TO BT-PAY-STATUS(BIL-IDX).
033800     ADD 1 TO RECORDS-ACCEPTED.
033900 200-EXIT.
034000     EXIT.
034100
034200 600-BUILD-SUMMARY.
034300**** BUILDS THE IMMUTABLE BILL-SUMMARY-REC SNAPSHOT BEFORE        020804PK
034400**** FORMATTING IT TO THE REPORT LINES - SEE BILMAST COPYBOOK
034500     MOVE APTIN-ID TO NEXT-ID-OUT.
034600     PERFORM 770-FIND-BILL-BY-APT THRU 770-EXIT.
034700     IF RECORD-NOT-FOUND
034800         ADD 1 TO RECORDS-REJECTED
034900         MOVE APTIN-ID TO WS-ID-NUM
035000         MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
035100         DISPLAY "*** MISSING BILL FOR APPOINTMENT - " MSG-LINE
035200         GO TO 600-EXIT.
035300
035400     MOVE BT-BILL-ID(BIL-IDX)      TO SUM-BILL-ID.
035500     MOVE BT-APT-ID(BIL-IDX)       TO SUM-APT-ID.
035600     MOVE BT-BASE-AMOUNT(BIL-IDX)  TO SUM-BASE-AMOUNT.
035700     MOVE BT-TAX-AMOUNT(BIL-IDX)   TO SUM-TAX-AMOUNT.
035800     MOVE BT-TOTAL-AMOUNT(BIL-IDX) TO SUM-TOTAL-AMOUNT.
035900     MOVE BT-DATE(BIL-IDX)         TO SUM-DATE.
036000     MOVE BT-PAY-STATUS(BIL-IDX)   TO SUM-PAY-STATUS.
036100
036200     MOVE SUM-BILL-ID              TO SL1-BILL-ID.
036300     MOVE SUM-APT-ID                TO SL2-APT-ID.
036400     MOVE SUM-BASE-AMOUNT            TO SL3-BASE-ED.
036500     MOVE SUM-TAX-AMOUNT             TO SL4-TAX-ED.
036600     MOVE SUM-TOTAL-AMOUNT           TO SL5-TOTAL-ED.
036700     MOVE SUM-DATE                   TO SL6-DATE.
036800     MOVE SUM-PAY-STATUS             TO SL7-STATUS.
036900     PERFORM 900-WRITE-SUMMARY THRU 900-EXIT.
037000     ADD 1 TO SUMMARIES-PRINTED.
037100 600-EXIT.
037200     EXIT.
037300
037400 750-FIND-APPT-DOCTOR.
037500**** SEARCH THE READ-ONLY APPOINTMENT LOOKUP TABLE BY APPT ID     081199JS
037600     MOVE "N" TO FOUND-SW.
037700     PERFORM 751-SCAN-APPT THRU 751-EXIT
037800             VARYING ALK-IDX FROM 1 BY 1
037900             UNTIL ALK-IDX > APPT-LOOKUP-COUNT OR RECORD-FOUND.
038000 750-EXIT.
038100     EXIT.
038200
038300 751-SCAN-APPT.
038400     IF ALK-APT-ID(ALK-IDX) = NEXT-ID-OUT
038500         MOVE "Y" TO FOUND-SW
038600         MOVE ALK-DOCTOR-ID(ALK-IDX) TO NEXT-ID-OUT.
038700 751-EXIT.
038800     EXIT.
038900
039000 760-FIND-DOCTOR-FEE.
039100**** SEARCH THE READ-ONLY DOCTOR LOOKUP TABLE BY DOCTOR ID        081199JS
039200     MOVE "N" TO FOUND-SW.
039300     PERFORM 761-SCAN-DOCTOR THRU 761-EXIT
039400             VARYING DLK-IDX FROM 1 BY 1
039500             UNTIL DLK-IDX > DOCTOR-LOOKUP-COUNT OR RECORD-FOUND.
039600 760-EXIT.
039700     EXIT.
039800
039900 761-SCAN-DOCTOR.
040000     IF DLK-DOCTOR-ID(DLK-IDX) = NEXT-ID-OUT
040100         MOVE "Y" TO FOUND-SW
040200         MOVE DLK-FEE(DLK-IDX) TO CALC-BASE-AMOUNT.
040300 761-EXIT.
040400     EXIT.
040500
040600 770-FIND-BILL-BY-APT.
040700**** SEARCH THIS RUN'S BILL TABLE BY THE APPOINTMENT ID IT COVERS 020804PK
040800     MOVE "N" TO FOUND-SW.
040900     PERFORM 771-SCAN-BILLS THRU 771-EXIT
041000             VARYING BIL-IDX FROM 1 BY 1
041100             UNTIL BIL-IDX > BILL-TABLE-COUNT OR RECORD-FOUND.
041200 770-EXIT.
041300     EXIT.
041400
041500 771-SCAN-BILLS.
041600     IF BT-APT-ID(BIL-IDX) = NEXT-ID-OUT
041700         MOVE "Y" TO FOUND-SW.
041800 771-EXIT.
041900     EXIT.
042000
042100 800-LOAD-APPT-LOOKUP.
042200     MOVE 0 TO APPT-LOOKUP-COUNT.
042300     OPEN INPUT APPT-MAST.
042400     PERFORM 801-READ-APPT THRU 801-EXIT
042500             UNTIL APT-NO-MORE-DATA.
042600     CLOSE APPT-MAST.
042700 800-EXIT.
042800     EXIT.
042900
043000 801-READ-APPT.
043100     READ APPT-MAST
043200         AT END MOVE "10" TO AFCODE
043300         GO TO 801-EXIT
043400     END-READ.
043500     ADD 1 TO APPT-LOOKUP-COUNT.
043600     SET ALK-IDX TO APPT-LOOKUP-COUNT.
043700     MOVE APT-ID        TO ALK-APT-ID(ALK-IDX).
043800     MOVE APT-DOCTOR-ID TO ALK-DOCTOR-ID(ALK-IDX).
043900 801-EXIT.
044000     EXIT.
044100
044200 810-LOAD-DOCTOR-LOOKUP.
044300     MOVE 0 TO DOCTOR-LOOKUP-COUNT.
044400     OPEN INPUT DOCTOR-MAST.
044500     PERFORM 811-READ-DOCTOR THRU 811-EXIT
044600             UNTIL DOC-NO-MORE-DATA.
044700     CLOSE DOCTOR-MAST.
044800 810-EXIT.
044900     EXIT.
045000
045100 811-READ-DOCTOR.
045200     READ DOCTOR-MAST
045300         AT END MOVE "10" TO DFCODE
045400         GO TO 811-EXIT
045500     END-READ.
045600     ADD 1 TO DOCTOR-LOOKUP-COUNT.
045700     SET DLK-IDX TO DOCTOR-LOOKUP-COUNT.
045800     MOVE DOC-ID          TO DLK-DOCTOR-ID(DLK-IDX).
045900     MOVE DOC-CONSULT-FEE TO DLK-FEE(DLK-IDX).
046000 811-EXIT.
046100     EXIT.
046200
046300 820-LOAD-BILL-MASTER.
046400**** PRIOR RUNS' BILLS, IF ANY, SEED THE TABLE THIS RUN ADDS TO   020804PK
046500**** AND REWRITES WHOLE AT 999-CLEANUP
046600     OPEN INPUT BILL-MAST.
046700     IF MFCODE = "35" OR MFCODE = "05"
046800         GO TO 820-EXIT.
046900     PERFORM 821-READ-BILL THRU 821-EXIT
047000             UNTIL MFCODE = "10".
047100     CLOSE BILL-MAST.
047200 820-EXIT.
047300     EXIT.
047400
047500 821-READ-BILL.
047600     READ BILL-MAST
047700         AT END MOVE "10" TO MFCODE
047800         GO TO 821-EXIT
047900     END-READ.
048000     ADD 1 TO BILL-TABLE-COUNT.
048100     SET BIL-IDX TO BILL-TABLE-COUNT.
048200     MOVE BILL-ID          TO BT-BILL-ID(BIL-IDX).
048300     MOVE BILL-APT-ID      TO BT-APT-ID(BIL-IDX).
048400     MOVE BILL-BASE-AMOUNT TO BT-BASE-AMOUNT(BIL-IDX).
048500     MOVE BILL-TAX-AMOUNT  TO BT-TAX-AMOUNT(BIL-IDX).
048600     MOVE BILL-TOTAL-AMOUNT TO BT-TOTAL-AMOUNT(BIL-IDX).
048700     MOVE BILL-DATE        TO BT-DATE(BIL-IDX).
048800     MOVE BILL-PAY-STATUS  TO BT-PAY-STATUS(BIL-IDX).
048900 821-EXIT.
049000     EXIT.
049100
049200 890-REWRITE-BILL-MASTER.
049300     OPEN OUTPUT BILL-MAST.
049400     PERFORM 891-WRITE-ONE THRU 891-EXIT
049500             VARYING BIL-IDX FROM 1 BY 1
049600             UNTIL BIL-IDX > BILL-TABLE-COUNT.
049700     CLOSE BILL-MAST.
049800 890-EXIT.
049900     EXIT.
050000
050100 891-WRITE-ONE.
050200     MOVE BT-BILL-ID(BIL-IDX)     TO BILL-ID.
050300     MOVE BT-APT-ID(BIL-IDX)      TO BILL-APT-ID.
050400     MOVE BT-BASE-AMOUNT(BIL-IDX) TO BILL-BASE-AMOUNT.
050500     MOVE BT-TAX-AMOUNT(BIL-IDX)  TO BILL-TAX-AMOUNT.
050600     MOVE BT-TOTAL-AMOUNT(BIL-IDX) TO BILL-TOTAL-AMOUNT.
050700     MOVE BT-DATE(BIL-IDX)        TO BILL-DATE.
050800     MOVE BT-PAY-STATUS(BIL-IDX)  TO BILL-PAY-STATUS.
050900     WRITE BILL-MAST-REC.
051000 891-EXIT.
051100     EXIT.
051200
051300 900-READ-APPT-IN.
051400     READ APPT-IN
051500         AT END MOVE "10" TO IFCODE
051600         GO TO 900-EXIT
051700     END-READ.
051800     ADD 1 TO RECORDS-READ.
051900 900-EXIT.
052000     EXIT.
052100
052200 900-WRITE-SUMMARY.
052300     WRITE RPT-REC FROM WS-SUM-LINE-1.
052400     WRITE RPT-REC FROM WS-SUM-LINE-2.
052500     WRITE RPT-REC FROM WS-SUM-LINE-3.
052600     WRITE RPT-REC FROM WS-SUM-LINE-4.
052700     WRITE RPT-REC FROM WS-SUM-LINE-5.
052800     WRITE RPT-REC FROM WS-SUM-LINE-6.
052900     WRITE RPT-REC FROM WS-SUM-LINE-7.
053000 900-EXIT.
053100     EXIT.
053200
053300 999-CLEANUP.
053400     PERFORM 890-REWRITE-BILL-MASTER THRU 890-EXIT.
053500     CLOSE APPT-IN, RPT-OUT, SYSOUT.
053600
053700     DISPLAY "** RECORDS READ       **" RECORDS-READ.
053800     DISPLAY "** RECORDS ACCEPTED   **" RECORDS-ACCEPTED.
053900     DISPLAY "** RECORDS REJECTED   **" RECORDS-REJECTED.
054000     DISPLAY "** RECORDS SKIPPED    **" RECORDS-SKIPPED.
054100     DISPLAY "** BILL SUMMARIES     **" SUMMARIES-PRINTED.
054200     DISPLAY "******** NORMAL END OF JOB BILLPROC ********".
054300 999-EXIT.
054400     EXIT.
