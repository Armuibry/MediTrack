       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  CLCLBILL.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/01/88.
       DATE-COMPILED. 01/01/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    CALLED BY BILLPROC TO DERIVE TAX AND TOTAL FROM A BASE
      *    CONSULTATION AMOUNT.  PRICE-TYPE-SW SELECTS ONE OF THREE
      *    PRICING VARIANTS (STANDARD/DISCOUNTED/PREMIUM) BEFORE TAX
      *    IS APPLIED.  UNKNOWN TYPE CODES FALL BACK TO STANDARD.
      *
      *    THIS IS THE OLD LAB/EQUIPMENT COST ROUTINE WITH
      *    THE REIMBURSEMENT MATH REPLACED BY THE CHARGE CALCULATION
      *    ABOVE - SAME TWO-WAY TYPE SWITCH SHAPE.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  01/01/88  JS  CR-0002   ORIGINAL - LAB/EQUIPMENT COST ROUTINE  *
      *  05/02/90  JS  CR-0038   RENAMED CLCLBILL, ADDED TAX/TOTAL     *
      *  03/14/94  JS  CR-0091   ADDED DISCOUNTED AND PREMIUM TYPES    *
      *  11/20/98  JS  CR-0203   Y2K HOUSEKEEPING REVIEW - NO CHANGE   *
      *  10/14/05  MT  CR-0311   ADDED ZERO-TOTAL GUARD, WARN RETURN   *
      *                          CODE FOR A ZERO-AMOUNT CONSULTATION   *
      *  04/18/07  MT  CR-0333   ZERO-FEE SHORTCUT WAS FORCING         *
      *                          STANDARD PRICING ON PREMIUM TOO,      *
      *                          DROPPING ITS ADDITIONAL CHARGES -     *
      *                          SHORTCUT NOW SKIPS PREMIUM            *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  TEMP-BASE                  PIC S9(9)V99 COMP-3.
           05  TEMP-TAX                   PIC S9(9)V99 COMP-3.
           05  TAX-RATE                   PIC S9(1)V999 COMP-3
                                           VALUE 0.100.

       LINKAGE SECTION.
       01  CALC-BILL-REC.
           05  PRICE-TYPE-SW              PIC X(01).
               88  PRICE-STANDARD    VALUE "S".
               88  PRICE-DISCOUNTED  VALUE "D".
               88  PRICE-PREMIUM     VALUE "P".
           05  CALC-BASE-AMOUNT           PIC 9(07)V99.
           05  CALC-BASE-AMOUNT-PARTS REDEFINES CALC-BASE-AMOUNT.
               10  CALC-BASE-WHOLE        PIC 9(07).
               10  CALC-BASE-CENTS        PIC 9(02).
           05  CALC-DISCOUNT-PCT          PIC 9(03).
           05  CALC-ADDL-CHARGES          PIC 9(05)V99.
           05  CALC-ADDL-CHARGES-PARTS REDEFINES CALC-ADDL-CHARGES.
               10  CALC-ADDL-WHOLE        PIC 9(05).
               10  CALC-ADDL-CENTS        PIC 9(02).
           05  CALC-BILL-BASE             PIC 9(07)V99.
           05  CALC-BILL-TAX              PIC 9(07)V99.
           05  CALC-BILL-TOTAL            PIC 9(07)V99.
           05  CALC-BILL-TOTAL-PARTS REDEFINES CALC-BILL-TOTAL.
               10  CALC-TOTAL-WHOLE       PIC 9(07).
               10  CALC-TOTAL-CENTS       PIC 9(02).

       01  RETURN-CD                      PIC S9(4) COMP.

       PROCEDURE DIVISION USING CALC-BILL-REC, RETURN-CD.
      **** A ZERO CONSULT FEE STILL PRICES (BILL BASE COMES OUT ZERO),  101405MT
      **** BUT ROUTE STANDARD/DISCOUNTED TYPES THROUGH STANDARD PRICING
      **** REGARDLESS OF TYPE CODE SINCE THERE IS NOTHING TO DISCOUNT.
      **** PREMIUM IS LEFT OUT OF THIS SHORTCUT - A ZERO BASE FEE DOES  041807MT
      **** NOT MEAN ZERO ADDITIONAL CHARGES, AND 200-PREMIUM-PRICE
      **** ALREADY HANDLES A GENUINELY ALL-ZERO PREMIUM CONSULT ON
      **** ITS OWN.
           IF CALC-BASE-WHOLE = 0 AND CALC-BASE-CENTS = 0
                   AND NOT PRICE-PREMIUM
               PERFORM 100-STANDARD-PRICE THRU 100-EXIT
               GO TO 300-CALC-ENTRY.
           IF PRICE-DISCOUNTED
               PERFORM 150-DISCOUNTED-PRICE THRU 150-EXIT
           ELSE IF PRICE-PREMIUM
               PERFORM 200-PREMIUM-PRICE THRU 200-EXIT
           ELSE
      **** UNKNOWN OR "S" TYPE CODES FALL BACK TO STANDARD PRICING      030194JS
               PERFORM 100-STANDARD-PRICE THRU 100-EXIT.

       300-CALC-ENTRY.
           PERFORM 300-CALC-TAX-TOTAL THRU 300-EXIT.

      **** WARN (BUT STILL RETURN) WHEN THE DERIVED TOTAL IS ZERO        101405MT
           IF CALC-TOTAL-WHOLE = 0 AND CALC-TOTAL-CENTS = 0
               MOVE 4 TO RETURN-CD
           ELSE
               MOVE ZERO TO RETURN-CD.
           GOBACK.

       100-STANDARD-PRICE.
           MOVE CALC-BASE-AMOUNT TO CALC-BILL-BASE.
       100-EXIT.
           EXIT.

       150-DISCOUNTED-PRICE.
      **** BILL BASE = BASE * (1 - DISCOUNT-PCT / 100)
           COMPUTE CALC-BILL-BASE ROUNDED =
               CALC-BASE-AMOUNT *
               (1 - (CALC-DISCOUNT-PCT / 100)).
       150-EXIT.
           EXIT.

       200-PREMIUM-PRICE.
      **** BILL BASE = BASE + ADDITIONAL CHARGES.  A PREMIUM CONSULT
      **** WITH NO ADDITIONAL CHARGES AT ALL ON FILE IS SUSPECT - FALL
      **** BACK TO THE PLAIN BASE FEE RATHER THAN BILL ZERO EXTRA        101405MT
           IF CALC-ADDL-WHOLE = 0 AND CALC-ADDL-CENTS = 0
               MOVE CALC-BASE-AMOUNT TO CALC-BILL-BASE
           ELSE
               COMPUTE CALC-BILL-BASE ROUNDED =
                   CALC-BASE-AMOUNT + CALC-ADDL-CHARGES.
       200-EXIT.
           EXIT.

       300-CALC-TAX-TOTAL.
      **** TAX IS 10% OF THE DERIVED BILL BASE, ROUNDED HALF-UP          050290JS
           MOVE CALC-BILL-BASE TO TEMP-BASE.
           COMPUTE TEMP-TAX ROUNDED = TEMP-BASE * TAX-RATE.
           MOVE TEMP-TAX TO CALC-BILL-TAX.
           COMPUTE CALC-BILL-TOTAL ROUNDED =
               CALC-BILL-BASE + CALC-BILL-TAX.
       300-EXIT.
           EXIT.
