       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  IDGEN.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 06/11/02.
       DATE-COMPILED. 06/11/02.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    ISSUES THE NEXT SEQUENTIAL ID FOR ONE OF THE FOUR MASTER
      *    ENTITIES.  EACH COUNTER IS SEEDED BELOW AND IS INCREMENTED
      *    BEFORE IT IS RETURNED, SO THE FIRST ID ISSUED FOR EACH
      *    ENTITY IS SEED+1.  ONE CALL = ONE ID - THE CALLING PROGRAM
      *    KEEPS ITS OWN RUN-TO-RUN PERSISTENCE OF THE LAST ISSUED ID
      *    (LOAD/SAVE IS A JCL CONCERN, NOT CODED HERE).
      *
      *    THIS WAS ORIGINALLY A DB2 STORED-PROCEDURE SHELL
      *    THAT LOOKED UP A REIMBURSEMENT PERCENT BY PLAN ID.  THE
      *    EXEC SQL IS GONE - THE SWITCH-DRIVEN LINKAGE SHAPE STAYS.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  06/11/02  PK  CR-0255   ORIGINAL - REIMBURSE PERCENT LOOKUP   *
      *  10/14/05  MT  CR-0309   RENAMED IDGEN, REPLACED SQL WITH THE  *
      *                          FOUR ENTITY ID COUNTERS              *
      *  10/14/05  MT  CR-0312   ADDED CEILING WARNING AND ISSUED-ID   *
      *                          AUDIT DISPLAY FOR EACH CALL           *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  ID-COUNTERS.
           05  LAST-PATIENT-ID            PIC 9(09) COMP VALUE 1000.
           05  LAST-DOCTOR-ID             PIC 9(09) COMP VALUE 2000.
           05  LAST-APPOINTMENT-ID        PIC 9(09) COMP VALUE 3000.
           05  LAST-BILL-ID               PIC 9(09) COMP VALUE 4000.

       LINKAGE SECTION.
       01  ENTITY-CD                      PIC X(01).
           88  ENTITY-PATIENT        VALUE "P".
           88  ENTITY-DOCTOR         VALUE "D".
           88  ENTITY-APPOINTMENT    VALUE "A".
           88  ENTITY-BILL            VALUE "B".
       01  NEXT-ID-OUT                     PIC 9(09).
********ALPHA VIEW OF THE ISSUED ID FOR THE AUDIT-TRAIL DISPLAY BELOW    101405MT
       01  NEXT-ID-OUT-ALPHA REDEFINES NEXT-ID-OUT
                                           PIC X(09).
********HI/LO SPLIT - WARNS WHEN A COUNTER NEARS THE 9(09) CEILING      101405MT
       01  NEXT-ID-PARTS REDEFINES NEXT-ID-OUT.
           05  NEXT-ID-HI                  PIC 9(03).
           05  NEXT-ID-LO                  PIC 9(06).
********BASE/CHECK-DIGIT SPLIT - MANUAL TIE-OUT ON THE OPERATOR LISTING 101405MT
       01  NEXT-ID-CHECK REDEFINES NEXT-ID-OUT.
           05  NEXT-ID-BASE                PIC 9(08).
           05  NEXT-ID-CHECK-DIGIT         PIC 9(01).
       01  RETURN-CD                       PIC S9(4) COMP.

       PROCEDURE DIVISION USING ENTITY-CD, NEXT-ID-OUT, RETURN-CD.
           MOVE ZERO TO RETURN-CD.
           IF ENTITY-PATIENT
               PERFORM 100-NEXT-PATIENT-ID THRU 100-EXIT
           ELSE IF ENTITY-DOCTOR
               PERFORM 200-NEXT-DOCTOR-ID THRU 200-EXIT
           ELSE IF ENTITY-APPOINTMENT
               PERFORM 300-NEXT-APPOINTMENT-ID THRU 300-EXIT
           ELSE IF ENTITY-BILL
               PERFORM 400-NEXT-BILL-ID THRU 400-EXIT
           ELSE
               MOVE ZERO TO NEXT-ID-OUT
               MOVE -1 TO RETURN-CD.
           IF NEXT-ID-HI > 900
               DISPLAY "*** IDGEN WARNING - ID NEARING 9(09) CEILING - "
                       NEXT-ID-OUT-ALPHA.
           DISPLAY "IDGEN ISSUED " NEXT-ID-BASE "-" NEXT-ID-CHECK-DIGIT
                   " FOR ENTITY " ENTITY-CD.
           GOBACK.

       100-NEXT-PATIENT-ID.
           ADD 1 TO LAST-PATIENT-ID.
           MOVE LAST-PATIENT-ID TO NEXT-ID-OUT.
       100-EXIT.
           EXIT.

       200-NEXT-DOCTOR-ID.
           ADD 1 TO LAST-DOCTOR-ID.
           MOVE LAST-DOCTOR-ID TO NEXT-ID-OUT.
       200-EXIT.
           EXIT.

       300-NEXT-APPOINTMENT-ID.
           ADD 1 TO LAST-APPOINTMENT-ID.
           MOVE LAST-APPOINTMENT-ID TO NEXT-ID-OUT.
       300-EXIT.
           EXIT.

       400-NEXT-BILL-ID.
           ADD 1 TO LAST-BILL-ID.
           MOVE LAST-BILL-ID TO NEXT-ID-OUT.
       400-EXIT.
           EXIT.
