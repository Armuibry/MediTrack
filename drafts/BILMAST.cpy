      ******************************************************************
      *  COPYBOOK:  BILMAST                                           *
      *  DESCRIBES THE BILL MASTER RECORD AND THE IMMUTABLE BILL       *
      *  SUMMARY RECORD PRODUCED BY PROGRAM BILLPROC.                  *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  08/11/99  JS  CR-0211   ORIGINAL COPYBOOK - BILL MASTER       *
      *  02/08/04  PK  CR-0286   ADDED BILL-SUMMARY-REC LAYOUT         *
      *  10/14/05  MT  CR-0310   ADDED PAY-STATUS 88-LEVELS            *
      ******************************************************************

      ******************************************************************
      *  BILL-MAST-REC  -  ONE PER BILL                                *
      *  MAINTAINED BY BILLPROC ON FILE BILL-MAST (SEQUENTIAL, FIXED)  *
      ******************************************************************
       01  BILL-MAST-REC.
           05  BILL-ID                     PIC 9(09).
           05  BILL-APT-ID                 PIC 9(09).
           05  BILL-BASE-AMOUNT            PIC 9(07)V99.
           05  BILL-TAX-AMOUNT             PIC 9(07)V99.
           05  BILL-TOTAL-AMOUNT           PIC 9(07)V99.
      ******** ALTERNATE NUMERIC VIEW FOR REPORT EDITING                020804PK
           05  BILL-TOTAL-REDEF REDEFINES BILL-TOTAL-AMOUNT.
               10  BILL-TOTAL-WHOLE         PIC 9(07).
               10  BILL-TOTAL-CENTS         PIC 9(02).
           05  BILL-DATE                   PIC X(16).
           05  BILL-PAY-STATUS             PIC X(08).
               88  PAY-PENDING        VALUE "PENDING".
               88  PAY-PAID           VALUE "PAID".
           05  FILLER                      PIC X(21).

      ******************************************************************
      *  BILL-SUMMARY-REC  -  IMMUTABLE SNAPSHOT OF A BILL              *
      *  BUILT BY BILLPROC 600-BUILD-SUMMARY FOR ONE APPOINTMENT       *
      ******************************************************************
       01  BILL-SUMMARY-REC.
           05  SUM-BILL-ID                 PIC 9(09).
           05  SUM-APT-ID                  PIC 9(09).
           05  SUM-BASE-AMOUNT             PIC 9(07)V99.
           05  SUM-TAX-AMOUNT              PIC 9(07)V99.
           05  SUM-TOTAL-AMOUNT            PIC 9(07)V99.
           05  SUM-DATE                    PIC X(16).
           05  SUM-PAY-STATUS              PIC X(08).
           05  FILLER                      PIC X(21).
      ******************************************************************
      *  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 7          *
      ******************************************************************
