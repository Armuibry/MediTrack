      ******************************************************************
      *  COPYBOOK:  DOCMAST                                           *
      *  DESCRIBES THE DOCTOR MASTER RECORD AND THE DOCTOR             *
      *  REGISTRATION TRANSACTION RECORD USED BY PROGRAM DOCREG.       *
      *  ONE RECORD PER DOCTOR - KEYED BY DOC-ID WHEN LOADED INTO THE  *
      *  WORKING-STORAGE SEARCH TABLE (SEE DOCREG 750-FIND-BY-ID,      *
      *  ALSO SHARED BY APPTPROC AND BILLPROC AND ANALRPT).            *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  03/14/94  JS  CR-0092   ORIGINAL COPYBOOK - DOCTOR MASTER     *
      *  09/02/95  RT  CR-0141   ADDED LICENSE NUMBER                  *
      *  11/20/98  JS  CR-0203   Y2K - DOB REDEFINED BY YEAR/MO/DA     *
      *  02/08/04  PK  CR-0287   ADDED SPECIALIZATION 88-LEVELS        *
      ******************************************************************

      ******************************************************************
      *  DOCTOR-IN-REC  -  ONE PER DOCTOR REGISTRATION REQUEST         *
      *  READ BY DOCREG FROM FILE DOCTOR-IN (LINE SEQUENTIAL)          *
      ******************************************************************
       01  DOCTOR-IN-REC.
           05  DOCIN-ID                    PIC 9(09).
           05  DOCIN-NAME                  PIC X(30).
           05  DOCIN-DOB                   PIC X(10).
           05  DOCIN-EMAIL                 PIC X(30).
           05  DOCIN-PHONE                 PIC X(10).
           05  DOCIN-SPECIALIZATION        PIC X(12).
           05  DOCIN-CONSULT-FEE           PIC 9(07)V99.
           05  DOCIN-EXP-YEARS             PIC 9(02).
           05  DOCIN-LICENSE-NO            PIC X(10).
           05  FILLER                      PIC X(07).

      ******************************************************************
      *  DOCTOR-MAST-REC  -  ACCEPTED DOCTOR MASTER RECORD             *
      *  WRITTEN BY DOCREG TO FILE DOCTOR-MAST (SEQUENTIAL, FIXED)     *
      ******************************************************************
       01  DOCTOR-MAST-REC.
           05  DOC-ID                      PIC 9(09).
           05  DOC-NAME                    PIC X(30).
           05  DOC-DOB                     PIC X(10).
      ******** Y2K REMEDIATION - BROKEN OUT VIEW OF DOC-DOB             112098JS
           05  DOC-DOB-YMD  REDEFINES DOC-DOB.
               10  DOC-DOB-CCYY             PIC 9(04).
               10  FILLER                   PIC X(01).
               10  DOC-DOB-MO               PIC 9(02).
               10  FILLER                   PIC X(01).
               10  DOC-DOB-DA               PIC 9(02).
           05  DOC-EMAIL                   PIC X(30).
           05  DOC-PHONE                   PIC X(10).
           05  DOC-SPECIALIZATION          PIC X(12).
               88  SPEC-CARDIOLOGY    VALUE "CARDIOLOGY".
               88  SPEC-DERMATOLOGY   VALUE "DERMATOLOGY".
               88  SPEC-PEDIATRICS    VALUE "PEDIATRICS".
               88  SPEC-ORTHOPEDICS   VALUE "ORTHOPEDICS".
               88  SPEC-NEUROLOGY     VALUE "NEUROLOGY".
               88  SPEC-GENERAL       VALUE "GENERAL".
               88  SPEC-PSYCHIATRY    VALUE "PSYCHIATRY".
               88  SPEC-ONCOLOGY      VALUE "ONCOLOGY".
               88  SPEC-GYNECOLOGY    VALUE "GYNECOLOGY".
               88  SPEC-UROLOGY       VALUE "UROLOGY".
           05  DOC-CONSULT-FEE             PIC 9(07)V99.
           05  DOC-EXP-YEARS               PIC 9(02).
           05  DOC-LICENSE-NO              PIC X(10).
           05  FILLER                      PIC X(18).
      ******************************************************************
      *  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 9          *
      ******************************************************************
