       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  BILLPROC.
       AUTHOR. P. KOWALSKI.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 08/11/99.
       DATE-COMPILED. 08/11/99.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM BILLS APPOINTMENTS AND PRINTS BILL
      *          SUMMARIES FROM THE SAME DAILY ACTION FILE APPTPROC
      *          READS.  ACTIONS N, C, X AND S BELONG TO APPTPROC AND
      *          ARE COUNTED HERE AS SKIPPED.
      *
      *          ACTION B - BILL THE APPOINTMENT NAMED BY APTIN-ID.
      *          THE ASSIGNED DOCTOR'S FEE IS THE BASE AMOUNT; CALL
      *          CLCLBILL PRICES IT BY THE REQUEST'S TYPE CODE AND
      *          ADDS TAX.  THE BILL MASTER IS HELD IN WORKING STORAGE
      *          AND REWRITTEN WHOLE AT END OF RUN, THE SAME WAY
      *          APPTPROC MAINTAINS THE APPOINTMENT MASTER.
      *
      *          ACTION Y - PRINT THE BILL SUMMARY FOR APTIN-ID.  A
      *          MISSING BILL IS AN ERROR.
      *
      ******************************************************************
      *          INPUT FILE                -   APPT-IN
      *          READ-ONLY LOOKUP FILES    -   APPT-MAST, DOCTOR-MAST
      *          MASTER FILE (IN AND OUT)  -   BILL-MAST
      *          REPORT FILE               -   RPT-OUT
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  08/11/99  JS  CR-0211   ORIGINAL - BILL LOOKUP BY APPT ID      *
      *  02/08/04  PK  CR-0286   RENAMED BILLPROC, ADDED BILL SUMMARY   *
      *  10/14/05  MT  CR-0310   CALL CLCLBILL FOR TAX AND TOTAL        *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT APPT-IN
           ASSIGN TO UT-S-APPT-IN
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT APPT-MAST
           ASSIGN TO UT-S-APPT-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS AFCODE.

           SELECT DOCTOR-MAST
           ASSIGN TO UT-S-DOCTOR-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS DFCODE.

           SELECT BILL-MAST
           ASSIGN TO UT-S-BILL-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS MFCODE.

           SELECT RPT-OUT
           ASSIGN TO UT-S-RPT-OUT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(80).

      ****** ONE RECORD PER APPOINTMENT ACTION REQUEST - SEE APTMAST
       FD  APPT-IN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPT-IN-REC.
           COPY APTMAST.

      ****** READ-ONLY - TELLS US WHICH DOCTOR WAS ASSIGNED TO THE
      ****** APPOINTMENT BEING BILLED
       FD  APPT-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPT-MAST-REC.
      *    APPT-MAST-REC IS SUPPLIED BY THE COPY OF APTMAST ABOVE

      ****** READ-ONLY - TELLS US THE DOCTOR'S CONSULTATION FEE
       FD  DOCTOR-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS DOCTOR-MAST-REC.
           COPY DOCMAST.

      ****** READ AT START TO LOAD THE BILL TABLE, REWRITTEN WHOLE AT
      ****** END OF RUN - SEE APPTPROC FOR THE SAME PATTERN
       FD  BILL-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BILL-MAST-REC.
           COPY BILMAST.

      ****** BILL SUMMARY LINES - SEE 900-WRITE-SUMMARY BELOW
       FD  RPT-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(80).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                     PIC X(2).
               88  CODE-READ        VALUE SPACES.
               88  NO-MORE-DATA     VALUE "10".
           05  AFCODE                     PIC X(2).
               88  APT-NO-MORE-DATA VALUE "10".
           05  DFCODE                     PIC X(2).
               88  DOC-NO-MORE-DATA VALUE "10".
           05  MFCODE                     PIC X(2).
           05  OFCODE                     PIC X(2).
               88  CODE-WRITE       VALUE SPACES.

       01  RUN-DATE-FIELDS.
           05  WS-RUN-CCYYMMDD            PIC 9(08).
      ******** BROKEN-OUT VIEW OF THE RUN DATE FOR THE BILL DATE STAMP    112098JS
           05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
               10  WS-RUN-CCYY             PIC 9(04).
               10  WS-RUN-MO               PIC 9(02).
               10  WS-RUN-DA               PIC 9(02).
           05  WS-RUN-HHMMSSTT            PIC 9(08).
           05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-HHMMSSTT.
               10  WS-RUN-HH               PIC 9(02).
               10  WS-RUN-MI               PIC 9(02).
               10  FILLER                  PIC 9(04).
           05  WS-RUN-DATE-FMT            PIC X(10).
           05  WS-RUN-DATETIME-FMT        PIC X(16).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ               PIC 9(7) COMP.
           05  RECORDS-ACCEPTED           PIC 9(7) COMP.
           05  RECORDS-REJECTED           PIC 9(7) COMP.
           05  RECORDS-SKIPPED            PIC 9(7) COMP.
           05  SUMMARIES-PRINTED          PIC 9(7) COMP.

       01  FLAGS-AND-SWITCHES.
           05  FOUND-SW                   PIC X(01).
               88  RECORD-FOUND        VALUE "Y".
               88  RECORD-NOT-FOUND    VALUE "N".

       01  MSG-LINE                       PIC X(80).

      ** ALPHA VIEW OF AN ID FOR A DISPLAY LINE
       01  ID-DISPLAY-FIELDS.
           05  WS-ID-NUM                  PIC 9(09).
           05  WS-ID-ALPHA REDEFINES WS-ID-NUM
                                          PIC X(09).

       01  ID-ENTITY-CD                   PIC X(01) VALUE "B".
       01  NEXT-ID-OUT                    PIC 9(09).
       01  IDGEN-RETURN-CD                PIC S9(4) COMP.

      ** CALL INTERFACE TO CLCLBILL
       01  CALC-BILL-REC.
           05  PRICE-TYPE-SW              PIC X(01).
           05  CALC-BASE-AMOUNT           PIC 9(07)V99.
           05  CALC-DISCOUNT-PCT          PIC 9(03).
           05  CALC-ADDL-CHARGES          PIC 9(05)V99.
           05  CALC-BILL-BASE             PIC 9(07)V99.
           05  CALC-BILL-TAX              PIC 9(07)V99.
           05  CALC-BILL-TOTAL            PIC 9(07)V99.
       01  CLCLBILL-RETURN-CD             PIC S9(4) COMP.

      ** APPOINTMENT-TO-DOCTOR LOOKUP TABLE (LOADED READ-ONLY AT START)
       01  APPT-LOOKUP-CONTROL.
           05  APPT-LOOKUP-COUNT          PIC 9(5) COMP.
       01  APPT-LOOKUP-ENTRY OCCURS 5000 TIMES
                   INDEXED BY ALK-IDX.
           05  ALK-APT-ID                 PIC 9(09).
           05  ALK-DOCTOR-ID              PIC 9(09).

      ** DOCTOR-FEE LOOKUP TABLE (LOADED READ-ONLY AT START)
       01  DOCTOR-LOOKUP-CONTROL.
           05  DOCTOR-LOOKUP-COUNT        PIC 9(5) COMP.
       01  DOCTOR-LOOKUP-ENTRY OCCURS 2000 TIMES
                   INDEXED BY DLK-IDX.
           05  DLK-DOCTOR-ID              PIC 9(09).
           05  DLK-FEE                    PIC 9(07)V99.

      ** THE BILL MASTER, HELD IN WORKING STORAGE FOR THE LIFE OF THE
      ** RUN (MASTER IS SMALL - SEE FILES NOTE), REWRITTEN AT END
       01  BILL-TABLE-CONTROL.
           05  BILL-TABLE-COUNT           PIC 9(5) COMP.
       01  BILL-TABLE OCCURS 5000 TIMES
                   INDEXED BY BIL-IDX.
           05  BT-BILL-ID                 PIC 9(09).
           05  BT-APT-ID                  PIC 9(09).
           05  BT-BASE-AMOUNT             PIC 9(07)V99.
           05  BT-TAX-AMOUNT              PIC 9(07)V99.
           05  BT-TOTAL-AMOUNT            PIC 9(07)V99.
           05  BT-DATE                    PIC X(16).
           05  BT-PAY-STATUS              PIC X(08).

      ** BILL SUMMARY PRINT LINES - MOVED TO RPT-REC, ONE AT A TIME       020804PK
       01  WS-SUM-LINE-1.
           05  FILLER                     PIC X(16) VALUE "BILL ID:        ".
           05  SL1-BILL-ID                PIC 9(09).
           05  FILLER                     PIC X(55) VALUE SPACES.
       01  WS-SUM-LINE-2.
           05  FILLER                     PIC X(16) VALUE "APPOINTMENT ID: ".
           05  SL2-APT-ID                 PIC 9(09).
           05  FILLER                     PIC X(55) VALUE SPACES.
       01  WS-SUM-LINE-3.
           05  FILLER                     PIC X(16) VALUE "BASE AMOUNT:    ".
           05  SL3-BASE-ED                PIC $ZZZ,ZZ9.99.
           05  FILLER                     PIC X(53) VALUE SPACES.
       01  WS-SUM-LINE-4.
           05  FILLER                     PIC X(16) VALUE "TAX (10%):      ".
           05  SL4-TAX-ED                 PIC $ZZZ,ZZ9.99.
           05  FILLER                     PIC X(53) VALUE SPACES.
       01  WS-SUM-LINE-5.
           05  FILLER                     PIC X(16) VALUE "TOTAL:          ".
           05  SL5-TOTAL-ED               PIC $ZZZ,ZZ9.99.
           05  FILLER                     PIC X(53) VALUE SPACES.
       01  WS-SUM-LINE-6.
           05  FILLER                     PIC X(16) VALUE "DATE:           ".
           05  SL6-DATE                   PIC X(16).
           05  FILLER                     PIC X(48) VALUE SPACES.
       01  WS-SUM-LINE-7.
           05  FILLER                     PIC X(16) VALUE "STATUS:         ".
           05  SL7-STATUS                 PIC X(08).
           05  FILLER                     PIC X(56) VALUE SPACES.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB BILLPROC ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE 0 TO BILL-TABLE-COUNT.
           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-RUN-HHMMSSTT FROM TIME.
           STRING WS-RUN-CCYY DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-MO   DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-DA   DELIMITED BY SIZE
                  INTO WS-RUN-DATE-FMT.
           STRING WS-RUN-DATE-FMT DELIMITED BY SIZE
                  " "         DELIMITED BY SIZE
                  WS-RUN-HH   DELIMITED BY SIZE
                  ":"         DELIMITED BY SIZE
                  WS-RUN-MI   DELIMITED BY SIZE
                  INTO WS-RUN-DATETIME-FMT.
           PERFORM 800-LOAD-APPT-LOOKUP THRU 800-EXIT.
           PERFORM 810-LOAD-DOCTOR-LOOKUP THRU 810-EXIT.
           PERFORM 820-LOAD-BILL-MASTER THRU 820-EXIT.
           OPEN INPUT APPT-IN.
           OPEN OUTPUT RPT-OUT, SYSOUT.
           PERFORM 900-READ-APPT-IN THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           EVALUATE TRUE
               WHEN ACTION-BILL
                   PERFORM 200-BILL-APPOINTMENT THRU 200-EXIT
               WHEN ACTION-SUMMARY
                   PERFORM 600-BUILD-SUMMARY THRU 600-EXIT
               WHEN OTHER
      **** ACTIONS N/C/X/S BELONG TO APPTPROC                            050303PK
                   ADD 1 TO RECORDS-SKIPPED
           END-EVALUATE.
           PERFORM 900-READ-APPT-IN THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-BILL-APPOINTMENT.
           MOVE APTIN-ID TO NEXT-ID-OUT.
           PERFORM 750-FIND-APPT-DOCTOR THRU 750-EXIT.
           IF RECORD-NOT-FOUND
               ADD 1 TO RECORDS-REJECTED
               MOVE APTIN-ID TO WS-ID-NUM
               MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
               DISPLAY "*** APPOINTMENT NOT FOUND TO BILL - " MSG-LINE
               GO TO 200-EXIT.

           PERFORM 760-FIND-DOCTOR-FEE THRU 760-EXIT.
           IF RECORD-NOT-FOUND
               ADD 1 TO RECORDS-REJECTED
               DISPLAY "*** DOCTOR NOT FOUND FOR APPOINTMENT BILLING"
               GO TO 200-EXIT.

           MOVE APTIN-PRICE-TYPE-CD  TO PRICE-TYPE-SW.
           MOVE APTIN-DISCOUNT-PCT   TO CALC-DISCOUNT-PCT.
           MOVE APTIN-ADDL-CHARGES   TO CALC-ADDL-CHARGES.
           CALL "CLCLBILL" USING CALC-BILL-REC, CLCLBILL-RETURN-CD.

           MOVE "B" TO ID-ENTITY-CD.
           CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.

           ADD 1 TO BILL-TABLE-COUNT.
           SET BIL-IDX TO BILL-TABLE-COUNT.
           MOVE NEXT-ID-OUT       TO BT-BILL-ID(BIL-IDX).
           MOVE APTIN-ID          TO BT-APT-ID(BIL-IDX).
           MOVE CALC-BILL-BASE    TO BT-BASE-AMOUNT(BIL-IDX).
           MOVE CALC-BILL-TAX     TO BT-TAX-AMOUNT(BIL-IDX).
           MOVE CALC-BILL-TOTAL   TO BT-TOTAL-AMOUNT(BIL-IDX).
           MOVE WS-RUN-DATETIME-FMT TO BT-DATE(BIL-IDX).
           MOVE "PENDING"         TO BT-PAY-STATUS(BIL-IDX).
           ADD 1 TO RECORDS-ACCEPTED.
       200-EXIT.
           EXIT.

       600-BUILD-SUMMARY.
      **** BUILDS THE IMMUTABLE BILL-SUMMARY-REC SNAPSHOT BEFORE          020804PK
      **** FORMATTING IT TO THE REPORT LINES - SEE BILMAST COPYBOOK
           MOVE APTIN-ID TO NEXT-ID-OUT.
           PERFORM 770-FIND-BILL-BY-APT THRU 770-EXIT.
           IF RECORD-NOT-FOUND
               ADD 1 TO RECORDS-REJECTED
               MOVE APTIN-ID TO WS-ID-NUM
               MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
               DISPLAY "*** MISSING BILL FOR APPOINTMENT - " MSG-LINE
               GO TO 600-EXIT.

           MOVE BT-BILL-ID(BIL-IDX)      TO SUM-BILL-ID.
           MOVE BT-APT-ID(BIL-IDX)       TO SUM-APT-ID.
           MOVE BT-BASE-AMOUNT(BIL-IDX)  TO SUM-BASE-AMOUNT.
           MOVE BT-TAX-AMOUNT(BIL-IDX)   TO SUM-TAX-AMOUNT.
           MOVE BT-TOTAL-AMOUNT(BIL-IDX) TO SUM-TOTAL-AMOUNT.
           MOVE BT-DATE(BIL-IDX)         TO SUM-DATE.
           MOVE BT-PAY-STATUS(BIL-IDX)   TO SUM-PAY-STATUS.

           MOVE SUM-BILL-ID              TO SL1-BILL-ID.
           MOVE SUM-APT-ID                TO SL2-APT-ID.
           MOVE SUM-BASE-AMOUNT            TO SL3-BASE-ED.
           MOVE SUM-TAX-AMOUNT             TO SL4-TAX-ED.
           MOVE SUM-TOTAL-AMOUNT           TO SL5-TOTAL-ED.
           MOVE SUM-DATE                   TO SL6-DATE.
           MOVE SUM-PAY-STATUS             TO SL7-STATUS.
           PERFORM 900-WRITE-SUMMARY THRU 900-EXIT.
           ADD 1 TO SUMMARIES-PRINTED.
       600-EXIT.
           EXIT.

       750-FIND-APPT-DOCTOR.
      **** SEARCH THE READ-ONLY APPOINTMENT LOOKUP TABLE BY APPT ID       081199JS
           MOVE "N" TO FOUND-SW.
           PERFORM 751-SCAN-APPT THRU 751-EXIT
                   VARYING ALK-IDX FROM 1 BY 1
                   UNTIL ALK-IDX > APPT-LOOKUP-COUNT OR RECORD-FOUND.
       750-EXIT.
           EXIT.

       751-SCAN-APPT.
           IF ALK-APT-ID(ALK-IDX) = NEXT-ID-OUT
               MOVE "Y" TO FOUND-SW
               MOVE ALK-DOCTOR-ID(ALK-IDX) TO NEXT-ID-OUT.
       751-EXIT.
           EXIT.

       760-FIND-DOCTOR-FEE.
      **** SEARCH THE READ-ONLY DOCTOR LOOKUP TABLE BY DOCTOR ID          081199JS
           MOVE "N" TO FOUND-SW.
           PERFORM 761-SCAN-DOCTOR THRU 761-EXIT
                   VARYING DLK-IDX FROM 1 BY 1
                   UNTIL DLK-IDX > DOCTOR-LOOKUP-COUNT OR RECORD-FOUND.
       760-EXIT.
           EXIT.

       761-SCAN-DOCTOR.
           IF DLK-DOCTOR-ID(DLK-IDX) = NEXT-ID-OUT
               MOVE "Y" TO FOUND-SW
               MOVE DLK-FEE(DLK-IDX) TO CALC-BASE-AMOUNT.
       761-EXIT.
           EXIT.

       770-FIND-BILL-BY-APT.
      **** SEARCH THIS RUN'S BILL TABLE BY THE APPOINTMENT ID IT COVERS   020804PK
           MOVE "N" TO FOUND-SW.
           PERFORM 771-SCAN-BILLS THRU 771-EXIT
                   VARYING BIL-IDX FROM 1 BY 1
                   UNTIL BIL-IDX > BILL-TABLE-COUNT OR RECORD-FOUND.
       770-EXIT.
           EXIT.

       771-SCAN-BILLS.
           IF BT-APT-ID(BIL-IDX) = NEXT-ID-OUT
               MOVE "Y" TO FOUND-SW.
       771-EXIT.
           EXIT.

       800-LOAD-APPT-LOOKUP.
           MOVE 0 TO APPT-LOOKUP-COUNT.
           OPEN INPUT APPT-MAST.
           PERFORM 801-READ-APPT THRU 801-EXIT
                   UNTIL APT-NO-MORE-DATA.
           CLOSE APPT-MAST.
       800-EXIT.
           EXIT.

       801-READ-APPT.
           READ APPT-MAST
               AT END MOVE "10" TO AFCODE
               GO TO 801-EXIT
           END-READ.
           ADD 1 TO APPT-LOOKUP-COUNT.
           SET ALK-IDX TO APPT-LOOKUP-COUNT.
           MOVE APT-ID        TO ALK-APT-ID(ALK-IDX).
           MOVE APT-DOCTOR-ID TO ALK-DOCTOR-ID(ALK-IDX).
       801-EXIT.
           EXIT.

       810-LOAD-DOCTOR-LOOKUP.
           MOVE 0 TO DOCTOR-LOOKUP-COUNT.
           OPEN INPUT DOCTOR-MAST.
           PERFORM 811-READ-DOCTOR THRU 811-EXIT
                   UNTIL DOC-NO-MORE-DATA.
           CLOSE DOCTOR-MAST.
       810-EXIT.
           EXIT.

       811-READ-DOCTOR.
           READ DOCTOR-MAST
               AT END MOVE "10" TO DFCODE
               GO TO 811-EXIT
           END-READ.
           ADD 1 TO DOCTOR-LOOKUP-COUNT.
           SET DLK-IDX TO DOCTOR-LOOKUP-COUNT.
           MOVE DOC-ID          TO DLK-DOCTOR-ID(DLK-IDX).
           MOVE DOC-CONSULT-FEE TO DLK-FEE(DLK-IDX).
       811-EXIT.
           EXIT.

       820-LOAD-BILL-MASTER.
      **** PRIOR RUNS' BILLS, IF ANY, SEED THE TABLE THIS RUN ADDS TO     020804PK
      **** AND REWRITES WHOLE AT 999-CLEANUP
           OPEN INPUT BILL-MAST.
           IF MFCODE = "35" OR MFCODE = "05"
               GO TO 820-EXIT.
           PERFORM 821-READ-BILL THRU 821-EXIT
                   UNTIL MFCODE = "10".
           CLOSE BILL-MAST.
       820-EXIT.
           EXIT.

       821-READ-BILL.
           READ BILL-MAST
               AT END MOVE "10" TO MFCODE
               GO TO 821-EXIT
           END-READ.
           ADD 1 TO BILL-TABLE-COUNT.
           SET BIL-IDX TO BILL-TABLE-COUNT.
           MOVE BILL-ID          TO BT-BILL-ID(BIL-IDX).
           MOVE BILL-APT-ID      TO BT-APT-ID(BIL-IDX).
           MOVE BILL-BASE-AMOUNT TO BT-BASE-AMOUNT(BIL-IDX).
           MOVE BILL-TAX-AMOUNT  TO BT-TAX-AMOUNT(BIL-IDX).
           MOVE BILL-TOTAL-AMOUNT TO BT-TOTAL-AMOUNT(BIL-IDX).
           MOVE BILL-DATE        TO BT-DATE(BIL-IDX).
           MOVE BILL-PAY-STATUS  TO BT-PAY-STATUS(BIL-IDX).
       821-EXIT.
           EXIT.

       890-REWRITE-BILL-MASTER.
           OPEN OUTPUT BILL-MAST.
           PERFORM 891-WRITE-ONE THRU 891-EXIT
                   VARYING BIL-IDX FROM 1 BY 1
                   UNTIL BIL-IDX > BILL-TABLE-COUNT.
           CLOSE BILL-MAST.
       890-EXIT.
           EXIT.

       891-WRITE-ONE.
           MOVE BT-BILL-ID(BIL-IDX)     TO BILL-ID.
           MOVE BT-APT-ID(BIL-IDX)      TO BILL-APT-ID.
           MOVE BT-BASE-AMOUNT(BIL-IDX) TO BILL-BASE-AMOUNT.
           MOVE BT-TAX-AMOUNT(BIL-IDX)  TO BILL-TAX-AMOUNT.
           MOVE BT-TOTAL-AMOUNT(BIL-IDX) TO BILL-TOTAL-AMOUNT.
           MOVE BT-DATE(BIL-IDX)        TO BILL-DATE.
           MOVE BT-PAY-STATUS(BIL-IDX)  TO BILL-PAY-STATUS.
           WRITE BILL-MAST-REC.
       891-EXIT.
           EXIT.

       900-READ-APPT-IN.
           READ APPT-IN
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       900-WRITE-SUMMARY.
           WRITE RPT-REC FROM WS-SUM-LINE-1.
           WRITE RPT-REC FROM WS-SUM-LINE-2.
           WRITE RPT-REC FROM WS-SUM-LINE-3.
           WRITE RPT-REC FROM WS-SUM-LINE-4.
           WRITE RPT-REC FROM WS-SUM-LINE-5.
           WRITE RPT-REC FROM WS-SUM-LINE-6.
           WRITE RPT-REC FROM WS-SUM-LINE-7.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 890-REWRITE-BILL-MASTER THRU 890-EXIT.
           CLOSE APPT-IN, RPT-OUT, SYSOUT.

           DISPLAY "** RECORDS READ       **" RECORDS-READ.
           DISPLAY "** RECORDS ACCEPTED   **" RECORDS-ACCEPTED.
           DISPLAY "** RECORDS REJECTED   **" RECORDS-REJECTED.
           DISPLAY "** RECORDS SKIPPED    **" RECORDS-SKIPPED.
           DISPLAY "** BILL SUMMARIES     **" SUMMARIES-PRINTED.
           DISPLAY "******** NORMAL END OF JOB BILLPROC ********".
       999-EXIT.
           EXIT.
