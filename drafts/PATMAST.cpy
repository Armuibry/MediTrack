      ******************************************************************
      *  COPYBOOK:  PATMAST                                           *
      *  DESCRIBES THE PATIENT MASTER RECORD AND THE PATIENT          *
      *  REGISTRATION TRANSACTION RECORD USED BY PROGRAM PATREG.      *
      *  ONE RECORD PER PATIENT - KEYED BY PAT-ID WHEN LOADED INTO     *
      *  THE WORKING-STORAGE SEARCH TABLE (SEE PATREG 750-FIND-BY-ID). *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  03/14/94  JS  CR-0091   ORIGINAL COPYBOOK - PATIENT MASTER    *
      *  09/02/95  RT  CR-0140   ADDED INSURANCE PROVIDER/POLICY       *
      *  11/20/98  JS  CR-0203   Y2K - DOB REDEFINED BY YEAR/MO/DA     *
      *  06/11/02  PK  CR-0255   ADDED TRANSACTION RECORD LAYOUT       *
      ******************************************************************

      ******************************************************************
      *  PATIENT-IN-REC  -  ONE PER PATIENT REGISTRATION REQUEST       *
      *  READ BY PATREG FROM FILE PATIENT-IN (LINE SEQUENTIAL)         *
      ******************************************************************
       01  PATIENT-IN-REC.
           05  PATIN-ID                   PIC 9(09).
           05  PATIN-NAME                 PIC X(30).
           05  PATIN-DOB                   PIC X(10).
           05  PATIN-EMAIL                 PIC X(30).
           05  PATIN-PHONE                 PIC X(10).
           05  PATIN-MED-HISTORY           PIC X(30).
           05  PATIN-ALLERGIES             PIC X(20).
           05  PATIN-INS-PROVIDER          PIC X(20).
           05  PATIN-INS-POLICY            PIC X(15).
           05  FILLER                      PIC X(10).

      ******************************************************************
      *  PATIENT-MAST-REC  -  ACCEPTED PATIENT MASTER RECORD           *
      *  WRITTEN BY PATREG TO FILE PATIENT-MAST (SEQUENTIAL, FIXED)    *
      ******************************************************************
       01  PATIENT-MAST-REC.
           05  PAT-ID                      PIC 9(09).
           05  PAT-NAME                    PIC X(30).
           05  PAT-DOB                     PIC X(10).
      ******** Y2K REMEDIATION - BROKEN OUT VIEW OF PAT-DOB             112098JS
           05  PAT-DOB-YMD  REDEFINES PAT-DOB.
               10  PAT-DOB-CCYY            PIC 9(04).
               10  FILLER                  PIC X(01).
               10  PAT-DOB-MO              PIC 9(02).
               10  FILLER                  PIC X(01).
               10  PAT-DOB-DA              PIC 9(02).
           05  PAT-EMAIL                   PIC X(30).
           05  PAT-PHONE                   PIC X(10).
           05  PAT-MED-HISTORY             PIC X(30).
           05  PAT-ALLERGIES               PIC X(20).
           05  PAT-INS-PROVIDER            PIC X(20).
           05  PAT-INS-POLICY              PIC X(15).
           05  FILLER                      PIC X(26).
      ******************************************************************
      *  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 9          *
      ******************************************************************
