       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  DOCREG.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 01/01/88.
       DATE-COMPILED. 01/01/88.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM VALIDATES A BATCH OF DOCTOR REGISTRATION
      *          REQUESTS PRODUCED BY CREDENTIALING.
      *
      *          EACH REQUEST IS EDITED FOR NAME, DATE OF BIRTH, EMAIL,
      *          PHONE, CONSULTATION FEE AND SPECIALIZATION.  REQUESTS
      *          THAT PASS ARE GIVEN THE NEXT DOCTOR ID AND WRITTEN TO
      *          THE DOCTOR MASTER; REQUESTS THAT FAIL ARE COUNTED AND
      *          REPORTED WITH THE RULE THAT FAILED.
      *
      ******************************************************************

               INPUT FILE              -   DOCTOR-IN

               OUTPUT FILE PRODUCED    -   DOCTOR-MAST

               DUMP FILE               -   SYSOUT

      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  01/01/88  JS  CR-0002   ORIGINAL - DAILY RATE UPDATE UTILITY   *
      *  05/02/90  JS  CR-0038   RENAMED DOCREG, FOR DOCTOR CREDENTIAL  *
      *  03/14/94  JS  CR-0092   MOVED FIELD EDITS INTO CALL FLDEDIT    *
      *  11/20/98  JS  CR-0203   Y2K - RUN-DATE NOW 4-DIGIT CCYYMMDD    *
      *  06/11/02  PK  CR-0256   CALL IDGEN FOR NEXT DOCTOR ID          *
      *  02/08/04  PK  CR-0287   ADDED FEE AND SPECIALIZATION EDITS     *
      *  10/14/05  MT  CR-0310   ADDED SPECIALIZATION CENSUS STATS      *
      *  10/14/05  MT  CR-0316   ADDED ASSIGNED-ID DISPLAY FOR AUDIT    *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT DOCTOR-IN
           ASSIGN TO UT-S-DOCTOR-IN
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT DOCTOR-MAST
           ASSIGN TO UT-S-DOCTOR-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(80).

      ****** ONE RECORD PER DOCTOR REGISTRATION REQUEST FROM CREDENTIALING
       FD  DOCTOR-IN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS DOCTOR-IN-REC.
           COPY DOCMAST.

      ****** ACCEPTED DOCTOR RECORDS ONLY - REJECTS ARE NOT WRITTEN
       FD  DOCTOR-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS DOCTOR-MAST-REC.
      *    DOCTOR-MAST-REC IS SUPPLIED BY THE COPY OF DOCMAST ABOVE

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                     PIC X(2).
               88  CODE-READ        VALUE SPACES.
               88  NO-MORE-DATA     VALUE "10".
           05  OFCODE                     PIC X(2).
               88  CODE-WRITE       VALUE SPACES.

       01  RUN-DATE-FIELDS.
           05  WS-RUN-CCYYMMDD            PIC 9(08).
      ******** BROKEN-OUT VIEW OF THE RUN DATE FOR THE "YYYY-MM-DD"      112098JS
      ******** COMPARE STRING PASSED TO FLDEDIT
           05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
               10  WS-RUN-CCYY             PIC 9(04).
               10  WS-RUN-MO               PIC 9(02).
               10  WS-RUN-DA               PIC 9(02).
           05  WS-RUN-DATE-FMT            PIC X(10).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ               PIC 9(7) COMP.
           05  RECORDS-ACCEPTED           PIC 9(7) COMP.
           05  RECORDS-REJECTED           PIC 9(7) COMP.
           05  REPEAT-NAME-COUNT          PIC 9(7) COMP.
           05  SPEC-CENSUS-CT             PIC 9(7) COMP.
           05  WS-SUB                     PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
               88  RECORD-ERROR-FOUND  VALUE "Y".
               88  VALID-RECORD        VALUE "N".
           05  FOUND-SW                  PIC X(01).
               88  RECORD-FOUND       VALUE "Y".
               88  RECORD-NOT-FOUND   VALUE "N".

      ** CALL INTERFACES
       01  EDIT-REQUEST.
           05  EDIT-TYPE-SW               PIC X(01).
           05  EDIT-FIELD-TXT             PIC X(100).
           05  EDIT-FIELD-NUM             PIC S9(9)V99.
           05  EDIT-RUN-DATE              PIC X(10).
           05  EDIT-OK-SW                 PIC X(01).
               88  EDIT-OK           VALUE "Y".
               88  EDIT-FAILED       VALUE "N".
           05  EDIT-ERR-MSG               PIC X(40).

       01  ID-ENTITY-CD                   PIC X(01) VALUE "D".
       01  NEXT-ID-OUT                    PIC 9(09).
      ******** ALPHA VIEW OF A NEWLY ISSUED ID FOR THE ASSIGNED-ID        062502PK
      ******** DISPLAY BELOW
       01  NEXT-ID-ALPHA REDEFINES NEXT-ID-OUT
                                          PIC X(09).
       01  IDGEN-RETURN-CD                PIC S9(4) COMP.

      ** ALPHA VIEW OF A REJECTED ID FOR THE DISPLAY LINE BELOW
       01  ID-DISPLAY-FIELDS.
           05  WS-ID-NUM                  PIC 9(09).
           05  WS-ID-ALPHA REDEFINES WS-ID-NUM
                                          PIC X(09).

      ** THIS RUN'S ACCEPTED-DOCTOR TABLE - SEE 750/760/770 BELOW
       01  ACCEPTED-DOCTOR-TABLE.
           05  ACCEPTED-COUNT             PIC 9(5) COMP.
           05  ACCEPTED-ENTRY OCCURS 2000 TIMES
                       INDEXED BY DOC-IDX.
               10  AD-ID                  PIC 9(09).
               10  AD-NAME                PIC X(30).
               10  AD-SPECIALIZATION      PIC X(12).

       01  MSG-LINE                       PIC X(80).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB DOCREG ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE 0 TO ACCEPTED-COUNT.
           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
           STRING WS-RUN-CCYY DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-MO   DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-DA   DELIMITED BY SIZE
                  INTO WS-RUN-DATE-FMT.
           PERFORM 800-OPEN-FILES THRU 800-EXIT.
           PERFORM 900-READ-DOCTOR-IN THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           PERFORM 300-FIELD-EDITS THRU 300-EXIT.
           IF RECORD-ERROR-FOUND
               ADD 1 TO RECORDS-REJECTED
               PERFORM 710-REPORT-REJECT THRU 710-EXIT
           ELSE
               ADD 1 TO RECORDS-ACCEPTED
               PERFORM 700-WRITE-DOCTOR-MAST THRU 700-EXIT.
           PERFORM 900-READ-DOCTOR-IN THRU 900-EXIT.
       100-EXIT.
           EXIT.

       300-FIELD-EDITS.
           MOVE "N" TO ERROR-FOUND-SW.

           MOVE "N" TO EDIT-TYPE-SW.
           MOVE DOCIN-NAME TO EDIT-FIELD-TXT.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE EDIT-ERR-MSG TO MSG-LINE
               GO TO 300-EXIT.

           MOVE "B" TO EDIT-TYPE-SW.
           MOVE DOCIN-DOB TO EDIT-FIELD-TXT.
           MOVE WS-RUN-DATE-FMT TO EDIT-RUN-DATE.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE EDIT-ERR-MSG TO MSG-LINE
               GO TO 300-EXIT.

           MOVE "E" TO EDIT-TYPE-SW.
           MOVE DOCIN-EMAIL TO EDIT-FIELD-TXT.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE EDIT-ERR-MSG TO MSG-LINE
               GO TO 300-EXIT.

           MOVE "P" TO EDIT-TYPE-SW.
           MOVE DOCIN-PHONE TO EDIT-FIELD-TXT.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE EDIT-ERR-MSG TO MSG-LINE
               GO TO 300-EXIT.

           MOVE "M" TO EDIT-TYPE-SW.
           MOVE DOCIN-CONSULT-FEE TO EDIT-FIELD-NUM.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE EDIT-ERR-MSG TO MSG-LINE
               GO TO 300-EXIT.

      **** SPECIALIZATION MUST BE PRESENT - NO CATALOG CHECK AGAINST      020804PK
      **** THE 88-LEVELS IN DOCMAST, SINCE NEW SPECIALTIES APPEAR
           IF DOCIN-SPECIALIZATION = SPACES
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE "*** MISSING SPECIALIZATION" TO MSG-LINE.
       300-EXIT.
           EXIT.

       700-WRITE-DOCTOR-MAST.
           MOVE "D" TO ID-ENTITY-CD.
           CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
           DISPLAY "DOCREG ASSIGNED DOCTOR ID " NEXT-ID-ALPHA.

           MOVE NEXT-ID-OUT           TO DOC-ID.
           MOVE DOCIN-NAME            TO DOC-NAME.
           MOVE DOCIN-DOB             TO DOC-DOB.
           MOVE DOCIN-EMAIL           TO DOC-EMAIL.
           MOVE DOCIN-PHONE           TO DOC-PHONE.
           MOVE DOCIN-SPECIALIZATION  TO DOC-SPECIALIZATION.
           MOVE DOCIN-CONSULT-FEE     TO DOC-CONSULT-FEE.
           MOVE DOCIN-EXP-YEARS       TO DOC-EXP-YEARS.
           MOVE DOCIN-LICENSE-NO      TO DOC-LICENSE-NO.
           WRITE DOCTOR-MAST-REC.

           ADD 1 TO ACCEPTED-COUNT.
           MOVE DOC-ID             TO AD-ID(ACCEPTED-COUNT).
           MOVE DOC-NAME           TO AD-NAME(ACCEPTED-COUNT).
           MOVE DOC-SPECIALIZATION TO AD-SPECIALIZATION(ACCEPTED-COUNT).

      **** TIE-OUT - THE ID JUST ASSIGNED MUST SEARCH BACK OUT OF THE    030907MT
      **** TABLE WE JUST LOADED IT INTO, OR THE AUDIT TRAIL IS LYING
           PERFORM 750-FIND-BY-ID THRU 750-EXIT.
           IF NOT RECORD-FOUND
               DISPLAY "*** DOCREG AUDIT WARNING - ASSIGNED ID NOT "
                       "FOUND ON TIE-OUT SEARCH - " NEXT-ID-ALPHA.
       700-EXIT.
           EXIT.

       710-REPORT-REJECT.
           MOVE DOCIN-ID TO WS-ID-NUM.
           MOVE WS-ID-ALPHA TO MSG-LINE(1:9).
           DISPLAY "*** DOCTOR REJECTED - " MSG-LINE.
       710-EXIT.
           EXIT.

       750-FIND-BY-ID.
      **** SEQUENTIAL SEARCH OF THE IN-MEMORY DOCTOR TABLE BY ID          101405MT
           MOVE "N" TO FOUND-SW.
           PERFORM 751-SCAN-BY-ID THRU 751-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > ACCEPTED-COUNT OR RECORD-FOUND.
       750-EXIT.
           EXIT.

       751-SCAN-BY-ID.
           IF AD-ID(DOC-IDX) = NEXT-ID-OUT
               MOVE "Y" TO FOUND-SW.
       751-EXIT.
           EXIT.

       760-FIND-BY-NAME.
      **** COUNTS HOW MANY TIMES A NAME REPEATS IN THIS RUN'S BATCH
           MOVE 0 TO REPEAT-NAME-COUNT.
           PERFORM 761-SCAN-BY-NAME THRU 761-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > ACCEPTED-COUNT.
       760-EXIT.
           EXIT.

       761-SCAN-BY-NAME.
           IF AD-NAME(DOC-IDX) = AD-NAME(1)
               ADD 1 TO REPEAT-NAME-COUNT.
       761-EXIT.
           EXIT.

       770-FIND-BY-SPEC.
      **** COUNTS HOW MANY DOCTORS IN THIS RUN SHARE THE 1ST ONE'S SPEC
           MOVE 0 TO SPEC-CENSUS-CT.
           IF ACCEPTED-COUNT > 0
               PERFORM 771-SCAN-BY-SPEC THRU 771-EXIT
                       VARYING DOC-IDX FROM 1 BY 1
                       UNTIL DOC-IDX > ACCEPTED-COUNT.
       770-EXIT.
           EXIT.

       771-SCAN-BY-SPEC.
           IF AD-SPECIALIZATION(DOC-IDX) = AD-SPECIALIZATION(1)
               ADD 1 TO SPEC-CENSUS-CT.
       771-EXIT.
           EXIT.

       800-OPEN-FILES.
           OPEN INPUT DOCTOR-IN.
           OPEN OUTPUT DOCTOR-MAST, SYSOUT.
       800-EXIT.
           EXIT.

       850-CLOSE-FILES.
           CLOSE DOCTOR-IN, DOCTOR-MAST, SYSOUT.
       850-EXIT.
           EXIT.

       900-READ-DOCTOR-IN.
           READ DOCTOR-IN
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       999-CLEANUP.
           IF ACCEPTED-COUNT > 0
               PERFORM 760-FIND-BY-NAME THRU 760-EXIT
               PERFORM 770-FIND-BY-SPEC THRU 770-EXIT.
           PERFORM 850-CLOSE-FILES THRU 850-EXIT.

           DISPLAY "** RECORDS READ     **" RECORDS-READ.
           DISPLAY "** RECORDS ACCEPTED **" RECORDS-ACCEPTED.
           DISPLAY "** RECORDS REJECTED **" RECORDS-REJECTED.
           DISPLAY "** REPEATS OF 1ST NAME IN BATCH **" REPEAT-NAME-COUNT.
           DISPLAY "** DOCTORS SHARING 1ST SPECIALIZATION **" SPEC-CENSUS-CT.
           DISPLAY "******** NORMAL END OF JOB DOCREG ********".
       999-EXIT.
           EXIT.
