       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SLOTSUGG.
       AUTHOR. M. TRAN.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 10/14/05.
       DATE-COMPILED. 10/14/05.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    CALLED BY APPTPROC FOR A SLOT-SUGGEST ACTION RECORD.
      *    PROPOSES UP TO 5 FREE HOURLY SLOTS FOR ONE DOCTOR, STARTING
      *    AT THE PREFERRED DATE 09:00 (OR, WITH NO PREFERENCE, THE
      *    DAY AFTER THE RUN DATE AT 09:00), STOPPING AT THE LAST
      *    START BEFORE 17:00.  A SLOT IS SKIPPED IF IT IS NOT AFTER
      *    THE RUN DATE-TIME OR IS ALREADY BOOKED BY A NON-CANCELLED
      *    APPOINTMENT OF THAT DOCTOR (BOOKED-SLOT TABLE LOADED BY THE
      *    CALLER - SEE APPTPROC 850-LOAD-DOCTOR-BOOKINGS).
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  10/14/05  MT  CR-0309   ORIGINAL                             *
      *  10/14/05  MT  CR-0314   GUARD AGAINST BAD PREFERRED DATE,     *
      *                          ADDED RUN TRACE DISPLAY               *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  WS-SUB                     PIC S9(4) COMP.
           05  WS-HOUR                    PIC 9(02).
           05  SLOTS-FOUND                PIC S9(4) COMP.
           05  WS-CANDIDATE-DT            PIC X(16).
********DATE/TIME SPLIT OF THE CANDIDATE SLOT FOR THE TRACE DISPLAY     101405MT
           05  WS-CANDIDATE-PARTS REDEFINES WS-CANDIDATE-DT.
               10  WS-CAND-DATE           PIC X(10).
               10  WS-CAND-TIME           PIC X(06).
           05  BOOKED-SW                  PIC X(01).
               88  SLOT-BOOKED      VALUE "Y".
               88  SLOT-FREE        VALUE "N".

       LINKAGE SECTION.
       01  SLOT-REQUEST.
           05  SLOT-RUN-DATETIME          PIC X(16).
********DATE/TIME SPLIT FOR THE AUDIT TRACE AT GOBACK BELOW             101405MT
           05  SLOT-RUN-DT-PARTS REDEFINES SLOT-RUN-DATETIME.
               10  SLOT-RUN-DT-DATE       PIC X(10).
               10  SLOT-RUN-DT-TIME       PIC X(06).
           05  SLOT-PREFERRED-DATE        PIC X(10).
********CCYY/MM/DD SPLIT - GUARDS AGAINST A BAD PREFERRED DATE           101405MT
           05  SLOT-PREF-PARTS REDEFINES SLOT-PREFERRED-DATE.
               10  SLOT-PREF-CCYY         PIC X(04).
               10  SLOT-PREF-MM           PIC X(02).
               10  SLOT-PREF-DD           PIC X(02).
           05  SLOT-BOOKED-COUNT          PIC 9(03).
           05  SLOT-BOOKED-TABLE OCCURS 100 TIMES.
               10  SB-DATETIME            PIC X(16).
           05  SLOT-SUGGESTED-COUNT       PIC 9(01).
           05  SLOT-SUGGESTED-TABLE OCCURS 5 TIMES.
               10  SS-DATETIME            PIC X(16).

       PROCEDURE DIVISION USING SLOT-REQUEST.
           MOVE 0 TO SLOTS-FOUND, SLOT-SUGGESTED-COUNT.
           PERFORM 100-SET-START-DATE THRU 100-EXIT.
           IF WS-CANDIDATE-DT NOT = SPACES
               MOVE 9 TO WS-HOUR
               PERFORM 200-TRY-SLOT THRU 200-EXIT
                       UNTIL WS-HOUR > 16 OR SLOTS-FOUND = 5.
           DISPLAY "SLOTSUGG RUN " SLOT-RUN-DT-DATE " " SLOT-RUN-DT-TIME
                   " FOUND " SLOTS-FOUND " SLOT(S)".
           GOBACK.

       100-SET-START-DATE.
      **** NO PREFERENCE SUPPLIED - CALLER SETS SLOT-PREFERRED-DATE      101405MT
      **** TO THE DAY AFTER THE RUN DATE BEFORE THE CALL WHEN THE
      **** SOURCE RECORD CARRIED NO PREFERRED DATE OF ITS OWN.  A
      **** PREFERRED DATE WITH AN OUT-OF-RANGE MONTH OR DAY IS TREATED
      **** AS UNUSABLE AND NO SLOTS ARE SUGGESTED FOR THE REQUEST.
           IF SLOT-PREF-MM < "01" OR SLOT-PREF-MM > "12"
               MOVE SPACES TO WS-CANDIDATE-DT
               GO TO 100-EXIT.
           IF SLOT-PREF-DD < "01" OR SLOT-PREF-DD > "31"
               MOVE SPACES TO WS-CANDIDATE-DT
               GO TO 100-EXIT.
           MOVE SLOT-PREFERRED-DATE TO WS-CANDIDATE-DT(1:10).
       100-EXIT.
           EXIT.

       200-TRY-SLOT.
           STRING WS-CANDIDATE-DT(1:10) DELIMITED BY SIZE
                  " "          DELIMITED BY SIZE
                  WS-HOUR      DELIMITED BY SIZE
                  ":00"        DELIMITED BY SIZE
                  INTO WS-CANDIDATE-DT.

           IF WS-CANDIDATE-DT NOT > SLOT-RUN-DATETIME
               GO TO 200-SKIP.

           PERFORM 300-CHECK-BOOKED THRU 300-EXIT.
           IF SLOT-FREE
               ADD 1 TO SLOTS-FOUND
               MOVE WS-CANDIDATE-DT TO SS-DATETIME(SLOTS-FOUND)
               MOVE SLOTS-FOUND TO SLOT-SUGGESTED-COUNT.

       200-SKIP.
           ADD 1 TO WS-HOUR.
       200-EXIT.
           EXIT.

       300-CHECK-BOOKED.
           MOVE "N" TO BOOKED-SW.
           PERFORM 310-SCAN-BOOKINGS THRU 310-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > SLOT-BOOKED-COUNT OR SLOT-BOOKED.
       300-EXIT.
           EXIT.

       310-SCAN-BOOKINGS.
           IF SB-DATETIME(WS-SUB) = WS-CANDIDATE-DT
               MOVE "Y" TO BOOKED-SW.
       310-EXIT.
           EXIT.
