       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  FLDEDIT.
       AUTHOR. JON SAYLES.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 01/23/88.
       DATE-COMPILED. 01/23/88.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *
      *    COMMON FIELD-LEVEL VALIDATION ROUTINE.  CALLED BY PATREG,
      *    DOCREG AND APPTPROC TO EDIT ONE FIELD AT A TIME AGAINST THE
      *    RULE SELECTED BY EDIT-TYPE-SW.  RETURNS EDIT-OK-SW = "Y" OR
      *    "N" AND, WHEN "N", AN ERR-MSG EXPLAINING WHICH RULE FAILED.
      *
      *    ORIGINALLY WRITTEN AS A FIELD-LENGTH UTILITY ONLY.
      *    THE REVERSE/STRIP/TALLY LOGIC BELOW IS THAT SAME ROUTINE,
      *    NOW USED TO FIND THE SIGNIFICANT LENGTH OF A NAME FIELD.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  01/23/88  JS  CR-0001   ORIGINAL - FIELD LENGTH UTILITY ONLY  *
      *  05/02/90  JS  CR-0037   RENAMED FLDEDIT, ADDED NAME EDIT      *
      *  03/14/94  JS  CR-0091   ADDED EMAIL AND PHONE EDITS           *
      *  09/02/95  RT  CR-0140   ADDED AGE AND DOB EDITS               *
      *  11/20/98  JS  CR-0203   Y2K - RUN-DATE NOW CCYYMMDD           *
      *  06/11/02  PK  CR-0255   ADDED AMOUNT AND ID EDITS             *
      *  10/14/05  MT  CR-0311   DOB EDIT NOW CHECKS MM/DD RANGE, ADDED*
      *                          REJECT-VALUE DISPLAY FOR AUDIT TRAIL  *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
********SCRATCH TALLY FOR 900-CALC-SIG-LTH - NOT PART OF ANY FIELD      101405MT
********LAYOUT, SO IT STANDS ALONE RATHER THAN RIDING IN MISC-FIELDS.
       77  L                              PIC S9(4) COMP.

       01  MISC-FIELDS.
           05  TEMP-TXT                   PIC X(100).
           05  SIG-LTH                    PIC S9(4) COMP.
           05  AT-SIGN-POS                PIC S9(4) COMP.
           05  WS-SUB                     PIC S9(4) COMP.
           05  WS-DIGIT-COUNT             PIC S9(4) COMP.
       01  WS-SCAN-FIELDS.
           05  WS-ONE-CHAR                PIC X(01).
           05  WS-ONE-CHAR-N REDEFINES WS-ONE-CHAR
                                           PIC 9(01).

       LINKAGE SECTION.
       01  EDIT-REQUEST.
           05  EDIT-TYPE-SW               PIC X(01).
               88  EDIT-NAME        VALUE "N".
               88  EDIT-EMAIL       VALUE "E".
               88  EDIT-PHONE       VALUE "P".
               88  EDIT-AGE         VALUE "A".
               88  EDIT-DOB         VALUE "B".
               88  EDIT-AMOUNT      VALUE "M".
               88  EDIT-ID          VALUE "I".
           05  EDIT-FIELD-TXT             PIC X(100).
           05  EDIT-FIELD-DOB-PARTS REDEFINES EDIT-FIELD-TXT.
               10  EDIT-DOB-CCYY          PIC X(04).
               10  EDIT-DOB-MM            PIC X(02).
               10  EDIT-DOB-DD            PIC X(02).
               10  FILLER                 PIC X(92).
           05  EDIT-FIELD-NUM             PIC S9(9)V99.
           05  EDIT-FIELD-ALPHA REDEFINES EDIT-FIELD-NUM
                                           PIC X(11).
           05  EDIT-RUN-DATE              PIC X(10).
           05  EDIT-OK-SW                 PIC X(01).
               88  EDIT-OK          VALUE "Y".
               88  EDIT-FAILED      VALUE "N".
           05  EDIT-ERR-MSG               PIC X(40).

       PROCEDURE DIVISION USING EDIT-REQUEST.
           MOVE "Y" TO EDIT-OK-SW.
           MOVE SPACES TO EDIT-ERR-MSG.
           IF EDIT-NAME
               PERFORM 100-NAME-EDIT THRU 100-EXIT
           ELSE IF EDIT-EMAIL
               PERFORM 200-EMAIL-EDIT THRU 200-EXIT
           ELSE IF EDIT-PHONE
               PERFORM 300-PHONE-EDIT THRU 300-EXIT
           ELSE IF EDIT-AGE
               PERFORM 400-AGE-EDIT THRU 400-EXIT
           ELSE IF EDIT-DOB
               PERFORM 450-DOB-EDIT THRU 450-EXIT
           ELSE IF EDIT-AMOUNT
               PERFORM 500-AMOUNT-EDIT THRU 500-EXIT
           ELSE IF EDIT-ID
               PERFORM 550-ID-EDIT THRU 550-EXIT.
           IF EDIT-FAILED
               DISPLAY "*** FLDEDIT REJECTED *** " EDIT-FIELD-TXT(1:20)
                       " " EDIT-FIELD-ALPHA " " EDIT-ERR-MSG.
           GOBACK.

       100-NAME-EDIT.
      **** NAME MUST BE PRESENT, SIGNIFICANT LENGTH 2 THRU 100          050290JS
           MOVE EDIT-FIELD-TXT TO TEMP-TXT.
           PERFORM 900-CALC-SIG-LTH THRU 900-EXIT.
           IF SIG-LTH < 2 OR SIG-LTH > 100
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** INVALID NAME LENGTH" TO EDIT-ERR-MSG.
       100-EXIT.
           EXIT.

       200-EMAIL-EDIT.
      **** PATTERN IS  SOMETHING  @  SOMETHING  (SOURCE: ^...+@(.+)$)
           MOVE EDIT-FIELD-TXT TO TEMP-TXT.
           PERFORM 900-CALC-SIG-LTH THRU 900-EXIT.
           IF SIG-LTH = 0
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** BLANK EMAIL ADDRESS" TO EDIT-ERR-MSG
               GO TO 200-EXIT.

           MOVE 0 TO AT-SIGN-POS.
           INSPECT TEMP-TXT TALLYING AT-SIGN-POS
                   FOR CHARACTERS BEFORE INITIAL "@".
           ADD 1 TO AT-SIGN-POS.
           IF AT-SIGN-POS < 2 OR AT-SIGN-POS >= SIG-LTH
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** INVALID EMAIL FORMAT" TO EDIT-ERR-MSG
               GO TO 200-EXIT.
       200-EXIT.
           EXIT.

       300-PHONE-EDIT.
      **** STRIP NON-DIGITS, MUST HAVE EXACTLY 10 DIGITS LEFT
           MOVE 0 TO WS-DIGIT-COUNT.
           PERFORM 310-COUNT-DIGITS THRU 310-EXIT
                   VARYING WS-SUB FROM 1 BY 1
                   UNTIL WS-SUB > 100.
           IF WS-DIGIT-COUNT NOT = 10
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** PHONE MUST HAVE 10 DIGITS" TO EDIT-ERR-MSG.
       300-EXIT.
           EXIT.

       310-COUNT-DIGITS.
           MOVE EDIT-FIELD-TXT(WS-SUB:1) TO WS-ONE-CHAR.
           IF WS-ONE-CHAR IS NUMERIC
               ADD 1 TO WS-DIGIT-COUNT.
       310-EXIT.
           EXIT.

       400-AGE-EDIT.
      **** AGE MUST FALL BETWEEN 0 AND 150 INCLUSIVE
           IF EDIT-FIELD-NUM < 0 OR EDIT-FIELD-NUM > 150
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** AGE OUT OF RANGE 0-150" TO EDIT-ERR-MSG.
       400-EXIT.
           EXIT.

       450-DOB-EDIT.
      **** DATE OF BIRTH MUST BE PRESENT AND NOT AFTER THE RUN DATE
           IF EDIT-FIELD-TXT = SPACES
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** MISSING DATE OF BIRTH" TO EDIT-ERR-MSG
               GO TO 450-EXIT.
           IF EDIT-FIELD-TXT(1:10) > EDIT-RUN-DATE
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** DATE OF BIRTH AFTER RUN DATE" TO EDIT-ERR-MSG
               GO TO 450-EXIT.
           IF EDIT-DOB-MM < "01" OR EDIT-DOB-MM > "12"
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** DATE OF BIRTH MONTH INVALID" TO EDIT-ERR-MSG
               GO TO 450-EXIT.
           IF EDIT-DOB-DD < "01" OR EDIT-DOB-DD > "31"
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** DATE OF BIRTH DAY INVALID" TO EDIT-ERR-MSG.
       450-EXIT.
           EXIT.

       500-AMOUNT-EDIT.
      **** AMOUNT MUST BE ZERO OR POSITIVE
           IF EDIT-FIELD-NUM < 0
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** AMOUNT MUST NOT BE NEGATIVE" TO EDIT-ERR-MSG.
       500-EXIT.
           EXIT.

       550-ID-EDIT.
      **** ID MUST BE GREATER THAN ZERO
           IF EDIT-FIELD-NUM NOT > 0
               MOVE "N" TO EDIT-OK-SW
               MOVE "*** ID MUST BE GREATER THAN ZERO" TO EDIT-ERR-MSG.
       550-EXIT.
           EXIT.

       900-CALC-SIG-LTH.
      **** REVERSE, STRIP LOW-VALUES, TALLY
      **** THE LEADING SPACES OF THE REVERSED FIELD TO GET THE
      **** SIGNIFICANT (TRAILING-BLANK-STRIPPED) LENGTH
           MOVE 0 TO L.
           MOVE FUNCTION REVERSE(TEMP-TXT) TO TEMP-TXT.
           INSPECT TEMP-TXT REPLACING ALL LOW-VALUES BY SPACES.
           INSPECT TEMP-TXT TALLYING L FOR LEADING SPACES.
           COMPUTE SIG-LTH = 100 - L.
           MOVE FUNCTION REVERSE(TEMP-TXT) TO TEMP-TXT.
       900-EXIT.
           EXIT.
