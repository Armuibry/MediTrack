      ******************************************************************
      *  COPYBOOK:  APTMAST                                           *
      *  DESCRIBES THE APPOINTMENT MASTER RECORD AND THE APPOINTMENT   *
      *  ACTION-REQUEST RECORD SHARED BY PROGRAMS APPTPROC AND         *
      *  BILLPROC.  THE ACTION-REQUEST FILE (APPT-IN) CARRIES SIX      *
      *  RECORD TYPES - APPTPROC HANDLES N/C/X/S AND SKIPS B/Y;        *
      *  BILLPROC HANDLES B/Y AND SKIPS N/C/X/S.                       *
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  04/02/96  JS  CR-0118   ORIGINAL COPYBOOK - APPOINTMENT MSTR  *
      *  07/19/97  RT  CR-0155   ADDED CONFIRM/CANCEL ACTION CODES     *
      *  11/20/98  JS  CR-0203   Y2K - DATETIME REDEFINED BY PARTS     *
      *  05/03/03  PK  CR-0271   ADDED BILL/SUMMARY ACTION CODES       *
      *  10/14/05  MT  CR-0309   ADDED SLOT-SUGGEST ACTION CODE        *
      ******************************************************************

      ******************************************************************
      *  APPT-IN-REC  -  ONE PER APPOINTMENT ACTION REQUEST            *
      *  READ FROM FILE APPT-IN (LINE SEQUENTIAL)                      *
      *  ACTION-CD   N = NEW APPOINTMENT REQUEST                       *
      *              C = CONFIRM EXISTING APPOINTMENT (APTIN-ID)       *
      *              X = CANCEL EXISTING APPOINTMENT  (APTIN-ID)       *
      *              S = SUGGEST SLOTS FOR APTIN-DOCTOR-ID             *
      *              B = BILL THE APPOINTMENT (APTIN-ID)               *
      *              Y = PRINT BILL SUMMARY FOR APPOINTMENT (APTIN-ID) *
      ******************************************************************
       01  APPT-IN-REC.
           05  APTIN-ACTION-CD             PIC X(01).
               88  ACTION-NEW         VALUE "N".
               88  ACTION-CONFIRM     VALUE "C".
               88  ACTION-CANCEL      VALUE "X".
               88  ACTION-SUGGEST     VALUE "S".
               88  ACTION-BILL        VALUE "B".
               88  ACTION-SUMMARY     VALUE "Y".
           05  APTIN-ID                    PIC 9(09).
           05  APTIN-PATIENT-ID             PIC 9(09).
           05  APTIN-DOCTOR-ID              PIC 9(09).
           05  APTIN-DATETIME               PIC X(16).
           05  APTIN-REASON                 PIC X(30).
           05  APTIN-NOTES                  PIC X(30).
           05  APTIN-PREFERRED-DATE         PIC X(10).
           05  APTIN-PRICE-TYPE-CD          PIC X(01).
               88  PRICE-STANDARD     VALUE "S".
               88  PRICE-DISCOUNTED   VALUE "D".
               88  PRICE-PREMIUM      VALUE "P".
           05  APTIN-DISCOUNT-PCT           PIC 9(03).
           05  APTIN-ADDL-CHARGES           PIC 9(05)V99.
           05  FILLER                       PIC X(10).

      ******************************************************************
      *  APPT-MAST-REC  -  APPOINTMENT MASTER RECORD                   *
      *  MAINTAINED BY APPTPROC ON FILE APPT-MAST (SEQUENTIAL, FIXED)  *
      ******************************************************************
       01  APPT-MAST-REC.
           05  APT-ID                      PIC 9(09).
           05  APT-PATIENT-ID               PIC 9(09).
           05  APT-DOCTOR-ID                PIC 9(09).
           05  APT-DATETIME                 PIC X(16).
      ******** Y2K REMEDIATION - BROKEN OUT VIEW OF APT-DATETIME        112098JS
           05  APT-DATETIME-PARTS REDEFINES APT-DATETIME.
               10  APT-DT-CCYY              PIC 9(04).
               10  FILLER                   PIC X(01).
               10  APT-DT-MO                PIC 9(02).
               10  FILLER                   PIC X(01).
               10  APT-DT-DA                PIC 9(02).
               10  FILLER                   PIC X(01).
               10  APT-DT-HH                PIC 9(02).
               10  FILLER                   PIC X(01).
               10  APT-DT-MI                PIC 9(02).
           05  APT-STATUS                  PIC X(09).
               88  STATUS-PENDING     VALUE "PENDING".
               88  STATUS-CONFIRMED   VALUE "CONFIRMED".
               88  STATUS-CANCELLED   VALUE "CANCELLED".
               88  STATUS-COMPLETED   VALUE "COMPLETED".
           05  APT-REASON                   PIC X(30).
           05  APT-NOTES                    PIC X(30).
           05  FILLER                       PIC X(12).
      ******************************************************************
      *  NUMBER OF NAMED FIELDS DESCRIBED BY THIS RECORD IS 7          *
      ******************************************************************
