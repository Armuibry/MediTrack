       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  APPTPROC.
       AUTHOR. R. TANAKA.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 04/02/96.
       DATE-COMPILED. 04/02/96.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM MAINTAINS THE APPOINTMENT MASTER AGAINST
      *          A DAILY FILE OF ACTION REQUESTS.  THE EXISTING MASTER
      *          IS LOADED INTO A WORKING-STORAGE TABLE, THE REQUESTS
      *          ARE APPLIED AGAINST THE TABLE, AND THE TABLE IS
      *          REWRITTEN AS THE NEW MASTER AT END OF RUN.
      *
      *          ACTION N - NEW APPOINTMENT REQUEST.  IF NO DOCTOR ID
      *          WAS SUPPLIED THE REASON TEXT IS ROUTED TO A DOCTOR OF
      *          THE MATCHING SPECIALIZATION (CALL SYMPROUT).
      *          ACTION C - CONFIRM AN EXISTING APPOINTMENT BY ID.
      *          ACTION X - CANCEL AN EXISTING APPOINTMENT BY ID.
      *          ACTION S - SUGGEST UP TO 5 OPEN SLOTS FOR A DOCTOR
      *          (CALL SLOTSUGG).  ACTIONS B AND Y BELONG TO BILLPROC
      *          AND ARE COUNTED HERE AS SKIPPED.
      *
      ******************************************************************

               INPUT FILE               -   APPT-IN

               MASTER FILE (IN AND OUT) -   APPT-MAST

               DUMP FILE                -   SYSOUT

      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  04/02/96  JS  CR-0118   ORIGINAL - MULTI-KEY PATIENT SEARCH    *
      *  07/19/97  RT  CR-0155   RENAMED APPTPROC, CONFIRM/CANCEL ADDED *
      *  11/20/98  JS  CR-0203   Y2K - DATETIME COMPARES NOW CCYYMMDD   *
      *  05/03/03  PK  CR-0271   SKIP BILL/SUMMARY ACTIONS FOR BILLPROC *
      *  10/14/05  MT  CR-0309   ADDED SUGGEST-SLOTS ACTION AND ROUTING *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT APPT-IN
           ASSIGN TO UT-S-APPT-IN
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS IFCODE.

           SELECT APPT-MAST
           ASSIGN TO UT-S-APPT-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS MFCODE.

           SELECT DOCTOR-MAST
           ASSIGN TO UT-S-DOCTOR-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS DFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(80).

      ****** ONE RECORD PER APPOINTMENT ACTION REQUEST - SEE APTMAST
       FD  APPT-IN
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPT-IN-REC.
           COPY APTMAST.

      ****** APPOINTMENT MASTER - READ AT START TO LOAD THE TABLE,
      ****** REWRITTEN WHOLE AT END OF RUN FROM THE SAME TABLE
       FD  APPT-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPT-MAST-REC.
      *    APPT-MAST-REC IS SUPPLIED BY THE COPY OF APTMAST ABOVE

      ****** DOCTOR MASTER - READ-ONLY, LOADED FOR SYMPTOM ROUTING
       FD  DOCTOR-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS DOCTOR-MAST-REC.
           COPY DOCMAST.

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  IFCODE                     PIC X(2).
               88  CODE-READ        VALUE SPACES.
               88  NO-MORE-DATA     VALUE "10".
           05  MFCODE                     PIC X(2).
           05  DFCODE                     PIC X(2).
               88  DOC-NO-MORE-DATA VALUE "10".

       01  RUN-DATE-FIELDS.
           05  WS-RUN-CCYYMMDD            PIC 9(08).
      ******** BROKEN-OUT VIEW OF THE RUN DATE FOR DATE ARITHMETIC        112098JS
           05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
               10  WS-RUN-CCYY             PIC 9(04).
               10  WS-RUN-MO               PIC 9(02).
               10  WS-RUN-DA               PIC 9(02).
           05  WS-RUN-HHMMSSTT            PIC 9(08).
           05  WS-RUN-TIME-PARTS REDEFINES WS-RUN-HHMMSSTT.
               10  WS-RUN-HH               PIC 9(02).
               10  WS-RUN-MI               PIC 9(02).
               10  FILLER                  PIC 9(04).
           05  WS-RUN-DATE-FMT            PIC X(10).
           05  WS-RUN-DATETIME-FMT        PIC X(16).
           05  WS-NEXT-DAY-FMT            PIC X(10).

      ** TABLE OF MONTH LENGTHS FOR THE NEXT-CALENDAR-DAY COMPUTATION
       01  MONTH-LENGTH-TABLE.
           05  ML-ENTRY PIC 9(02) COMP
                   VALUE 31, 28, 31, 30, 31, 30,
                         31, 31, 30, 31, 30, 31
                   OCCURS 12 TIMES.

      ** WORK FIELDS FOR 820-COMPUTE-NEXT-DAY - KEPT SEPARATE FROM THE
      ** RUN-DATE FIELDS ABOVE SO THE RUN DATE ITSELF IS NEVER DISTURBED
       01  NEXT-DAY-FIELDS.
           05  ND-CCYY                    PIC 9(04).
           05  ND-MO                      PIC 9(02).
           05  ND-DA                      PIC 9(02).
           05  ND-MONTH-LEN               PIC 9(02) COMP.

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  RECORDS-READ               PIC 9(7) COMP.
           05  RECORDS-ACCEPTED           PIC 9(7) COMP.
           05  RECORDS-REJECTED           PIC 9(7) COMP.
           05  RECORDS-SKIPPED            PIC 9(7) COMP.
           05  SUGGESTIONS-ISSUED         PIC 9(7) COMP.
           05  WS-SUB                     PIC 9(4) COMP.
           05  WS-REM-4                   PIC 9(4) COMP.
           05  WS-REM-100                 PIC 9(4) COMP.
           05  WS-REM-400                 PIC 9(4) COMP.
           05  WS-DIVIDE-QUOT             PIC 9(4) COMP.

       01  FLAGS-AND-SWITCHES.
           05  ERROR-FOUND-SW             PIC X(01) VALUE "N".
               88  RECORD-ERROR-FOUND  VALUE "Y".
               88  VALID-RECORD        VALUE "N".
           05  FOUND-SW                   PIC X(01).
               88  RECORD-FOUND        VALUE "Y".
               88  RECORD-NOT-FOUND    VALUE "N".
           05  LEAP-YEAR-SW               PIC X(01).
               88  IS-LEAP-YEAR        VALUE "Y".

       01  MSG-LINE                       PIC X(80).

      ** CALL INTERFACE TO FLDEDIT
       01  EDIT-REQUEST.
           05  EDIT-TYPE-SW               PIC X(01).
           05  EDIT-FIELD-TXT             PIC X(100).
           05  EDIT-FIELD-NUM             PIC S9(9)V99.
           05  EDIT-RUN-DATE              PIC X(10).
           05  EDIT-OK-SW                 PIC X(01).
               88  EDIT-OK           VALUE "Y".
               88  EDIT-FAILED       VALUE "N".
           05  EDIT-ERR-MSG               PIC X(40).

       01  ID-ENTITY-CD                   PIC X(01) VALUE "A".
       01  NEXT-ID-OUT                    PIC 9(09).
       01  IDGEN-RETURN-CD                PIC S9(4) COMP.

      ** ALPHA VIEW OF AN ID FOR A DISPLAY LINE
       01  ID-DISPLAY-FIELDS.
           05  WS-ID-NUM                  PIC 9(09).
           05  WS-ID-ALPHA REDEFINES WS-ID-NUM
                                          PIC X(09).

      ** THE APPOINTMENT MASTER, HELD ENTIRELY IN WORKING STORAGE FOR
      ** THE LIFE OF THE RUN (MASTER IS SMALL - SEE FILES NOTE)
       01  APPT-TABLE-CONTROL.
           05  APPT-TABLE-COUNT           PIC 9(5) COMP.
       01  APPT-TABLE OCCURS 5000 TIMES
                   INDEXED BY APT-IDX.
           05  AT-ID                      PIC 9(09).
           05  AT-PATIENT-ID              PIC 9(09).
           05  AT-DOCTOR-ID               PIC 9(09).
           05  AT-DATETIME                PIC X(16).
           05  AT-STATUS                  PIC X(09).
               88  AT-CANCELLED     VALUE "CANCELLED".
           05  AT-REASON                  PIC X(30).
           05  AT-NOTES                   PIC X(30).

      ** CALL INTERFACE TO SYMPROUT
       01  WS-ROUTE-REQUEST.
           05  WR-REASON-TXT              PIC X(30).
           05  WR-SPECIALIZATION          PIC X(12).
           05  WR-DOCTOR-COUNT            PIC 9(03).
           05  WR-DOCTOR-TABLE OCCURS 200 TIMES
                       INDEXED BY RDOC-IDX.
               10  WR-DOCTOR-ID           PIC 9(09).
               10  WR-DOCTOR-SPEC         PIC X(12).
           05  WR-CHOSEN-DOCTOR-ID        PIC 9(09).
           05  WR-FOUND-SW                PIC X(01).
               88  WR-FOUND          VALUE "Y".
               88  WR-NOT-FOUND      VALUE "N".

      ** CALL INTERFACE TO SLOTSUGG
       01  WS-SLOT-REQUEST.
           05  WS-SLOT-RUN-DATETIME       PIC X(16).
           05  WS-SLOT-PREFERRED-DATE     PIC X(10).
           05  WS-SLOT-BOOKED-COUNT       PIC 9(03).
           05  WS-SLOT-BOOKED-TABLE OCCURS 100 TIMES
                       INDEXED BY SBK-IDX.
               10  WS-SB-DATETIME         PIC X(16).
           05  WS-SLOT-SUGGESTED-COUNT    PIC 9(01).
           05  WS-SLOT-SUGGESTED-TABLE OCCURS 5 TIMES
                       INDEXED BY SSG-IDX.
               10  WS-SS-DATETIME         PIC X(16).

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 100-MAINLINE THRU 100-EXIT
                   UNTIL NO-MORE-DATA.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB APPTPROC ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           MOVE 0 TO APPT-TABLE-COUNT.
           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
           ACCEPT WS-RUN-HHMMSSTT FROM TIME.
           STRING WS-RUN-CCYY DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-MO   DELIMITED BY SIZE
                  "-"         DELIMITED BY SIZE
                  WS-RUN-DA   DELIMITED BY SIZE
                  INTO WS-RUN-DATE-FMT.
           STRING WS-RUN-DATE-FMT DELIMITED BY SIZE
                  " "         DELIMITED BY SIZE
                  WS-RUN-HH   DELIMITED BY SIZE
                  ":"         DELIMITED BY SIZE
                  WS-RUN-MI   DELIMITED BY SIZE
                  INTO WS-RUN-DATETIME-FMT.
           PERFORM 800-LOAD-APPT-MASTER THRU 800-EXIT.
           PERFORM 810-LOAD-DOCTOR-TABLE THRU 810-EXIT.
           OPEN INPUT APPT-IN, OUTPUT SYSOUT.
           PERFORM 900-READ-APPT-IN THRU 900-EXIT.
       000-EXIT.
           EXIT.

       100-MAINLINE.
           EVALUATE TRUE
               WHEN ACTION-NEW
                   PERFORM 200-NEW-APPOINTMENT THRU 200-EXIT
               WHEN ACTION-CONFIRM
                   PERFORM 300-CONFIRM-APPOINTMENT THRU 300-EXIT
               WHEN ACTION-CANCEL
                   PERFORM 400-CANCEL-APPOINTMENT THRU 400-EXIT
               WHEN ACTION-SUGGEST
                   PERFORM 500-SUGGEST-SLOTS THRU 500-EXIT
               WHEN OTHER
      **** ACTIONS B (BILL) AND Y (SUMMARY) BELONG TO BILLPROC            050303PK
                   ADD 1 TO RECORDS-SKIPPED
           END-EVALUATE.
           PERFORM 900-READ-APPT-IN THRU 900-EXIT.
       100-EXIT.
           EXIT.

       200-NEW-APPOINTMENT.
           MOVE "N" TO ERROR-FOUND-SW.
           PERFORM 210-VALIDATE-PATIENT-ID THRU 210-EXIT.
           IF VALID-RECORD
               PERFORM 220-ROUTE-OR-VALIDATE-DOC THRU 220-EXIT.
           IF VALID-RECORD
               PERFORM 230-VALIDATE-DATETIME THRU 230-EXIT.
           IF VALID-RECORD
               PERFORM 240-ADD-NEW-APPOINTMENT THRU 240-EXIT
               ADD 1 TO RECORDS-ACCEPTED
           ELSE
               ADD 1 TO RECORDS-REJECTED
               DISPLAY "*** APPOINTMENT REQUEST REJECTED - " MSG-LINE.
       200-EXIT.
           EXIT.

       210-VALIDATE-PATIENT-ID.
           MOVE "I" TO EDIT-TYPE-SW.
           MOVE APTIN-PATIENT-ID TO EDIT-FIELD-NUM.
           CALL "FLDEDIT" USING EDIT-REQUEST.
           IF EDIT-FAILED
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE "*** PATIENT ID MUST BE GREATER THAN ZERO" TO MSG-LINE.
       210-EXIT.
           EXIT.

       220-ROUTE-OR-VALIDATE-DOC.
           IF APTIN-DOCTOR-ID > 0
               GO TO 220-EXIT.

      **** NO DOCTOR SUPPLIED - ROUTE BY REASON TEXT TO A SPECIALIST      101405MT
           MOVE APTIN-REASON TO WR-REASON-TXT.
           CALL "SYMPROUT" USING WS-ROUTE-REQUEST.
           IF WR-FOUND
               MOVE WR-CHOSEN-DOCTOR-ID TO APTIN-DOCTOR-ID
           ELSE
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE "*** NO DOCTOR AVAILABLE FOR THIS REASON" TO MSG-LINE.
       220-EXIT.
           EXIT.

       230-VALIDATE-DATETIME.
           IF APTIN-DATETIME = SPACES
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE "*** MISSING APPOINTMENT DATE-TIME" TO MSG-LINE
               GO TO 230-EXIT.
           IF APTIN-DATETIME < WS-RUN-DATETIME-FMT
               MOVE "Y" TO ERROR-FOUND-SW
               MOVE "*** APPOINTMENT DATE-TIME IS IN THE PAST" TO MSG-LINE.
       230-EXIT.
           EXIT.

       240-ADD-NEW-APPOINTMENT.
           MOVE "A" TO ID-ENTITY-CD.
           CALL "IDGEN" USING ID-ENTITY-CD, NEXT-ID-OUT, IDGEN-RETURN-CD.
           ADD 1 TO APPT-TABLE-COUNT.
           SET APT-IDX TO APPT-TABLE-COUNT.
           MOVE NEXT-ID-OUT       TO AT-ID(APT-IDX).
           MOVE APTIN-PATIENT-ID  TO AT-PATIENT-ID(APT-IDX).
           MOVE APTIN-DOCTOR-ID   TO AT-DOCTOR-ID(APT-IDX).
           MOVE APTIN-DATETIME    TO AT-DATETIME(APT-IDX).
           MOVE "PENDING"         TO AT-STATUS(APT-IDX).
           MOVE APTIN-REASON      TO AT-REASON(APT-IDX).
           MOVE APTIN-NOTES       TO AT-NOTES(APT-IDX).
       240-EXIT.
           EXIT.

       300-CONFIRM-APPOINTMENT.
           MOVE APTIN-ID TO NEXT-ID-OUT.
           PERFORM 750-FIND-BY-ID THRU 750-EXIT.
           IF RECORD-FOUND
               MOVE "CONFIRMED" TO AT-STATUS(APT-IDX)
               ADD 1 TO RECORDS-ACCEPTED
           ELSE
               ADD 1 TO RECORDS-REJECTED
               MOVE APTIN-ID TO WS-ID-NUM
               MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
               DISPLAY "*** APPOINTMENT NOT FOUND TO CONFIRM - " MSG-LINE.
       300-EXIT.
           EXIT.

       400-CANCEL-APPOINTMENT.
           MOVE APTIN-ID TO NEXT-ID-OUT.
           PERFORM 750-FIND-BY-ID THRU 750-EXIT.
           IF RECORD-FOUND
               MOVE "CANCELLED" TO AT-STATUS(APT-IDX)
               ADD 1 TO RECORDS-ACCEPTED
           ELSE
               ADD 1 TO RECORDS-REJECTED
               MOVE APTIN-ID TO WS-ID-NUM
               MOVE WS-ID-ALPHA TO MSG-LINE(1:9)
               DISPLAY "*** APPOINTMENT NOT FOUND TO CANCEL - " MSG-LINE.
       400-EXIT.
           EXIT.

       500-SUGGEST-SLOTS.
           PERFORM 850-LOAD-DOCTOR-BOOKINGS THRU 850-EXIT.
           MOVE WS-RUN-DATETIME-FMT TO WS-SLOT-RUN-DATETIME.
           IF APTIN-PREFERRED-DATE = SPACES
               PERFORM 820-COMPUTE-NEXT-DAY THRU 820-EXIT
               MOVE WS-NEXT-DAY-FMT TO WS-SLOT-PREFERRED-DATE
           ELSE
               MOVE APTIN-PREFERRED-DATE TO WS-SLOT-PREFERRED-DATE.

           CALL "SLOTSUGG" USING WS-SLOT-REQUEST.
           ADD 1 TO SUGGESTIONS-ISSUED.
           PERFORM 900-DISPLAY-SUGGESTIONS THRU 900-DEXIT
                   VARYING SSG-IDX FROM 1 BY 1
                   UNTIL SSG-IDX > WS-SLOT-SUGGESTED-COUNT.
       500-EXIT.
           EXIT.

       750-FIND-BY-ID.
      **** SEQUENTIAL SEARCH OF THE APPOINTMENT TABLE BY ID               071997RT
           MOVE "N" TO FOUND-SW.
           PERFORM 751-SCAN-BY-ID THRU 751-EXIT
                   VARYING APT-IDX FROM 1 BY 1
                   UNTIL APT-IDX > APPT-TABLE-COUNT OR RECORD-FOUND.
       750-EXIT.
           EXIT.

       751-SCAN-BY-ID.
           IF AT-ID(APT-IDX) = NEXT-ID-OUT
               MOVE "Y" TO FOUND-SW.
       751-EXIT.
           EXIT.

       800-LOAD-APPT-MASTER.
      **** PRIOR RUNS' MASTER, IF ANY, IS THE STARTING POINT FOR THE      071997RT
      **** TABLE THIS RUN MAINTAINS AND REWRITES AT 999-CLEANUP
           OPEN INPUT APPT-MAST.
           IF MFCODE = "35" OR MFCODE = "05"
               GO TO 800-EXIT.
           PERFORM 801-READ-MASTER THRU 801-EXIT
                   UNTIL MFCODE = "10".
           CLOSE APPT-MAST.
       800-EXIT.
           EXIT.

       801-READ-MASTER.
           READ APPT-MAST
               AT END MOVE "10" TO MFCODE
               GO TO 801-EXIT
           END-READ.
           ADD 1 TO APPT-TABLE-COUNT.
           SET APT-IDX TO APPT-TABLE-COUNT.
           MOVE APT-ID        TO AT-ID(APT-IDX).
           MOVE APT-PATIENT-ID TO AT-PATIENT-ID(APT-IDX).
           MOVE APT-DOCTOR-ID TO AT-DOCTOR-ID(APT-IDX).
           MOVE APT-DATETIME  TO AT-DATETIME(APT-IDX).
           MOVE APT-STATUS    TO AT-STATUS(APT-IDX).
           MOVE APT-REASON    TO AT-REASON(APT-IDX).
           MOVE APT-NOTES     TO AT-NOTES(APT-IDX).
       801-EXIT.
           EXIT.

       810-LOAD-DOCTOR-TABLE.
           MOVE 0 TO WR-DOCTOR-COUNT.
           OPEN INPUT DOCTOR-MAST.
           PERFORM 811-READ-DOCTOR THRU 811-EXIT
                   UNTIL DOC-NO-MORE-DATA.
           CLOSE DOCTOR-MAST.
       810-EXIT.
           EXIT.

       811-READ-DOCTOR.
           READ DOCTOR-MAST
               AT END MOVE "10" TO DFCODE
               GO TO 811-EXIT
           END-READ.
           ADD 1 TO WR-DOCTOR-COUNT.
           SET RDOC-IDX TO WR-DOCTOR-COUNT.
           MOVE DOC-ID           TO WR-DOCTOR-ID(RDOC-IDX).
           MOVE DOC-SPECIALIZATION TO WR-DOCTOR-SPEC(RDOC-IDX).
       811-EXIT.
           EXIT.

       820-COMPUTE-NEXT-DAY.
      **** NO INTRINSIC DATE FUNCTION IN THIS SHOP'S COMPILER - ADD        101405MT
      **** ONE DAY BY TABLE LOOKUP OF MONTH LENGTH, WITH A LEAP TEST
      **** FOR FEBRUARY.  WORKS AGAINST ND-CCYY/MO/DA, NOT THE RUN-DATE
      **** FIELDS, SO THE RUN DATE ITSELF IS LEFT UNCHANGED
           MOVE WS-RUN-CCYY TO ND-CCYY.
           MOVE WS-RUN-MO   TO ND-MO.
           MOVE WS-RUN-DA   TO ND-DA.
           PERFORM 821-LEAP-TEST THRU 821-EXIT.
           PERFORM 822-ADD-ONE-DAY THRU 822-EXIT.
           STRING ND-CCYY DELIMITED BY SIZE
                  "-"     DELIMITED BY SIZE
                  ND-MO   DELIMITED BY SIZE
                  "-"     DELIMITED BY SIZE
                  ND-DA   DELIMITED BY SIZE
                  INTO WS-NEXT-DAY-FMT.
       820-EXIT.
           EXIT.

       821-LEAP-TEST.
           MOVE "N" TO LEAP-YEAR-SW.
           DIVIDE ND-CCYY BY 4   GIVING WS-DIVIDE-QUOT
                   REMAINDER WS-REM-4.
           DIVIDE ND-CCYY BY 100 GIVING WS-DIVIDE-QUOT
                   REMAINDER WS-REM-100.
           DIVIDE ND-CCYY BY 400 GIVING WS-DIVIDE-QUOT
                   REMAINDER WS-REM-400.
           IF WS-REM-4 = 0
               IF WS-REM-100 NOT = 0 OR WS-REM-400 = 0
                   MOVE "Y" TO LEAP-YEAR-SW.
       821-EXIT.
           EXIT.

       822-ADD-ONE-DAY.
           MOVE ML-ENTRY(ND-MO) TO ND-MONTH-LEN.
           IF ND-MO = 2 AND IS-LEAP-YEAR
               MOVE 29 TO ND-MONTH-LEN.

           IF ND-DA >= ND-MONTH-LEN
               MOVE 1 TO ND-DA
               IF ND-MO = 12
                   MOVE 1 TO ND-MO
                   ADD 1 TO ND-CCYY
               ELSE
                   ADD 1 TO ND-MO
               END-IF
           ELSE
               ADD 1 TO ND-DA.
       822-EXIT.
           EXIT.

       850-LOAD-DOCTOR-BOOKINGS.
      **** NON-CANCELLED APPOINTMENTS OF THE TARGET DOCTOR, FROM THE
      **** TABLE LOADED/MAINTAINED ABOVE (NOT A RE-READ OF THE FILE)      101405MT
           MOVE 0 TO WS-SLOT-BOOKED-COUNT.
           PERFORM 851-SCAN-BOOKINGS THRU 851-EXIT
                   VARYING APT-IDX FROM 1 BY 1
                   UNTIL APT-IDX > APPT-TABLE-COUNT
                      OR WS-SLOT-BOOKED-COUNT > 99.
       850-EXIT.
           EXIT.

       851-SCAN-BOOKINGS.
           IF AT-DOCTOR-ID(APT-IDX) = APTIN-DOCTOR-ID
                   AND NOT AT-CANCELLED(APT-IDX)
               ADD 1 TO WS-SLOT-BOOKED-COUNT
               SET SBK-IDX TO WS-SLOT-BOOKED-COUNT
               MOVE AT-DATETIME(APT-IDX) TO WS-SB-DATETIME(SBK-IDX).
       851-EXIT.
           EXIT.

       890-REWRITE-APPT-MASTER.
           OPEN OUTPUT APPT-MAST.
           PERFORM 891-WRITE-ONE THRU 891-EXIT
                   VARYING APT-IDX FROM 1 BY 1
                   UNTIL APT-IDX > APPT-TABLE-COUNT.
           CLOSE APPT-MAST.
       890-EXIT.
           EXIT.

       891-WRITE-ONE.
           MOVE AT-ID(APT-IDX)         TO APT-ID.
           MOVE AT-PATIENT-ID(APT-IDX) TO APT-PATIENT-ID.
           MOVE AT-DOCTOR-ID(APT-IDX)  TO APT-DOCTOR-ID.
           MOVE AT-DATETIME(APT-IDX)   TO APT-DATETIME.
           MOVE AT-STATUS(APT-IDX)     TO APT-STATUS.
           MOVE AT-REASON(APT-IDX)     TO APT-REASON.
           MOVE AT-NOTES(APT-IDX)      TO APT-NOTES.
           WRITE APPT-MAST-REC.
       891-EXIT.
           EXIT.

       900-READ-APPT-IN.
           READ APPT-IN
               AT END MOVE "10" TO IFCODE
               GO TO 900-EXIT
           END-READ.
           ADD 1 TO RECORDS-READ.
       900-EXIT.
           EXIT.

       900-DISPLAY-SUGGESTIONS.
           DISPLAY "    SUGGESTED SLOT - " WS-SS-DATETIME(SSG-IDX).
       900-DEXIT.
           EXIT.

       999-CLEANUP.
           PERFORM 890-REWRITE-APPT-MASTER THRU 890-EXIT.
           CLOSE APPT-IN, SYSOUT.

           DISPLAY "** RECORDS READ       **" RECORDS-READ.
           DISPLAY "** RECORDS ACCEPTED   **" RECORDS-ACCEPTED.
           DISPLAY "** RECORDS REJECTED   **" RECORDS-REJECTED.
           DISPLAY "** RECORDS SKIPPED    **" RECORDS-SKIPPED.
           DISPLAY "** SLOT SUGGESTIONS   **" SUGGESTIONS-ISSUED.
           DISPLAY "******** NORMAL END OF JOB APPTPROC ********".
       999-EXIT.
           EXIT.
