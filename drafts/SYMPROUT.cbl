       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  SYMPROUT.
       AUTHOR. M. TRAN.
       INSTALLATION. COBOL DEVELOPMENT CENTER.
       DATE-WRITTEN. 10/14/05.
       DATE-COMPILED. 10/14/05.
       SECURITY. NON-CONFIDENTIAL.
      ******************************************************************
      *REMARKS.
      *    CALLED BY APPTPROC WHEN A NEW-APPOINTMENT REQUEST CARRIES
      *    NO DOCTOR ID.  SCANS THE LOWERCASED REASON TEXT FOR THE
      *    FIRST KEYWORD IN THE KEYWORD TABLE BELOW THAT APPEARS
      *    ANYWHERE IN THE TEXT (A SUBSTRING MATCH, NOT JUST A MATCH
      *    AT THE FRONT OF THE TEXT) TO PICK A SPECIALIZATION, THEN
      *    SCANS THE DOCTOR TABLE (LOADED BY THE CALLER - SEE APPTPROC
      *    800-LOAD-DOCTOR-TABLE) FOR THE FIRST DOCTOR OF THAT
      *    SPECIALIZATION, FALLING BACK TO GENERAL.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  10/14/05  MT  CR-0309   ORIGINAL                             *
      *  10/14/05  MT  CR-0313   ADDED SCAN/ROUTE TRACE DISPLAYS       *
      *  03/02/07  MT  CR-0331   ADDED GYNECOLOGY/UROLOGY KEYWORDS     *
      *  03/09/07  MT  CR-0332   NEW KEYWORDS EXPOSED A COLUMN-1-ONLY  *
      *                          MATCH - REBUILT AS A TABLE-DRIVEN     *
      *                          SUBSTRING SCAN OF THE WHOLE REASON    *
      *                          TEXT                                 *
      ******************************************************************

       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       INPUT-OUTPUT SECTION.

       DATA DIVISION.
       FILE SECTION.

       WORKING-STORAGE SECTION.
       01  MISC-FIELDS.
           05  LC-REASON                  PIC X(30).
********FIRST-WORD VIEW USED FOR THE KEYWORD-SCAN TRACE DISPLAY BELOW   101405MT
           05  LC-REASON-PARTS REDEFINES LC-REASON.
               10  LC-REASON-LEAD         PIC X(13).
               10  LC-REASON-REST         PIC X(17).
           05  TBL-SUB                    PIC S9(4) COMP.
           05  KW-SUB                     PIC S9(4) COMP.
           05  KW-POS                     PIC S9(4) COMP.
           05  KW-MAXPOS                  PIC S9(4) COMP.
           05  FOUND-SPEC                 PIC X(12).
********ABBREVIATED CODE FOR THE TRACE LINE - FIRST FOUR LETTERS ONLY   101405MT
           05  FOUND-SPEC-SHORT REDEFINES FOUND-SPEC
                                       PIC X(04).

********SCRATCH SWITCH FOR 110-SCAN-KEYWORDS - NOT PART OF ANY RECORD,  030907MT
********SO IT STANDS ALONE RATHER THAN RIDING IN MISC-FIELDS.
       77  KEYWORD-FOUND-SW               PIC X(01).
           88  KEYWORD-FOUND    VALUE "Y".
           88  KEYWORD-NOT-FOUND VALUE "N".

********KEYWORD-TO-SPECIALIZATION TABLE, IN THE ORDER THE DESK WANTS    030907MT
********THEM TRIED - 3 ENTRIES EACH FOR CARDIOLOGY/DERMATOLOGY/
********PEDIATRICS/ORTHOPEDICS/NEUROLOGY/PSYCHIATRY, 2 EACH FOR
********ONCOLOGY/GYNECOLOGY/UROLOGY.  KT-KEYWORD-LEN CARRIES THE
********SIGNIFICANT LENGTH OF EACH KEYWORD SO 115-TRY-ONE-POSITION
********CAN REFERENCE-MODIFY BOTH SIDES OF THE COMPARE TO THE SAME
********LENGTH WITHOUT TRAILING-SPACE PADDING THROWING OFF THE MATCH.
       01  KEYWORD-TABLE.
           05  KT-KEYWORD                 PIC X(15) OCCURS 24 TIMES
                   VALUE "CHEST PAIN", "HEART", "CARDIAC",
                         "RASH", "SKIN", "ACNE",
                         "CHILD", "PEDIATRIC", "BABY",
                         "FRACTURE", "BONE", "JOINT",
                         "HEADACHE", "NEUROLOGICAL", "SEIZURE",
                         "MENTAL", "DEPRESSION", "ANXIETY",
                         "CANCER", "TUMOR",
                         "WOMEN", "GYNECOLOGICAL",
                         "URINARY", "KIDNEY".
           05  KT-KEYWORD-LEN              PIC S9(4) COMP OCCURS 24 TIMES
                   VALUE 10, 5, 7,
                         4, 4, 4,
                         5, 9, 4,
                         8, 4, 5,
                         8, 12, 7,
                         6, 10, 7,
                         6, 5,
                         5, 13,
                         7, 6.
           05  KT-SPEC                     PIC X(12) OCCURS 24 TIMES
                   VALUE "CARDIOLOGY", "CARDIOLOGY", "CARDIOLOGY",
                         "DERMATOLOGY", "DERMATOLOGY", "DERMATOLOGY",
                         "PEDIATRICS", "PEDIATRICS", "PEDIATRICS",
                         "ORTHOPEDICS", "ORTHOPEDICS", "ORTHOPEDICS",
                         "NEUROLOGY", "NEUROLOGY", "NEUROLOGY",
                         "PSYCHIATRY", "PSYCHIATRY", "PSYCHIATRY",
                         "ONCOLOGY", "ONCOLOGY",
                         "GYNECOLOGY", "GYNECOLOGY",
                         "UROLOGY", "UROLOGY".
           05  FILLER                      PIC X(01).

       LINKAGE SECTION.
       01  ROUTE-REQUEST.
           05  ROUTE-REASON-TXT           PIC X(30).
           05  ROUTE-SPECIALIZATION       PIC X(12).
           05  ROUTE-DOCTOR-COUNT         PIC 9(03).
           05  ROUTE-DOCTOR-TABLE OCCURS 200 TIMES.
               10  RT-DOCTOR-ID           PIC 9(09).
               10  RT-DOCTOR-SPEC         PIC X(12).
           05  ROUTE-CHOSEN-DOCTOR-ID     PIC 9(09).
********ALPHA VIEW OF THE CHOSEN DOCTOR ID FOR THE TRACE DISPLAY BELOW  101405MT
           05  ROUTE-CHOSEN-ID-ALPHA REDEFINES ROUTE-CHOSEN-DOCTOR-ID
                                       PIC X(09).
           05  ROUTE-FOUND-SW             PIC X(01).
               88  ROUTE-FOUND      VALUE "Y".
               88  ROUTE-NOT-FOUND  VALUE "N".

       PROCEDURE DIVISION USING ROUTE-REQUEST.
           MOVE "N" TO ROUTE-FOUND-SW.
           MOVE SPACES TO ROUTE-SPECIALIZATION, ROUTE-CHOSEN-DOCTOR-ID.
           MOVE 0 TO ROUTE-CHOSEN-DOCTOR-ID.
           IF ROUTE-REASON-TXT = SPACES
               GOBACK.

           MOVE FUNCTION LOWER-CASE(ROUTE-REASON-TXT) TO LC-REASON.
           DISPLAY "SYMPROUT SCANNING - " LC-REASON-LEAD.
           PERFORM 100-MATCH-KEYWORD THRU 100-EXIT.
           MOVE FOUND-SPEC TO ROUTE-SPECIALIZATION.

           PERFORM 200-PICK-DOCTOR THRU 200-EXIT.
           IF NOT ROUTE-FOUND
               MOVE "GENERAL" TO ROUTE-SPECIALIZATION
               PERFORM 200-PICK-DOCTOR THRU 200-EXIT.
           DISPLAY "SYMPROUT ROUTED " FOUND-SPEC-SHORT " TO DOCTOR "
                   ROUTE-CHOSEN-ID-ALPHA.
           GOBACK.

       100-MATCH-KEYWORD.
      **** WALK THE KEYWORD TABLE IN ITS OWN ORDER - THE FIRST ENTRY     030907MT
      **** WHOSE KEYWORD TURNS UP ANYWHERE IN THE REASON TEXT WINS.
      **** NO MATCH LEAVES FOUND-SPEC AT GENERAL.
           MOVE "GENERAL" TO FOUND-SPEC.
           PERFORM 110-SCAN-KEYWORDS THRU 110-EXIT
                   VARYING KW-SUB FROM 1 BY 1
                   UNTIL KW-SUB > 24 OR FOUND-SPEC NOT = "GENERAL".
       100-EXIT.
           EXIT.

       110-SCAN-KEYWORDS.
      **** TRY KT-KEYWORD(KW-SUB) AT EVERY STARTING POSITION IN THE      030907MT
      **** REASON TEXT WHERE IT COULD STILL FIT - A TRUE SUBSTRING
      **** SEARCH, NOT JUST A TEST AGAINST COLUMN 1.
           MOVE "N" TO KEYWORD-FOUND-SW.
           COMPUTE KW-MAXPOS = 30 - KT-KEYWORD-LEN(KW-SUB) + 1.
           PERFORM 115-TRY-ONE-POSITION THRU 115-EXIT
                   VARYING KW-POS FROM 1 BY 1
                   UNTIL KW-POS > KW-MAXPOS OR KEYWORD-FOUND.
           IF KEYWORD-FOUND
               MOVE KT-SPEC(KW-SUB) TO FOUND-SPEC.
       110-EXIT.
           EXIT.

       115-TRY-ONE-POSITION.
           IF LC-REASON(KW-POS:KT-KEYWORD-LEN(KW-SUB)) =
                    KT-KEYWORD(KW-SUB)(1:KT-KEYWORD-LEN(KW-SUB))
               MOVE "Y" TO KEYWORD-FOUND-SW.
       115-EXIT.
           EXIT.

       200-PICK-DOCTOR.
      **** FIRST CANDIDATE OF THE SPECIALIZATION WINS (SOURCE'S
      **** "LEAST-BUSY" STUB IS A STUB - IT ALSO JUST PICKS FIRST)       101405MT
           MOVE "N" TO ROUTE-FOUND-SW.
           PERFORM 210-SCAN-TABLE THRU 210-EXIT
                   VARYING TBL-SUB FROM 1 BY 1
                   UNTIL TBL-SUB > ROUTE-DOCTOR-COUNT
                      OR ROUTE-FOUND.
       200-EXIT.
           EXIT.

       210-SCAN-TABLE.
           IF RT-DOCTOR-SPEC(TBL-SUB) = ROUTE-SPECIALIZATION
               MOVE RT-DOCTOR-ID(TBL-SUB) TO ROUTE-CHOSEN-DOCTOR-ID
               MOVE "Y" TO ROUTE-FOUND-SW.
       210-EXIT.
           EXIT.
