       IDENTIFICATION DIVISION.
      ******************************************************************
       PROGRAM-ID.  ANALRPT.
       AUTHOR. R. TANAKA.
       INSTALLATION. COBOL DEV Center.
       DATE-WRITTEN. 05/03/03.
       DATE-COMPILED. 05/03/03.
       SECURITY. NON-CONFIDENTIAL.

      ******************************************************************
      *REMARKS.
      *
      *          THIS PROGRAM READS THE DOCTOR, APPOINTMENT AND BILL
      *          MASTERS END TO END AND PRINTS THE CLINIC'S ANALYTICS
      *          REPORT.  NOTHING ON THE MASTERS IS CHANGED - THIS IS
      *          A READ-ONLY REPORT RUN.
      *
      *          THE MINIMUM REPORT (AVERAGE FEE, TOTAL PAID REVENUE,
      *          CONFIRMED COUNT, TOP 3 BOOKED DOCTORS) IS FOLLOWED BY
      *          TWO HOUSE-ADDED SECTIONS THE ANALYTICS DESK ASKED FOR
      *          WHEN THIS WAS MOVED OFF THE OLD CENSUS REPORT - DOCTORS
      *          ABOVE THE AVERAGE FEE, AND THE PENDING-APPOINTMENT
      *          WORKLIST IN DATE ORDER.
      *
      *          ADAPTED FROM THE OLD PATIENT CENSUS REPORT - SAME
      *          PAGE-HEADER / NAMED-PRINT-LINE STYLE, DIFFERENT
      *          MASTERS AND DIFFERENT ACCUMULATORS.
      ******************************************************************
      *  CHANGE LOG                                                   *
      *  DATE     BY   REQ#      DESCRIPTION                          *
      *  -------- ---  --------  ------------------------------------ *
      *  03/11/89  JS  CR-0005   ORIGINAL - PATIENT CENSUS REPORT       *
      *  11/20/98  JS  CR-0203   Y2K HOUSEKEEPING REVIEW - NO CHANGE   *
      *  05/03/03  RT  CR-0271   RENAMED ANALRPT, REBUILT FOR MEDITRACK *
      *  10/14/05  MT  CR-0309   ADDED ABOVE-AVERAGE AND PENDING LISTS  *
      *  10/14/05  MT  CR-0317   ADDED REVENUE WHOLE/CENTS TIE-OUT      *
      ******************************************************************
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SOURCE-COMPUTER. IBM-390.
       OBJECT-COMPUTER. IBM-390.
       SPECIAL-NAMES.
           C01 IS NEXT-PAGE.

       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT SYSOUT
           ASSIGN TO UT-S-SYSOUT
             ORGANIZATION IS SEQUENTIAL.

           SELECT DOCTOR-MAST
           ASSIGN TO UT-S-DOCTOR-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS DFCODE.

           SELECT APPT-MAST
           ASSIGN TO UT-S-APPT-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS AFCODE.

           SELECT BILL-MAST
           ASSIGN TO UT-S-BILL-MAST
             ORGANIZATION IS SEQUENTIAL
             FILE STATUS IS MFCODE.

           SELECT RPT-OUT
           ASSIGN TO UT-S-RPT-OUT
             ORGANIZATION IS LINE SEQUENTIAL
             FILE STATUS IS OFCODE.

       DATA DIVISION.
       FILE SECTION.
       FD  SYSOUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS SYSOUT-REC.
       01  SYSOUT-REC  PIC X(80).

       FD  DOCTOR-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS DOCTOR-MAST-REC.
           COPY DOCMAST.

       FD  APPT-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS APPT-MAST-REC.
           COPY APTMAST.

       FD  BILL-MAST
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS BILL-MAST-REC.
           COPY BILMAST.

       FD  RPT-OUT
           RECORDING MODE IS F
           LABEL RECORDS ARE STANDARD
           RECORD CONTAINS 80 CHARACTERS
           BLOCK CONTAINS 0 RECORDS
           DATA RECORD IS RPT-REC.
       01  RPT-REC  PIC X(80).

       WORKING-STORAGE SECTION.

       01  FILE-STATUS-CODES.
           05  DFCODE                     PIC X(2).
               88  DOC-NO-MORE-DATA VALUE "10".
           05  AFCODE                     PIC X(2).
               88  APT-NO-MORE-DATA VALUE "10".
           05  MFCODE                     PIC X(2).
               88  BIL-NO-MORE-DATA VALUE "10".
           05  OFCODE                     PIC X(2).

       01  COUNTERS-IDXS-AND-ACCUMULATORS.
           05  DOCTORS-READ               PIC 9(5) COMP.
           05  APPTS-READ                 PIC 9(5) COMP.
           05  BILLS-READ                 PIC 9(5) COMP.
           05  CONFIRMED-COUNT            PIC 9(5) COMP.
           05  WS-RANK                    PIC 9(1) COMP.
           05  WS-BEST-COUNT              PIC 9(5) COMP.
           05  WS-BEST-IDX                PIC 9(5) COMP.
           05  WS-ABOVE-COUNT             PIC 9(5) COMP.
           05  WS-PENDING-REMAINING       PIC 9(5) COMP.

       01  FEE-ACCUMULATORS.
           05  FEE-SUM                    PIC 9(9)V99.
           05  FEE-AVERAGE                PIC 9(7)V99.
      ******** ALTERNATE WHOLE/CENTS VIEW - SEE 830-COMPUTE-AVERAGE       050303RT
           05  FEE-AVERAGE-PARTS REDEFINES FEE-AVERAGE.
               10  FEE-AVG-WHOLE           PIC 9(7).
               10  FEE-AVG-CENTS           PIC 9(2).
           05  REVENUE-TOTAL              PIC 9(9)V99.
      ******** ALTERNATE WHOLE/CENTS VIEW FOR THE TIE-OUT DISPLAY AT       101405MT
      ******** 999-CLEANUP BELOW
           05  REVENUE-TOTAL-PARTS REDEFINES REVENUE-TOTAL.
               10  REVENUE-WHOLE           PIC 9(9).
               10  REVENUE-CENTS           PIC 9(2).

       01  RUN-DATE-FIELDS.
           05  WS-RUN-CCYYMMDD            PIC 9(08).
           05  WS-RUN-DATE-PARTS REDEFINES WS-RUN-CCYYMMDD.
               10  WS-RUN-CCYY             PIC 9(04).
               10  WS-RUN-MO               PIC 9(02).
               10  WS-RUN-DA               PIC 9(02).

       01  FLAGS-AND-SWITCHES.
           05  FOUND-SW                   PIC X(01).
               88  RECORD-FOUND        VALUE "Y".
               88  RECORD-NOT-FOUND    VALUE "N".

       01  SELECTED-FLAGS.
           05  SEL-FLAG OCCURS 2000 TIMES PIC X(01).
               88  ALREADY-SELECTED   VALUE "Y".

      ** SEPARATE FLAG TABLE FOR THE LARGER PENDING TABLE - SEL-FLAG     101405MT
      ** ABOVE IS SIZED FOR THE 2000-ENTRY DOCTOR TABLE ONLY
       01  PENDING-SEL-FLAGS.
           05  PND-SEL-FLAG OCCURS 5000 TIMES PIC X(01).

      ** ONE ENTRY PER DOCTOR - LOADED FROM DOCTOR-MAST AT START
       01  DOCTOR-TABLE-CONTROL.
           05  DOCTOR-TABLE-COUNT         PIC 9(5) COMP.
       01  DOCTOR-TABLE OCCURS 2000 TIMES
                   INDEXED BY DOC-IDX.
           05  DT-ID                      PIC 9(09).
           05  DT-NAME                    PIC X(30).
           05  DT-SPECIALIZATION          PIC X(12).
           05  DT-FEE                     PIC 9(07)V99.
           05  DT-APT-COUNT               PIC 9(05) COMP.

      ** ONE ENTRY PER PENDING APPOINTMENT, PRINTED IN DATE ORDER
       01  PENDING-TABLE-CONTROL.
           05  PENDING-TABLE-COUNT        PIC 9(5) COMP.
       01  PENDING-TABLE OCCURS 5000 TIMES
                   INDEXED BY PND-IDX.
           05  PT-APT-ID                  PIC 9(09).
           05  PT-PATIENT-ID              PIC 9(09).
           05  PT-DOCTOR-ID               PIC 9(09).
           05  PT-DATETIME                PIC X(16).

      ** REPORT PRINT LINES - MOVED TO RPT-REC, ONE AT A TIME
       01  WS-RPT-TITLE-LINE.
           05  FILLER  PIC X(35) VALUE "=== MEDITRACK ANALYTICS REPORT ===".
           05  FILLER  PIC X(45) VALUE SPACES.

       01  WS-RPT-AVG-FEE-LINE.
           05  FILLER  PIC X(27) VALUE "Average Consultation Fee: ".
           05  RL-AVG-FEE-ED         PIC $ZZZ,ZZ9.99.
           05  FILLER  PIC X(42) VALUE SPACES.

       01  WS-RPT-REVENUE-LINE.
           05  FILLER  PIC X(27) VALUE "Total Revenue:             ".
           05  RL-REVENUE-ED         PIC $ZZZ,ZZ9.99.
           05  FILLER  PIC X(42) VALUE SPACES.

       01  WS-RPT-CONFIRMED-LINE.
           05  FILLER  PIC X(27) VALUE "Confirmed Appointments:    ".
           05  RL-CONFIRMED-ED       PIC ZZZ9.
           05  FILLER  PIC X(49) VALUE SPACES.

       01  WS-RPT-TOP-HDR-LINE.
           05  FILLER  PIC X(27) VALUE "Top 3 Most Booked Doctors:".
           05  FILLER  PIC X(53) VALUE SPACES.

       01  WS-RPT-DOCTOR-LINE.
           05  FILLER  PIC X(01) VALUE SPACES.
           05  RL-RANK-NO            PIC 9(1).
           05  FILLER  PIC X(02) VALUE ". ".
           05  RL-DOCTOR-NAME        PIC X(27).
           05  FILLER  PIC X(03) VALUE "- ".
           05  RL-SPECIALIZATION     PIC X(12).
           05  FILLER  PIC X(34) VALUE SPACES.

       01  WS-RPT-ABOVE-HDR-LINE.
           05  FILLER  PIC X(31)
                 VALUE "Doctors Above Average Fee:     ".
           05  FILLER  PIC X(49) VALUE SPACES.

       01  WS-RPT-ABOVE-LINE.
           05  FILLER  PIC X(01) VALUE SPACES.
           05  RL-ABOVE-NAME         PIC X(27).
           05  FILLER  PIC X(03) VALUE "- ".
           05  RL-ABOVE-FEE-ED       PIC $ZZZ,ZZ9.99.
           05  FILLER  PIC X(38) VALUE SPACES.

       01  WS-RPT-PENDING-HDR-LINE.
           05  FILLER  PIC X(31)
                 VALUE "Pending Appointment Worklist:  ".
           05  FILLER  PIC X(49) VALUE SPACES.

       01  WS-RPT-PENDING-LINE.
           05  FILLER  PIC X(01) VALUE SPACES.
           05  RL-PND-APT-ID         PIC 9(09).
           05  FILLER  PIC X(02) VALUE "- ".
           05  RL-PND-DATETIME       PIC X(16).
           05  FILLER  PIC X(52) VALUE SPACES.

       01  WS-BLANK-LINE              PIC X(80) VALUE SPACES.

       PROCEDURE DIVISION.
           PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
           PERFORM 800-LOAD-DOCTORS THRU 800-EXIT.
           PERFORM 810-LOAD-APPOINTMENTS THRU 810-EXIT.
           PERFORM 820-LOAD-BILLS THRU 820-EXIT.
           PERFORM 830-COMPUTE-AVERAGE THRU 830-EXIT.
           PERFORM 200-WRITE-HEADER-LINES THRU 200-EXIT.
           PERFORM 300-RANK-TOP-DOCTORS THRU 300-EXIT.
           PERFORM 400-LIST-ABOVE-AVERAGE THRU 400-EXIT.
           PERFORM 500-LIST-PENDING THRU 500-EXIT.
           PERFORM 999-CLEANUP THRU 999-EXIT.
           MOVE +0 TO RETURN-CODE.
           GOBACK.

       000-HOUSEKEEPING.
           DISPLAY "******** BEGIN JOB ANALRPT ********".
           INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
           INITIALIZE FEE-ACCUMULATORS.
           MOVE 0 TO DOCTOR-TABLE-COUNT.
           MOVE 0 TO PENDING-TABLE-COUNT.
           ACCEPT WS-RUN-CCYYMMDD FROM DATE YYYYMMDD.
           OPEN OUTPUT RPT-OUT, SYSOUT.
       000-EXIT.
           EXIT.

       200-WRITE-HEADER-LINES.
           WRITE RPT-REC FROM WS-RPT-TITLE-LINE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           MOVE FEE-AVERAGE    TO RL-AVG-FEE-ED.
           WRITE RPT-REC FROM WS-RPT-AVG-FEE-LINE.
           MOVE REVENUE-TOTAL  TO RL-REVENUE-ED.
           WRITE RPT-REC FROM WS-RPT-REVENUE-LINE.
           MOVE CONFIRMED-COUNT TO RL-CONFIRMED-ED.
           WRITE RPT-REC FROM WS-RPT-CONFIRMED-LINE.
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-RPT-TOP-HDR-LINE.
       200-EXIT.
           EXIT.

       300-RANK-TOP-DOCTORS.
      **** FIND THE THREE DOCTORS WITH THE HIGHEST NON-CANCELLED         050303RT
      **** APPOINTMENT COUNT, ONE PASS PER RANK - NO SORT VERB NEEDED
      **** FOR JUST THREE WINNERS
           PERFORM 301-CLEAR-DOCTOR-FLAGS THRU 301-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
           PERFORM 310-FIND-NEXT-TOP THRU 310-EXIT
                   VARYING WS-RANK FROM 1 BY 1
                   UNTIL WS-RANK > 3 OR WS-RANK > DOCTOR-TABLE-COUNT.
       300-EXIT.
           EXIT.

       301-CLEAR-DOCTOR-FLAGS.
           MOVE "N" TO SEL-FLAG(DOC-IDX).
       301-EXIT.
           EXIT.

       310-FIND-NEXT-TOP.
           MOVE 0 TO WS-BEST-COUNT.
           MOVE 0 TO WS-BEST-IDX.
           PERFORM 311-SCAN-FOR-BEST THRU 311-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
           IF WS-BEST-IDX = 0
               GO TO 310-EXIT.
           SET DOC-IDX TO WS-BEST-IDX.
           MOVE "Y" TO SEL-FLAG(WS-BEST-IDX).
           MOVE WS-RANK            TO RL-RANK-NO.
           MOVE DT-NAME(DOC-IDX)   TO RL-DOCTOR-NAME.
           MOVE DT-SPECIALIZATION(DOC-IDX) TO RL-SPECIALIZATION.
           WRITE RPT-REC FROM WS-RPT-DOCTOR-LINE.
       310-EXIT.
           EXIT.

       311-SCAN-FOR-BEST.
           IF SEL-FLAG(DOC-IDX) = "N"
              AND DT-APT-COUNT(DOC-IDX) > WS-BEST-COUNT
               MOVE DT-APT-COUNT(DOC-IDX) TO WS-BEST-COUNT
               SET WS-BEST-IDX TO DOC-IDX.
       311-EXIT.
           EXIT.

       400-LIST-ABOVE-AVERAGE.
      **** DOCTORS WHOSE FEE BEATS THE AVERAGE, HIGHEST FEE FIRST -      101405MT
      **** SAME SELECT-THE-BEST-REMAINING TECHNIQUE AS 300 ABOVE
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-RPT-ABOVE-HDR-LINE.
           PERFORM 401-FLAG-BELOW-AVERAGE THRU 401-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
           MOVE 1 TO WS-ABOVE-COUNT.
           PERFORM 410-FIND-NEXT-ABOVE THRU 410-EXIT
                   UNTIL WS-ABOVE-COUNT = 0.
       400-EXIT.
           EXIT.

       401-FLAG-BELOW-AVERAGE.
      **** ONLY DOCTORS STRICTLY ABOVE THE AVERAGE FEE START UNFLAGGED   101405MT
           IF DT-FEE(DOC-IDX) > FEE-AVERAGE
               MOVE "N" TO SEL-FLAG(DOC-IDX)
           ELSE
               MOVE "Y" TO SEL-FLAG(DOC-IDX)
           END-IF.
       401-EXIT.
           EXIT.

       410-FIND-NEXT-ABOVE.
           MOVE 0 TO WS-BEST-COUNT.
           MOVE 0 TO WS-BEST-IDX.
           PERFORM 411-SCAN-FOR-HIGH-FEE THRU 411-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > DOCTOR-TABLE-COUNT.
           IF WS-BEST-IDX = 0
               MOVE 0 TO WS-ABOVE-COUNT
               GO TO 410-EXIT.
           SET DOC-IDX TO WS-BEST-IDX.
           MOVE "Y" TO SEL-FLAG(WS-BEST-IDX).
           MOVE DT-NAME(DOC-IDX) TO RL-ABOVE-NAME.
           MOVE DT-FEE(DOC-IDX)  TO RL-ABOVE-FEE-ED.
           WRITE RPT-REC FROM WS-RPT-ABOVE-LINE.
       410-EXIT.
           EXIT.

       411-SCAN-FOR-HIGH-FEE.
           IF SEL-FLAG(DOC-IDX) = "N"
              AND DT-FEE(DOC-IDX) > WS-BEST-COUNT
               MOVE DT-FEE(DOC-IDX) TO WS-BEST-COUNT
               SET WS-BEST-IDX TO DOC-IDX.
       411-EXIT.
           EXIT.

       500-LIST-PENDING.
      **** PENDING WORKLIST, EARLIEST APPOINTMENT FIRST - SAME SELECT-   101405MT
      **** THE-BEST-REMAINING TECHNIQUE, LOWEST DATETIME WINS EACH PASS
           WRITE RPT-REC FROM WS-BLANK-LINE.
           WRITE RPT-REC FROM WS-RPT-PENDING-HDR-LINE.
           PERFORM 501-CLEAR-PENDING-FLAGS THRU 501-EXIT
                   VARYING PND-IDX FROM 1 BY 1
                   UNTIL PND-IDX > PENDING-TABLE-COUNT.
           MOVE PENDING-TABLE-COUNT TO WS-PENDING-REMAINING.
           PERFORM 510-FIND-NEXT-PENDING THRU 510-EXIT
                   UNTIL WS-PENDING-REMAINING = 0.
       500-EXIT.
           EXIT.

       501-CLEAR-PENDING-FLAGS.
           MOVE "N" TO PND-SEL-FLAG(PND-IDX).
       501-EXIT.
           EXIT.

       510-FIND-NEXT-PENDING.
           MOVE 0 TO WS-BEST-IDX.
           MOVE "9999999999999999" TO RL-PND-DATETIME.
           PERFORM 511-SCAN-FOR-EARLIEST THRU 511-EXIT
                   VARYING PND-IDX FROM 1 BY 1
                   UNTIL PND-IDX > PENDING-TABLE-COUNT.
           IF WS-BEST-IDX = 0
               MOVE 0 TO WS-PENDING-REMAINING
               GO TO 510-EXIT.
           SET PND-IDX TO WS-BEST-IDX.
           MOVE "Y" TO PND-SEL-FLAG(WS-BEST-IDX).
           MOVE PT-APT-ID(PND-IDX)   TO RL-PND-APT-ID.
           MOVE PT-DATETIME(PND-IDX) TO RL-PND-DATETIME.
           WRITE RPT-REC FROM WS-RPT-PENDING-LINE.
           SUBTRACT 1 FROM WS-PENDING-REMAINING.
       510-EXIT.
           EXIT.

       511-SCAN-FOR-EARLIEST.
           IF PND-SEL-FLAG(PND-IDX) = "N"
              AND PT-DATETIME(PND-IDX) < RL-PND-DATETIME
               MOVE PT-DATETIME(PND-IDX) TO RL-PND-DATETIME
               SET WS-BEST-IDX TO PND-IDX.
       511-EXIT.
           EXIT.

       800-LOAD-DOCTORS.
           OPEN INPUT DOCTOR-MAST.
           PERFORM 801-READ-DOCTOR THRU 801-EXIT
                   UNTIL DOC-NO-MORE-DATA.
           CLOSE DOCTOR-MAST.
       800-EXIT.
           EXIT.

       801-READ-DOCTOR.
           READ DOCTOR-MAST
               AT END MOVE "10" TO DFCODE
               GO TO 801-EXIT
           END-READ.
           ADD 1 TO DOCTORS-READ.
           ADD 1 TO DOCTOR-TABLE-COUNT.
           SET DOC-IDX TO DOCTOR-TABLE-COUNT.
           MOVE DOC-ID             TO DT-ID(DOC-IDX).
           MOVE DOC-NAME           TO DT-NAME(DOC-IDX).
           MOVE DOC-SPECIALIZATION TO DT-SPECIALIZATION(DOC-IDX).
           MOVE DOC-CONSULT-FEE    TO DT-FEE(DOC-IDX).
           MOVE 0                  TO DT-APT-COUNT(DOC-IDX).
           ADD DOC-CONSULT-FEE     TO FEE-SUM.
       801-EXIT.
           EXIT.

       810-LOAD-APPOINTMENTS.
           OPEN INPUT APPT-MAST.
           PERFORM 811-READ-APPOINTMENT THRU 811-EXIT
                   UNTIL APT-NO-MORE-DATA.
           CLOSE APPT-MAST.
       810-EXIT.
           EXIT.

       811-READ-APPOINTMENT.
           READ APPT-MAST
               AT END MOVE "10" TO AFCODE
               GO TO 811-EXIT
           END-READ.
           ADD 1 TO APPTS-READ.
           IF STATUS-CONFIRMED
               ADD 1 TO CONFIRMED-COUNT.
           IF NOT STATUS-CANCELLED
               PERFORM 812-BUMP-DOCTOR-COUNT THRU 812-EXIT.
           IF STATUS-PENDING
               ADD 1 TO PENDING-TABLE-COUNT
               SET PND-IDX TO PENDING-TABLE-COUNT
               MOVE APT-ID          TO PT-APT-ID(PND-IDX)
               MOVE APT-PATIENT-ID  TO PT-PATIENT-ID(PND-IDX)
               MOVE APT-DOCTOR-ID   TO PT-DOCTOR-ID(PND-IDX)
               MOVE APT-DATETIME    TO PT-DATETIME(PND-IDX).
       811-EXIT.
           EXIT.

       812-BUMP-DOCTOR-COUNT.
           MOVE "N" TO FOUND-SW.
           PERFORM 813-SCAN-DOCTOR-TABLE THRU 813-EXIT
                   VARYING DOC-IDX FROM 1 BY 1
                   UNTIL DOC-IDX > DOCTOR-TABLE-COUNT OR RECORD-FOUND.
       812-EXIT.
           EXIT.

       813-SCAN-DOCTOR-TABLE.
           IF DT-ID(DOC-IDX) = APT-DOCTOR-ID
               ADD 1 TO DT-APT-COUNT(DOC-IDX)
               MOVE "Y" TO FOUND-SW.
       813-EXIT.
           EXIT.

       820-LOAD-BILLS.
           OPEN INPUT BILL-MAST.
           IF MFCODE = "35" OR MFCODE = "05"
               GO TO 820-EXIT.
           PERFORM 821-READ-BILL THRU 821-EXIT
                   UNTIL BIL-NO-MORE-DATA.
           CLOSE BILL-MAST.
       820-EXIT.
           EXIT.

       821-READ-BILL.
           READ BILL-MAST
               AT END MOVE "10" TO MFCODE
               GO TO 821-EXIT
           END-READ.
           ADD 1 TO BILLS-READ.
           IF PAY-PAID
               ADD BILL-TOTAL-AMOUNT TO REVENUE-TOTAL.
       821-EXIT.
           EXIT.

       830-COMPUTE-AVERAGE.
      **** ZERO DOCTORS MEANS ZERO AVERAGE, NOT A DIVIDE-BY-ZERO ABEND    050303RT
           IF DOCTOR-TABLE-COUNT = 0
               MOVE 0 TO FEE-AVERAGE
           ELSE
               COMPUTE FEE-AVERAGE ROUNDED =
                   FEE-SUM / DOCTOR-TABLE-COUNT.
       830-EXIT.
           EXIT.

       999-CLEANUP.
           CLOSE RPT-OUT, SYSOUT.
           DISPLAY "** DOCTORS READ       **" DOCTORS-READ.
           DISPLAY "** APPOINTMENTS READ   **" APPTS-READ.
           DISPLAY "** BILLS READ          **" BILLS-READ.
           DISPLAY "** CONFIRMED COUNT     **" CONFIRMED-COUNT.
           DISPLAY "** PENDING COUNT       **" PENDING-TABLE-COUNT.
           DISPLAY "** AVG FEE WHOLE/CENTS **" FEE-AVG-WHOLE "."
                   FEE-AVG-CENTS.
           DISPLAY "** REVENUE WHOLE/CENTS **" REVENUE-WHOLE "."
                   REVENUE-CENTS.
           DISPLAY "******** NORMAL END OF JOB ANALRPT ********".
       999-EXIT.
           EXIT.
